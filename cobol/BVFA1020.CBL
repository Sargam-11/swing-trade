000100******************************************************************
000200* FECHA       : 20/09/1988                                       *
000300* PROGRAMADOR : LUIS FERNANDO SOLARES (LFS)                      *
000400* APLICACION  : ANALISIS BURSATIL / SWING TRADE                  *
000500* PROGRAMA    : BVFA1020                                         *
000600* TIPO        : BATCH (SUBRUTINA)                                *
000700* DESCRIPCION : EVALUA HASTA NUEVE RAZONES FINANCIERAS DE UN     *
000800*             : SIMBOLO CONTRA LOS BENCHMARKS DE LA CASA Y       *
000900*             : DEVUELVE EL PUNTAJE FUNDAMENTAL 0-100, LA        *
001000*             : CATEGORIA DE VALUACION, EL PUNTAJE DE CALIDAD    *
001100*             : Y EL TEXTO DE RAZONAMIENTO AL PROGRAMA QUE LA    *
001200*             : INVOCA (BVSC1030).                                *
001300* ARCHIVOS    : NO APLICA (RECIBE EL REGISTRO POR LINKAGE)       *
001400* ACCION (ES) : C=CALCULA                                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 20/09/1988                                       *
001700* BPM/RATIONAL: 880921                                           *
001800* NOMBRE      : MOTOR DE ANALISIS FUNDAMENTAL DIARIO DE ACCIONES *
001900* DESCRIPCION : NUEVO DESARROLLO                                 *
002000******************************************************************
002100*                    B I T A C O R A   D E   C A M B I O S       *
002200******************************************************************
002300* 20/09/1988 LFS TKT-880921 VERSION INICIAL DEL PROGRAMA         *
002400* 11/01/1991 EDR TKT-910108 SE AGREGA LA CATEGORIA DE VALUACION  *
002500*                            (VALUE/GROWTH/BALANCED) QUE FALTABA *
002600* 06/07/1994 LFS TKT-940702 SE AGREGA EL PUNTAJE DE CALIDAD      *
002700*                            SOBRE ROE/ROA/MARGENES              *
002800* 09/09/1998 EDR TKT-980904 CORRIGE BANDERAS 'N' DE RAZONES QUE  *
002900*                            NO VIENEN EN EL REPORTE DEL         *
003000*                            PROVEEDOR, SE EXCLUIAN MAL DEL      *
003100*                            PONDERADOR                          *
003200* 28/12/1998 LFS TKT-981228 VALIDACION Y2K DE CAMPOS NUMERICOS   *
003300*                            DEL MAESTRO, SIN IMPACTO EN CALCULO *
003400* 08/02/2001 EDR TKT-010208 AGREGA BANDERA DE TRAZA (UPSI-0)     *
003500*                            PARA DEPURAR CORRIDAS EN PRODUCCION *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     FUNDAM01.
003900 AUTHOR.         LUIS FERNANDO SOLARES.
004000 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
004100 DATE-WRITTEN.   20/09/1988.
004150 DATE-COMPILED.
004175 SECURITY.       USO INTERNO - CONFIDENCIAL.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS  IS WKS-TRAZA-ACTIVA
004700              OFF STATUS IS WKS-TRAZA-INACTIVA.
004800     CLASS SIMBOLO-VALIDO  IS 'A' THRU 'Z', '0' THRU '9', SPACE.
004900******************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*                 B E N C H M A R K S   D E   L A   C A S A      *
005400******************************************************************
005500 01  WKS-BENCHMARKS.
005516******************************************************************
005532*         ESTOS VALORES DE REFERENCIA SE FIJARON CONTRA EL       *
005548*         PROMEDIO HISTORICO DEL MERCADO LOCAL Y NO SE HAN VUELTO*
005564*         A CALIBRAR DESDE LA VERSION INICIAL DEL PROGRAMA.      *
005580******************************************************************
005600     05  WKS-BM-ROE                PIC 9V9(04) VALUE 0.15.
005700     05  WKS-BM-ROA                PIC 9V9(04) VALUE 0.08.
005800     05  WKS-BM-MARGEN-UTIL        PIC 9V9(04) VALUE 0.15.
005900     05  WKS-BM-MARGEN-OPER        PIC 9V9(04) VALUE 0.15.
006000     05  FILLER                    PIC X(10).
006020******************************************************************
006030*         BANDERA SUELTA DE FORMATO DE SIMBOLO (VER CLASE         *
006040*         SIMBOLO-VALIDO EN SPECIAL-NAMES)                        *
006050******************************************************************
006060 77  WKS-SIMBOLO-FORMATO-OK    PIC 9 COMP VALUE 1.
006070     88  SIMBOLO-CON-FORMATO-VALIDO         VALUE 1.
006080     88  SIMBOLO-CON-FORMATO-INVALIDO       VALUE 0.
006090 77  WKS-RAZONES-CON-DATO      PIC 9(02) COMP VALUE 0.
006100 01  WKS-PESOS-RAZONES.
006116******************************************************************
006132*         LA SUMA DE LOS NUEVE PESOS DEBE DAR 100; SI SE AJUSTA  *
006148*         UN PESO HAY QUE AJUSTAR OTRO PARA QUE EL PUNTAJE       *
006164*         FUNDAMENTAL SIGA QUEDANDO EN ESCALA 0-100.             *
006180******************************************************************
006200     05  WKS-PESO-PE               PIC 9V9    VALUE 2.0.
006300     05  WKS-PESO-MARGEN-UTIL      PIC 9V9    VALUE 2.0.
006400     05  WKS-PESO-DEUDA            PIC 9V9    VALUE 1.5.
006500     05  WKS-PESO-CRECIM-INGR      PIC 9V9    VALUE 2.0.
006600     05  WKS-PESO-ROE              PIC 9V9    VALUE 2.0.
006700     05  WKS-PESO-ROA              PIC 9V9    VALUE 1.5.
006800     05  WKS-PESO-RAZON-CORR       PIC 9V9    VALUE 1.0.
006900     05  WKS-PESO-CRECIM-UTIL      PIC 9V9    VALUE 2.0.
007000     05  WKS-PESO-MARGEN-OPER      PIC 9V9    VALUE 1.5.
007100     05  FILLER                    PIC X(10).
007200******************************************************************
007300*         FUERZAS -2..+2 DE CADA UNA DE LAS NUEVE RAZONES        *
007400******************************************************************
007500 01  WKS-FUERZAS-RAZONES.
007516******************************************************************
007532*         GUARDA QUE TAN LEJOS DEL RANGO NORMAL CAYO CADA RAZON, *
007548*         PARA QUE ARMA-RAZONAMIENTO-FUNDAMENTAL SEPA CUALES     *
007564*         FRASES VALE LA PENA INCLUIR EN EL TEXTO.               *
007580******************************************************************
007600     05  WKS-FZA-PE                PIC S9 COMP VALUE 0.
007700     05  WKS-FZA-MARGEN-UTIL       PIC S9 COMP VALUE 0.
007800     05  WKS-FZA-DEUDA             PIC S9 COMP VALUE 0.
007900     05  WKS-FZA-CRECIM-INGR       PIC S9 COMP VALUE 0.
008000     05  WKS-FZA-ROE               PIC S9 COMP VALUE 0.
008100     05  WKS-FZA-ROA               PIC S9 COMP VALUE 0.
008200     05  WKS-FZA-RAZON-CORR        PIC S9 COMP VALUE 0.
008300     05  WKS-FZA-CRECIM-UTIL       PIC S9 COMP VALUE 0.
008400     05  WKS-FZA-MARGEN-OPER       PIC S9 COMP VALUE 0.
008450     05  WKS-FZA-ACTUAL            PIC S9 COMP VALUE 0.
008480     05  FILLER                    PIC X(08).
008500******************************************************************
008600 01  WKS-CALCULO-PUNTAJE.
008616******************************************************************
008632*         ACUMULADORES DE TRABAJO PARA CALCULA-PUNTAJE-          *
008648*         FUNDAMENTAL; SE REINICIAN A CERO EN CADA INVOCACION DEL*
008664*         SUBPROGRAMA.                                           *
008680******************************************************************
008700     05  WKS-TOTAL-PONDERADO       PIC S9(05)V9(04) VALUE 0.
008800     05  WKS-PESO-TOTAL            PIC S9(05)V9(04) VALUE 0.
008850     05  WKS-PESO-ACTUAL           PIC 9V9          VALUE 0.
008900     05  FILLER                    PIC X(10).
009000 01  WKS-CALCULO-CALIDAD.
009020******************************************************************
009040*         ACUMULADORES SEPARADOS PARA EL PUNTAJE DE CALIDAD, QUE *
009060*         NO COMPARTE ESCALA CON EL PUNTAJE FUNDAMENTAL GENERAL. *
009080******************************************************************
009100     05  WKS-SUMA-NORMALIZADA      PIC S9(07)V9(04) VALUE 0.
009200     05  WKS-CUENTA-NORMALIZADA    PIC 9(03) COMP   VALUE 0.
009300     05  WKS-VALOR-NORMALIZADO     PIC S9(05)V9(04) VALUE 0.
009320     05  WKS-VALOR-ACTUAL          PIC S9(03)V9(04) VALUE 0.
009340     05  WKS-BENCH-ACTUAL          PIC 9V9(04)      VALUE 0.
009360     05  FILLER                    PIC X(08).
009400******************************************************************
009500*  CAMPOS DE DEPURACION (VISTA ENTERA ALTERNA PARA DISPLAY)      *
009600******************************************************************
009700 01  WKS-DEPURACION.
009720******************************************************************
009740*         CAMPOS DE APOYO SOLO PARA LA TRAZA DE CORRIDA; NO      *
009760*         PARTICI- PAN EN NINGUN CALCULO DE PUNTAJE.             *
009780******************************************************************
009800     05  WKS-PUNT-FUND-TRAZA       PIC S9(03)V9(02) VALUE 0.
009900     05  WKS-PUNT-FUND-TRAZA-R REDEFINES WKS-PUNT-FUND-TRAZA
010000                                   PIC S9(05).
010100     05  WKS-PUNT-CALIDAD-TRAZA    PIC S9(03)V9(02) VALUE 0.
010200     05  WKS-PUNT-CALIDAD-TRAZA-R REDEFINES WKS-PUNT-CALIDAD-TRAZA
010300                                   PIC S9(05).
010400     05  WKS-DEUDA-TRAZA           PIC S9(05)V9(04) VALUE 0.
010500     05  WKS-DEUDA-TRAZA-R REDEFINES WKS-DEUDA-TRAZA
010600                                   PIC S9(09).
010650     05  FILLER                    PIC X(08).
010700******************************************************************
010800 01  WKS-RAZONAMIENTO-AUX.
010820******************************************************************
010840*         AREA DE TRABAJO PARA ARMAR CADA FRASE ANTES DE         *
010860*         CONCATENARLA AL TEXTO FINAL DE RAZONAMIENTO.           *
010880******************************************************************
010900     05  WKS-RAZON-FUND            PIC X(160) VALUE SPACES.
011000     05  WKS-PUNTERO-RAZON         PIC 9(03) COMP VALUE 1.
011100     05  WKS-FRASE                 PIC X(70)  VALUE SPACES.
011150     05  FILLER                    PIC X(08).
011200******************************************************************
011300 LINKAGE SECTION.
011400 01  LK-SIMBOLO                    PIC X(08).
011500 COPY BVFUND1.
011600 01  LK-RESULTADO-FUNDAMENTAL.
011616******************************************************************
011632*         ESTRUCTURA DEVUELTA A ANALDIA1 POR LINKAGE; EL ORDEN DE*
011648*         LOS CAMPOS AQUI DEBE COINCIDIR EXACTAMENTE CON EL      *
011664*         WORKING- STORAGE DE ANALDIA1 QUE RECIBE LA RESPUESTA.  *
011680******************************************************************
011700     05  LK-PUNTAJE-FUNDAMENTAL    PIC S9(03)V9(02).
011800     05  LK-CATEGORIA-VALUACION    PIC X(08).
011900         88  LK-VALUACION-VALUE            VALUE 'VALUE'.
012000         88  LK-VALUACION-GROWTH           VALUE 'GROWTH'.
012100         88  LK-VALUACION-BALANCED         VALUE 'BALANCED'.
012200     05  LK-PUNTAJE-CALIDAD        PIC S9(03)V9(02).
012300     05  LK-RAZONAMIENTO-FUND      PIC X(160).
012350     05  FILLER                    PIC X(08).
012400******************************************************************
012500 PROCEDURE DIVISION USING LK-SIMBOLO
012600                          REG-FUNDFL
012700                          LK-RESULTADO-FUNDAMENTAL.
012800******************************************************************
012900 000-MAIN SECTION.
012914******************************************************************
012928*         AL IGUAL QUE TECNCO01, ESTE SUBPROGRAMA RECIBE TODAS   *
012942*         LAS RAZONES FINANCIERAS POR LINKAGE EN UNA SOLA LLAMADA*
012956*         Y DEVUELVE PUNTAJE, CATEGORIA Y RAZONAMIENTO EN LA     *
012970*         MISMA INVOCACION.                                      *
012984******************************************************************
013000     PERFORM INICIALIZA-TRABAJO
013100     PERFORM EVALUA-PE
013200     PERFORM EVALUA-MARGEN-UTILIDAD
013300     PERFORM EVALUA-DEUDA-CAPITAL
013400     PERFORM EVALUA-CRECIM-INGRESOS
013500     PERFORM EVALUA-RENT-CAPITAL
013600     PERFORM EVALUA-RENT-ACTIVOS
013700     PERFORM EVALUA-RAZON-CORRIENTE
013800     PERFORM EVALUA-CRECIM-UTILIDAD
013900     PERFORM EVALUA-MARGEN-OPERATIVO
014000     PERFORM CALCULA-PUNTAJE-FUNDAMENTAL
014100     PERFORM DETERMINA-CATEGORIA-VALUACION
014200     PERFORM CALCULA-PUNTAJE-CALIDAD
014300     PERFORM ARMA-RAZONAMIENTO-FUNDAMENTAL
014400     PERFORM TRAZA-DE-CORRIDA
014500     GOBACK.
014600 000-MAIN-E. EXIT.
014700
014800 INICIALIZA-TRABAJO SECTION.
014812******************************************************************
014824*         EL CONTADOR DE RAZONES CON DATO SE CALCULA AQUI PARA   *
014836*         SABER DESDE EL PRINCIPIO CUANTAS DE LAS NUEVE RAZONES  *
014848*         REALMENTE VINIERON LLENAS EN FUNDFL; UN SIMBOLO CON    *
014860*         POCOS DATOS DISPONIBLES TERMINA CON UN PUNTAJE MAS     *
014872*         CERCANO AL NEUTRO.                                     *
014884******************************************************************
014900     MOVE ZEROES TO WKS-FUERZAS-RAZONES WKS-CALCULO-PUNTAJE
015000                     WKS-CALCULO-CALIDAD
015100     MOVE SPACES TO WKS-RAZON-FUND LK-CATEGORIA-VALUACION
015150     MOVE 1      TO WKS-PUNTERO-RAZON
015160     IF LK-SIMBOLO IS SIMBOLO-VALIDO
015170        MOVE 1 TO WKS-SIMBOLO-FORMATO-OK
015180     ELSE
015190        MOVE 0 TO WKS-SIMBOLO-FORMATO-OK
015195     END-IF
015200     MOVE 0 TO WKS-RAZONES-CON-DATO
015210     IF FND-TIENE-RAZON-PU        ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015220     IF FND-TIENE-MARGEN-UTIL     ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015230     IF FND-TIENE-DEUDA-CAPITAL   ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015240     IF FND-TIENE-CRECIM-INGR     ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015250     IF FND-TIENE-RENT-CAPITAL    ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015260     IF FND-TIENE-RENT-ACTIVOS    ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015270     IF FND-TIENE-RAZON-CORR      ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015280     IF FND-TIENE-CRECIM-UTIL     ADD 1 TO WKS-RAZONES-CON-DATO END-IF
015290     IF FND-TIENE-MARGEN-OPER     ADD 1 TO WKS-RAZONES-CON-DATO END-IF.
015300 INICIALIZA-TRABAJO-E. EXIT.
015400
015500******************************************************************
015600*                    R A Z O N   P R E C I O / U T I L I D A D   *
015700******************************************************************
015800 EVALUA-PE SECTION.
015816******************************************************************
015832*         UN PE MUY BAJO PUEDE SER GANGA O PUEDE SER UNA EMPRESA *
015848*         CON PROBLEMAS; POR ESO EL PUNTAJE PENALIZA TANTO UN PE *
015864*         DEMASIADO ALTO COMO UNO NEGATIVO O CERO.               *
015880******************************************************************
015900     MOVE 0 TO WKS-FZA-PE
016000     IF FND-TIENE-RAZON-PU AND FND-RAZON-PU > 0
016100        IF FND-RAZON-PU < 15
016200           MOVE 2 TO WKS-FZA-PE
016300        ELSE
016400           IF FND-RAZON-PU < 25
016500              MOVE 1 TO WKS-FZA-PE
016600           ELSE
016700              IF FND-RAZON-PU < 35
016800                 MOVE 0 TO WKS-FZA-PE
016900              ELSE
017000                 MOVE -1 TO WKS-FZA-PE
017100              END-IF
017200           END-IF
017300        END-IF
017400     END-IF.
017500 EVALUA-PE-E. EXIT.
017600
017700 EVALUA-MARGEN-UTILIDAD SECTION.
017720******************************************************************
017740*         MARGEN NETO SOBRE VENTAS; ENTRE MAS ALTO, MEJOR        *
017760*         CALIFICA, SIN TECHO SUPERIOR EN LA TABLA DE PUNTAJE.   *
017780******************************************************************
017800     MOVE 0 TO WKS-FZA-MARGEN-UTIL
017900     IF FND-TIENE-MARGEN-UTIL
018000        IF FND-MARGEN-UTILIDAD >= 0.15
018100           MOVE 2 TO WKS-FZA-MARGEN-UTIL
018200        ELSE
018300           IF FND-MARGEN-UTILIDAD >= 0.08
018400              MOVE 1 TO WKS-FZA-MARGEN-UTIL
018500           ELSE
018600              IF FND-MARGEN-UTILIDAD >= 0.03
018700                 MOVE 0 TO WKS-FZA-MARGEN-UTIL
018800              ELSE
018900                 MOVE -1 TO WKS-FZA-MARGEN-UTIL
019000              END-IF
019100           END-IF
019200        END-IF
019300     END-IF.
019400 EVALUA-MARGEN-UTILIDAD-E. EXIT.
019500
019600 EVALUA-DEUDA-CAPITAL SECTION.
019616******************************************************************
019632*         AQUI ES AL REVES QUE EN LAS DEMAS RAZONES: ENTRE MAS   *
019648*         BAJA LA DEUDA SOBRE CAPITAL, MEJOR EL PUNTAJE, PORQUE  *
019664*         UNA EMPRESA MUY APALANCADA SE CONSIDERA MAS RIESGOSA.  *
019680******************************************************************
019700     MOVE 0 TO WKS-FZA-DEUDA
019800     IF FND-TIENE-DEUDA-CAPITAL
019900        IF FND-DEUDA-CAPITAL <= 0.5
020000           MOVE 2 TO WKS-FZA-DEUDA
020100        ELSE
020200           IF FND-DEUDA-CAPITAL <= 1.5
020300              MOVE 1 TO WKS-FZA-DEUDA
020400           ELSE
020500              IF FND-DEUDA-CAPITAL <= 2.5
020600                 MOVE 0 TO WKS-FZA-DEUDA
020700              ELSE
020800                 MOVE -1 TO WKS-FZA-DEUDA
020900              END-IF
021000           END-IF
021100        END-IF
021200     END-IF.
021300 EVALUA-DEUDA-CAPITAL-E. EXIT.
021400
021500 EVALUA-CRECIM-INGRESOS SECTION.
021514******************************************************************
021528*         CRECIMIENTO NEGATIVO DE INGRESOS BAJA EL PUNTAJE DE    *
021542*         FORMA MAS PRONUNCIADA QUE LO QUE SUBE UN CRECIMIENTO   *
021556*         POSITIVO EQUIVALENTE; LA MESA PIDIO ESTA ASIMETRIA     *
021570*         EXPLICITAMENTE.                                        *
021584******************************************************************
021600     MOVE 0 TO WKS-FZA-CRECIM-INGR
021700     IF FND-TIENE-CRECIM-INGR
021800        IF FND-CRECIM-INGRESOS >= 0.15
021900           MOVE 2 TO WKS-FZA-CRECIM-INGR
022000        ELSE
022100           IF FND-CRECIM-INGRESOS >= 0.05
022200              MOVE 1 TO WKS-FZA-CRECIM-INGR
022300           ELSE
022400              IF FND-CRECIM-INGRESOS >= 0
022500                 MOVE 0 TO WKS-FZA-CRECIM-INGR
022600              ELSE
022700                 IF FND-CRECIM-INGRESOS >= -0.05
022800                    MOVE -1 TO WKS-FZA-CRECIM-INGR
022900                 ELSE
023000                    MOVE -2 TO WKS-FZA-CRECIM-INGR
023100                 END-IF
023200              END-IF
023300           END-IF
023400        END-IF
023500     END-IF.
023600 EVALUA-CRECIM-INGRESOS-E. EXIT.
023700
023800 EVALUA-RENT-CAPITAL SECTION.
023816******************************************************************
023832*         RETORNO SOBRE CAPITAL (ROE); MIDE QUE TAN BIEN LA      *
023848*         EMPRESA USA EL DINERO DE LOS ACCIONISTAS PARA GENERAR  *
023864*         UTILIDAD.                                              *
023880******************************************************************
023900     MOVE 0 TO WKS-FZA-ROE
024000     IF FND-TIENE-RENT-CAPITAL
024100        IF FND-RENT-CAPITAL >= 0.15
024200           MOVE 2 TO WKS-FZA-ROE
024300        ELSE
024400           IF FND-RENT-CAPITAL >= 0.08
024500              MOVE 1 TO WKS-FZA-ROE
024600           ELSE
024700              IF FND-RENT-CAPITAL >= 0
024800                 MOVE 0 TO WKS-FZA-ROE
024900              ELSE
025000                 MOVE -1 TO WKS-FZA-ROE
025100              END-IF
025200           END-IF
025300        END-IF
025400     END-IF.
025500 EVALUA-RENT-CAPITAL-E. EXIT.
025600
025700 EVALUA-RENT-ACTIVOS SECTION.
025720******************************************************************
025740*         RETORNO SOBRE ACTIVOS (ROA); COMPLEMENTA AL ROE PORQUE *
025760*         NO SE VE AFECTADO POR EL NIVEL DE DEUDA DE LA EMPRESA. *
025780******************************************************************
025800     MOVE 0 TO WKS-FZA-ROA
025900     IF FND-TIENE-RENT-ACTIVOS
026000        IF FND-RENT-ACTIVOS >= 0.08
026100           MOVE 2 TO WKS-FZA-ROA
026200        ELSE
026300           IF FND-RENT-ACTIVOS >= 0.04
026400              MOVE 1 TO WKS-FZA-ROA
026500           ELSE
026600              IF FND-RENT-ACTIVOS >= 0
026700                 MOVE 0 TO WKS-FZA-ROA
026800              ELSE
026900                 MOVE -1 TO WKS-FZA-ROA
027000              END-IF
027100           END-IF
027200        END-IF
027300     END-IF.
027400 EVALUA-RENT-ACTIVOS-E. EXIT.
027500
027600 EVALUA-RAZON-CORRIENTE SECTION.
027614******************************************************************
027628*         LA RAZON CORRIENTE MIDE LIQUIDEZ DE CORTO PLAZO; UN    *
027642*         VALOR MUY POR DEBAJO DE 1 ES SEÑAL DE ALERTA, PERO UN  *
027656*         VALOR MUY POR ARRIBA DE 2 TAMPOCO SUMA PUNTOS          *
027670*         ADICIONALES.                                           *
027684******************************************************************
027700     MOVE 0 TO WKS-FZA-RAZON-CORR
027800     IF FND-TIENE-RAZON-CORR
027900        IF FND-RAZON-CORRIENTE >= 2.0
028000           MOVE 2 TO WKS-FZA-RAZON-CORR
028100        ELSE
028200           IF FND-RAZON-CORRIENTE >= 1.0
028300              MOVE 1 TO WKS-FZA-RAZON-CORR
028400           ELSE
028500              IF FND-RAZON-CORRIENTE >= 0.8
028600                 MOVE 0 TO WKS-FZA-RAZON-CORR
028700              ELSE
028800                 MOVE -1 TO WKS-FZA-RAZON-CORR
028900              END-IF
029000           END-IF
029100        END-IF
029200     END-IF.
029300 EVALUA-RAZON-CORRIENTE-E. EXIT.
029400
029500 EVALUA-CRECIM-UTILIDAD SECTION.
029516******************************************************************
029532*         IGUAL QUE EL CRECIMIENTO DE INGRESOS, PERO SOBRE LA    *
029548*         UTILI- DAD NETA; ES LA RAZON QUE MAS PESA DE LAS NUEVE *
029564*         EN LA TABLA DE PONDERACIONES.                          *
029580******************************************************************
029600     MOVE 0 TO WKS-FZA-CRECIM-UTIL
029700     IF FND-TIENE-CRECIM-UTIL
029800        IF FND-CRECIM-UTILIDAD >= 0.15
029900           MOVE 2 TO WKS-FZA-CRECIM-UTIL
030000        ELSE
030100           IF FND-CRECIM-UTILIDAD >= 0.05
030200              MOVE 1 TO WKS-FZA-CRECIM-UTIL
030300           ELSE
030400              IF FND-CRECIM-UTILIDAD >= 0
030500                 MOVE 0 TO WKS-FZA-CRECIM-UTIL
030600              ELSE
030700                 IF FND-CRECIM-UTILIDAD >= -0.05
030800                    MOVE -1 TO WKS-FZA-CRECIM-UTIL
030900                 ELSE
031000                    MOVE -2 TO WKS-FZA-CRECIM-UTIL
031100                 END-IF
031200              END-IF
031300           END-IF
031400        END-IF
031500     END-IF.
031600 EVALUA-CRECIM-UTILIDAD-E. EXIT.
031700
031800 EVALUA-MARGEN-OPERATIVO SECTION.
031814******************************************************************
031828*         MARGEN OPERATIVO ANTES DE INTERESES E IMPUESTOS; SE    *
031842*         EVALUA POR SEPARADO DEL MARGEN NETO PORQUE UNA EMPRESA *
031856*         PUEDE TENER BUEN MARGEN OPERATIVO Y MAL MARGEN NETO POR*
031870*         CARGA FINANCIERA.                                      *
031884******************************************************************
031900     MOVE 0 TO WKS-FZA-MARGEN-OPER
032000     IF FND-TIENE-MARGEN-OPER
032100        IF FND-MARGEN-OPERATIVO >= 0.15
032200           MOVE 2 TO WKS-FZA-MARGEN-OPER
032300        ELSE
032400           IF FND-MARGEN-OPERATIVO >= 0.08
032500              MOVE 1 TO WKS-FZA-MARGEN-OPER
032600           ELSE
032700              IF FND-MARGEN-OPERATIVO >= 0
032800                 MOVE 0 TO WKS-FZA-MARGEN-OPER
032900              ELSE
033000                 MOVE -1 TO WKS-FZA-MARGEN-OPER
033100              END-IF
033200           END-IF
033300        END-IF
033400     END-IF.
033500 EVALUA-MARGEN-OPERATIVO-E. EXIT.
033600
033700******************************************************************
033800*  PUNTAJE FUNDAMENTAL: SOLO CUENTAN LAS RAZONES QUE VINIERON    *
033900*  EN EL REPORTE DEL PROVEEDOR (BANDERA 'Y'); LAS QUE VINIERON   *
034000*  'N' SE EXCLUYEN POR COMPLETO DEL PONDERADOR                  *
034100******************************************************************
034200 CALCULA-PUNTAJE-FUNDAMENTAL SECTION.
034212******************************************************************
034224*         CADA UNA DE LAS NUEVE RAZONES APORTA SU PUNTAJE        *
034236*         PONDERADO; SI UNA RAZON NO TRAJO DATO EN FUNDFL        *
034248*         SIMPLEMENTE NO APORTA NADA A LA SUMA, EN VEZ DE APORTAR*
034260*         UN CERO QUE CASTIGARIA AL SIMBOLO POR FALTA DE         *
034272*         INFORMACION.                                           *
034284******************************************************************
034300     MOVE ZEROES TO WKS-TOTAL-PONDERADO WKS-PESO-TOTAL
034400     IF FND-TIENE-RAZON-PU
034500        MOVE WKS-FZA-PE  TO WKS-FZA-ACTUAL
034550        MOVE WKS-PESO-PE TO WKS-PESO-ACTUAL
034600        PERFORM ACUMULA-PUNTAJE-RAZON
034700     END-IF
034800     IF FND-TIENE-MARGEN-UTIL
034900        MOVE WKS-FZA-MARGEN-UTIL  TO WKS-FZA-ACTUAL
034950        MOVE WKS-PESO-MARGEN-UTIL TO WKS-PESO-ACTUAL
035000        PERFORM ACUMULA-PUNTAJE-RAZON
035100     END-IF
035200     IF FND-TIENE-DEUDA-CAPITAL
035300        MOVE WKS-FZA-DEUDA  TO WKS-FZA-ACTUAL
035350        MOVE WKS-PESO-DEUDA TO WKS-PESO-ACTUAL
035400        PERFORM ACUMULA-PUNTAJE-RAZON
035500     END-IF
035600     IF FND-TIENE-CRECIM-INGR
035700        MOVE WKS-FZA-CRECIM-INGR  TO WKS-FZA-ACTUAL
035750        MOVE WKS-PESO-CRECIM-INGR TO WKS-PESO-ACTUAL
035800        PERFORM ACUMULA-PUNTAJE-RAZON
035900     END-IF
036000     IF FND-TIENE-RENT-CAPITAL
036100        MOVE WKS-FZA-ROE  TO WKS-FZA-ACTUAL
036150        MOVE WKS-PESO-ROE TO WKS-PESO-ACTUAL
036200        PERFORM ACUMULA-PUNTAJE-RAZON
036300     END-IF
036400     IF FND-TIENE-RENT-ACTIVOS
036500        MOVE WKS-FZA-ROA  TO WKS-FZA-ACTUAL
036550        MOVE WKS-PESO-ROA TO WKS-PESO-ACTUAL
036600        PERFORM ACUMULA-PUNTAJE-RAZON
036700     END-IF
036800     IF FND-TIENE-RAZON-CORR
036900        MOVE WKS-FZA-RAZON-CORR  TO WKS-FZA-ACTUAL
036950        MOVE WKS-PESO-RAZON-CORR TO WKS-PESO-ACTUAL
037000        PERFORM ACUMULA-PUNTAJE-RAZON
037100     END-IF
037200     IF FND-TIENE-CRECIM-UTIL
037300        MOVE WKS-FZA-CRECIM-UTIL  TO WKS-FZA-ACTUAL
037350        MOVE WKS-PESO-CRECIM-UTIL TO WKS-PESO-ACTUAL
037400        PERFORM ACUMULA-PUNTAJE-RAZON
037500     END-IF
037600     IF FND-TIENE-MARGEN-OPER
037700        MOVE WKS-FZA-MARGEN-OPER  TO WKS-FZA-ACTUAL
037750        MOVE WKS-PESO-MARGEN-OPER TO WKS-PESO-ACTUAL
037800        PERFORM ACUMULA-PUNTAJE-RAZON
037900     END-IF
038000     IF WKS-PESO-TOTAL = 0
038100        MOVE 50 TO LK-PUNTAJE-FUNDAMENTAL
038200     ELSE
038300        COMPUTE LK-PUNTAJE-FUNDAMENTAL ROUNDED =
038400                (WKS-TOTAL-PONDERADO + WKS-PESO-TOTAL) /
038500                (2 * WKS-PESO-TOTAL) * 100
038600     END-IF.
038700 CALCULA-PUNTAJE-FUNDAMENTAL-E. EXIT.
038800
038900 ACUMULA-PUNTAJE-RAZON SECTION.
038916******************************************************************
038932*         SUMA EL PUNTAJE PONDERADO DE UNA RAZON AL ACUMULADOR   *
038948*         GENERAL; SE LLAMA UNA VEZ POR CADA UNA DE LAS NUEVE    *
038964*         RAZONES QUE SI TRAJO DATO.                             *
038980******************************************************************
039000     COMPUTE WKS-TOTAL-PONDERADO =
039100             WKS-TOTAL-PONDERADO + (WKS-FZA-ACTUAL *
039200             WKS-PESO-ACTUAL)
039300     COMPUTE WKS-PESO-TOTAL = WKS-PESO-TOTAL + (2 * WKS-PESO-ACTUAL).
039400 ACUMULA-PUNTAJE-RAZON-E. EXIT.
039500
039600******************************************************************
039700*                  C A T E G O R I A   D E   V A L U A C I O N   *
039800******************************************************************
039900 DETERMINA-CATEGORIA-VALUACION SECTION.
039912******************************************************************
039924*         LA CATEGORIA DE VALUACION                              *
039936*         (INFRAVALORADA/JUSTA/SOBREVALO- RADA) SE DERIVA DEL PE *
039948*         Y DEL CRECIMIENTO DE UTILIDAD JUNTOS, NO DEL PUNTAJE   *
039960*         GENERAL; UNA EMPRESA PUEDE TENER BUEN PUNTAJE GENERAL Y*
039972*         AUN ASI VERSE CARA EN SU VALUACION.                    *
039984******************************************************************
040000     IF FND-TIENE-RAZON-PU AND FND-RAZON-PU > 0
040100                            AND FND-RAZON-PU < 15
040200        IF FND-TIENE-CRECIM-INGR AND FND-CRECIM-INGRESOS < 0.05
040300           SET LK-VALUACION-VALUE TO TRUE
040400        ELSE
040500           SET LK-VALUACION-BALANCED TO TRUE
040600        END-IF
040700     ELSE
040800        IF FND-TIENE-CRECIM-INGR AND FND-CRECIM-INGRESOS > 0.15
040900           SET LK-VALUACION-GROWTH TO TRUE
041000        ELSE
041100           SET LK-VALUACION-BALANCED TO TRUE
041200        END-IF
041300     END-IF.
041400 DETERMINA-CATEGORIA-VALUACION-E. EXIT.
041500
041600******************************************************************
041700*  PUNTAJE DE CALIDAD SOBRE ROE, ROA, MARGEN DE UTILIDAD Y       *
041800*  MARGEN OPERATIVO, NORMALIZADOS CONTRA SU BENCHMARK            *
041900******************************************************************
042000 CALCULA-PUNTAJE-CALIDAD SECTION.
042016******************************************************************
042032*         EL PUNTAJE DE CALIDAD ES UN SUBCONJUNTO DEL            *
042048*         FUNDAMENTAL, CENTRADO SOLO EN RENTABILIDAD Y SOLIDEZ   *
042064*         FINANCIERA, SIN CONSIDERAR CRECIMIENTO NI VALUACION.   *
042080******************************************************************
042100     MOVE ZEROES TO WKS-SUMA-NORMALIZADA WKS-CUENTA-NORMALIZADA
042200     IF FND-TIENE-RENT-CAPITAL AND FND-RENT-CAPITAL > 0
042250        MOVE FND-RENT-CAPITAL TO WKS-VALOR-ACTUAL
042280        MOVE WKS-BM-ROE       TO WKS-BENCH-ACTUAL
042300        PERFORM NORMALIZA-METRICA-CALIDAD
042500     END-IF
042600     IF FND-TIENE-RENT-ACTIVOS AND FND-RENT-ACTIVOS > 0
042650        MOVE FND-RENT-ACTIVOS TO WKS-VALOR-ACTUAL
042680        MOVE WKS-BM-ROA       TO WKS-BENCH-ACTUAL
042700        PERFORM NORMALIZA-METRICA-CALIDAD
042900     END-IF
043000     IF FND-TIENE-MARGEN-UTIL AND FND-MARGEN-UTILIDAD > 0
043050        MOVE FND-MARGEN-UTILIDAD TO WKS-VALOR-ACTUAL
043080        MOVE WKS-BM-MARGEN-UTIL  TO WKS-BENCH-ACTUAL
043100        PERFORM NORMALIZA-METRICA-CALIDAD
043300     END-IF
043400     IF FND-TIENE-MARGEN-OPER AND FND-MARGEN-OPERATIVO > 0
043450        MOVE FND-MARGEN-OPERATIVO TO WKS-VALOR-ACTUAL
043480        MOVE WKS-BM-MARGEN-OPER   TO WKS-BENCH-ACTUAL
043500        PERFORM NORMALIZA-METRICA-CALIDAD
043700     END-IF
043800     IF WKS-CUENTA-NORMALIZADA = 0
043900        MOVE 50 TO LK-PUNTAJE-CALIDAD
044000     ELSE
044100        COMPUTE LK-PUNTAJE-CALIDAD ROUNDED =
044200                WKS-SUMA-NORMALIZADA / WKS-CUENTA-NORMALIZADA
044300     END-IF.
044400 CALCULA-PUNTAJE-CALIDAD-E. EXIT.
044500
044600 NORMALIZA-METRICA-CALIDAD SECTION.
044633******************************************************************
044666*         ESCALA CADA METRICA DE CALIDAD A UN RANGO 0-100 ANTES  *
044699*         DE PROMEDIARLAS, PARA QUE NINGUNA RAZON DOMINE EL      *
044732*         PROMEDIO SOLO POR TENER UNA ESCALA NATURAL MAS GRANDE. *
044765******************************************************************
044800     COMPUTE WKS-VALOR-NORMALIZADO ROUNDED =
044900             WKS-VALOR-ACTUAL / WKS-BENCH-ACTUAL * 100
045000     IF WKS-VALOR-NORMALIZADO > 100
045100        MOVE 100 TO WKS-VALOR-NORMALIZADO
045200     END-IF
045300     ADD WKS-VALOR-NORMALIZADO TO WKS-SUMA-NORMALIZADA
045400     ADD 1 TO WKS-CUENTA-NORMALIZADA.
045500 NORMALIZA-METRICA-CALIDAD-E. EXIT.
045600
045700******************************************************************
045800*         ARMADO DEL TEXTO DE RAZONAMIENTO FUNDAMENTAL           *
045900*         (SOLO SE ANOTAN LAS RAZONES EN SUS EXTREMOS, IGUAL     *
046000*         QUE EL ANALIZADOR TECNICO ANOTA SOLO SUS EXTREMOS)     *
046100******************************************************************
046200 ARMA-RAZONAMIENTO-FUNDAMENTAL SECTION.
046216******************************************************************
046232*         IGUAL QUE EN TECNCO01, CADA RAZON QUE SE SALE DE SU    *
046248*         RANGO NORMAL AGREGA SU PROPIA FRASE AL TEXTO DE        *
046264*         RAZONAMIENTO QUE SE DEVUELVE A ANALDIA1.               *
046280******************************************************************
046300     IF WKS-FZA-PE = 2
046400        MOVE 'Low P/E ratio suggests undervaluation' TO WKS-FRASE
046500        PERFORM AGREGA-FRASE-RAZON
046600     ELSE
046700        IF WKS-FZA-PE = -1
046800           MOVE 'High P/E ratio suggests overvaluation'
046900                                                  TO WKS-FRASE
047000           PERFORM AGREGA-FRASE-RAZON
047100        END-IF
047200     END-IF
047300
047400     IF WKS-FZA-MARGEN-UTIL = 2
047500        MOVE 'Strong profit margins' TO WKS-FRASE
047600        PERFORM AGREGA-FRASE-RAZON
047700     ELSE
047800        IF WKS-FZA-MARGEN-UTIL = -1
047900           MOVE 'Weak profit margins' TO WKS-FRASE
048000           PERFORM AGREGA-FRASE-RAZON
048100        END-IF
048200     END-IF
048300
048400     IF WKS-FZA-DEUDA = 2
048500        MOVE 'Low debt levels (strong balance sheet)'
048600                                                  TO WKS-FRASE
048700        PERFORM AGREGA-FRASE-RAZON
048800     ELSE
048900        IF WKS-FZA-DEUDA = -1
049000           MOVE 'High debt levels (leveraged balance sheet)'
049100                                                  TO WKS-FRASE
049200           PERFORM AGREGA-FRASE-RAZON
049300        END-IF
049400     END-IF
049500
049600     IF WKS-FZA-CRECIM-INGR = 2
049700        MOVE 'Strong revenue growth' TO WKS-FRASE
049800        PERFORM AGREGA-FRASE-RAZON
049900     ELSE
050000        IF WKS-FZA-CRECIM-INGR = -2
050100           MOVE 'Declining revenue' TO WKS-FRASE
050200           PERFORM AGREGA-FRASE-RAZON
050300        END-IF
050400     END-IF
050500
050600     IF WKS-FZA-ROE = 2
050700        MOVE 'High return on equity' TO WKS-FRASE
050800        PERFORM AGREGA-FRASE-RAZON
050900     ELSE
051000        IF WKS-FZA-ROE = -1
051100           MOVE 'Negative return on equity' TO WKS-FRASE
051200           PERFORM AGREGA-FRASE-RAZON
051300        END-IF
051400     END-IF
051500
051600     IF WKS-FZA-ROA = 2
051700        MOVE 'High return on assets' TO WKS-FRASE
051800        PERFORM AGREGA-FRASE-RAZON
051900     ELSE
052000        IF WKS-FZA-ROA = -1
052100           MOVE 'Negative return on assets' TO WKS-FRASE
052200           PERFORM AGREGA-FRASE-RAZON
052300        END-IF
052400     END-IF
052500
052600     IF WKS-FZA-RAZON-CORR = 2
052700        MOVE 'Strong liquidity position' TO WKS-FRASE
052800        PERFORM AGREGA-FRASE-RAZON
052900     ELSE
053000        IF WKS-FZA-RAZON-CORR = -1
053100           MOVE 'Weak liquidity position' TO WKS-FRASE
053200           PERFORM AGREGA-FRASE-RAZON
053300        END-IF
053400     END-IF
053500
053600     IF WKS-FZA-CRECIM-UTIL = 2
053700        MOVE 'Strong earnings growth' TO WKS-FRASE
053800        PERFORM AGREGA-FRASE-RAZON
053900     ELSE
054000        IF WKS-FZA-CRECIM-UTIL = -2
054100           MOVE 'Declining earnings' TO WKS-FRASE
054200           PERFORM AGREGA-FRASE-RAZON
054300        END-IF
054400     END-IF
054500
054600     IF WKS-FZA-MARGEN-OPER = 2
054700        MOVE 'Strong operating margin' TO WKS-FRASE
054800        PERFORM AGREGA-FRASE-RAZON
054900     ELSE
055000        IF WKS-FZA-MARGEN-OPER = -1
055100           MOVE 'Negative operating margin' TO WKS-FRASE
055200           PERFORM AGREGA-FRASE-RAZON
055300        END-IF
055400     END-IF
055500
055600     IF WKS-PUNTERO-RAZON = 1
055700        MOVE 'Mixed fundamental signals - neutral outlook'
055800                                              TO WKS-RAZON-FUND
055900     END-IF
056000     MOVE WKS-RAZON-FUND TO LK-RAZONAMIENTO-FUND.
056100 ARMA-RAZONAMIENTO-FUNDAMENTAL-E. EXIT.
056200
056300 AGREGA-FRASE-RAZON SECTION.
056316******************************************************************
056332*         MISMA MECANICA DE CONCATENACION QUE USA TECNCO01; SI EL*
056348*         CAMPO DE RAZONAMIENTO SE LLENA, LA FRASE SIGUIENTE SE  *
056364*         PIERDE EN VEZ DE TRUNCARSE A LA MITAD.                 *
056380******************************************************************
056400     IF WKS-PUNTERO-RAZON > 1
056500        STRING ' | ' DELIMITED BY SIZE
056600               INTO WKS-RAZON-FUND
056700               WITH POINTER WKS-PUNTERO-RAZON
056800     END-IF
056900     STRING WKS-FRASE DELIMITED BY '  '
057000            INTO WKS-RAZON-FUND
057100            WITH POINTER WKS-PUNTERO-RAZON.
057200 AGREGA-FRASE-RAZON-E. EXIT.
057300
057400******************************************************************
057500*  TRAZA DE DEPURACION - SOLO SE ACTIVA CUANDO EL OPERADOR DE     *
057600*  CONSOLA PRENDE EL SWITCH UPSI-0 DE LA JCL                     *
057700******************************************************************
057800 TRAZA-DE-CORRIDA SECTION.
057814******************************************************************
057828*         EL CONTADOR DE RAZONES CON DATO SE IMPRIME AQUI PARA   *
057842*         QUE OPERACIONES PUEDA DETECTAR RAPIDO SI UN PROBLEMA DE*
057856*         CARGA DE FUNDFL ESTA DEJANDO SIMBOLOS CON MUY POCOS    *
057870*         DATOS.                                                 *
057884******************************************************************
057900     IF WKS-TRAZA-ACTIVA
058000        MOVE LK-PUNTAJE-FUNDAMENTAL TO WKS-PUNT-FUND-TRAZA
058100        MOVE LK-PUNTAJE-CALIDAD     TO WKS-PUNT-CALIDAD-TRAZA
058200        MOVE FND-DEUDA-CAPITAL      TO WKS-DEUDA-TRAZA
058300        DISPLAY 'FUNDAM01 - SIMBOLO: ' LK-SIMBOLO
058400                ' PUNTFUND(X100): ' WKS-PUNT-FUND-TRAZA-R
058500                ' CALIDAD(X100): '  WKS-PUNT-CALIDAD-TRAZA-R
058600                ' DEUDA(X10000): '  WKS-DEUDA-TRAZA-R
058620        DISPLAY 'FUNDAM01 - RAZONES CON DATO: '
058640                WKS-RAZONES-CON-DATO UPON CONSOLE
058660        IF SIMBOLO-CON-FORMATO-INVALIDO
058670           DISPLAY 'FUNDAM01 - AVISO: SIMBOLO CON FORMATO '
058680                   'FUERA DE CLASE ESPERADA: ' LK-SIMBOLO
058690                   UPON CONSOLE
058695        END-IF
058700     END-IF.
058800 TRAZA-DE-CORRIDA-E. EXIT.
