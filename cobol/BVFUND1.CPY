000100******************************************************************
000200*         MAESTRO DE RAZONES FINANCIERAS (FUNDAMENTALES)          *
000300*              UN REGISTRO POR SIMBOLO, ORDENADO POR SIMBOLO      *
000400*         INDICADORES 'N' = LA RAZON NO VINO EN EL REPORTE        *
000500*         DEL PROVEEDOR Y SE EXCLUYE DEL PUNTAJE FUNDAMENTAL      *
000600******************************************************************
000700 01  REG-FUNDFL.
000800     05  FND-SIMBOLO             PIC X(08).
000900     05  FND-RAZON-PU            PIC S9(05)V9(04).
001000     05  FND-MARGEN-UTILIDAD     PIC S9(03)V9(04).
001100     05  FND-DEUDA-CAPITAL       PIC S9(05)V9(04).
001200     05  FND-CRECIM-INGRESOS     PIC S9(03)V9(04).
001300     05  FND-RENT-CAPITAL        PIC S9(03)V9(04).
001400     05  FND-RENT-ACTIVOS        PIC S9(03)V9(04).
001500     05  FND-RAZON-CORRIENTE     PIC S9(03)V9(04).
001600     05  FND-CRECIM-UTILIDAD     PIC S9(03)V9(04).
001700     05  FND-MARGEN-OPERATIVO    PIC S9(03)V9(04).
001800     05  FND-INDICADORES.
001900         10  FND-IND-RAZON-PU        PIC X(01).
002000             88  FND-TIENE-RAZON-PU          VALUE 'Y'.
002100         10  FND-IND-MARGEN-UTIL     PIC X(01).
002200             88  FND-TIENE-MARGEN-UTIL       VALUE 'Y'.
002300         10  FND-IND-DEUDA-CAPITAL   PIC X(01).
002400             88  FND-TIENE-DEUDA-CAPITAL     VALUE 'Y'.
002500         10  FND-IND-CRECIM-INGR     PIC X(01).
002600             88  FND-TIENE-CRECIM-INGR       VALUE 'Y'.
002700         10  FND-IND-RENT-CAPITAL    PIC X(01).
002800             88  FND-TIENE-RENT-CAPITAL      VALUE 'Y'.
002900         10  FND-IND-RENT-ACTIVOS    PIC X(01).
003000             88  FND-TIENE-RENT-ACTIVOS      VALUE 'Y'.
003100         10  FND-IND-RAZON-CORR      PIC X(01).
003200             88  FND-TIENE-RAZON-CORR        VALUE 'Y'.
003300         10  FND-IND-CRECIM-UTIL     PIC X(01).
003400             88  FND-TIENE-CRECIM-UTIL       VALUE 'Y'.
003500         10  FND-IND-MARGEN-OPER     PIC X(01).
003600             88  FND-TIENE-MARGEN-OPER       VALUE 'Y'.
003700     05  FILLER                  PIC X(23).
