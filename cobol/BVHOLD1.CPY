000100******************************************************************
000200*              MAESTRO DE CARTERA (POSICIONES DE ACCIONES)        *
000300*         UN REGISTRO POR POSICION ABIERTA O CERRADA              *
000400******************************************************************
000500 01  REG-HOLDFL.
000600     05  HLD-ID-POSICION       PIC 9(06).
000700     05  HLD-SIMBOLO           PIC X(08).
000800     05  HLD-FECHA-COMPRA      PIC X(08).
000900     05  HLD-PRECIO-COMPRA     PIC S9(07)V9(04).
001000     05  HLD-CANTIDAD          PIC 9(07).
001100     05  HLD-ESTADO            PIC X(06).
001200         88  HLD-ACTIVA                VALUE 'ACTIVE'.
001300         88  HLD-CERRADA               VALUE 'CLOSED'.
001400     05  HLD-FECHA-VENTA       PIC X(08).
001500     05  HLD-PRECIO-VENTA      PIC S9(07)V9(04).
001600     05  HLD-GANANCIA-PERDIDA  PIC S9(09)V9(02).
001700     05  FILLER                PIC X(04).
