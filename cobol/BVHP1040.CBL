000100******************************************************************
000200* FECHA       : 12/06/1989                                       *
000300* PROGRAMADOR : LUIS FERNANDO SOLARES (LFS)                      *
000400* APLICACION  : ANALISIS BURSATIL / SWING TRADE                  *
000500* PROGRAMA    : BVHP1040                                         *
000600* TIPO        : BATCH (MANTENIMIENTO)                            *
000700* DESCRIPCION : MANTENIMIENTO DE CARTERA. RECIBE POR TARJETA DE  *
000800*             : PARAMETROS UNA ACCION (A=ALTA, L=LISTADO,        *
000900*             : C=CIERRE) Y ACTUALIZA EL MAESTRO DE CARTERA      *
001000*             : (HOLDFL): DA DE ALTA UNA POSICION NUEVA, IMPRIME *
001100*             : EL LISTADO DE POSICIONES ACTIVAS, O CIERRA UNA   *
001200*             : POSICION EXISTENTE CALCULANDO LA GANANCIA O      *
001300*             : PERDIDA DE LA VENTA.                             *
001400* ARCHIVOS    : HOLDFL (E/S) LISTFL (S)                          *
001500* ACCION (ES) : A=ALTA  L=LISTADO  C=CIERRE                      *
001600* PROGRAMA(S) : NINGUNO                                          *
001700* INSTALADO   : 12/06/1989                                       *
001800* BPM/RATIONAL: 890612                                           *
001900* NOMBRE      : MANTENIMIENTO DE CARTERA DE ACCIONES (SWING)     *
002000* DESCRIPCION : NUEVO DESARROLLO                                 *
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300******************************************************************
002400* 12/06/1989 LFS TKT-890608 VERSION INICIAL DEL PROGRAMA         *
002500*                            (SOLO ALTA Y LISTADO)                *
002600* 03/03/1993 EDR TKT-930301 SE AGREGA LA ACCION DE CIERRE Y EL   *
002700*                            CALCULO DE GANANCIA/PERDIDA          *
002800* 14/08/1996 LFS TKT-960809 VALIDA QUE LA POSICION A CERRAR      *
002900*                            EXISTA Y ESTE ACTIVA ANTES DE        *
003000*                            REESCRIBIRLA                         *
003100* 29/12/1998 EDR TKT-981229 VENTANEO DE SIGLO (Y2K) SOBRE LA     *
003200*                            FECHA DE COMPRA POR DEFECTO          *
003300* 20/02/2001 LFS TKT-010220 AGREGA BANDERA DE TRAZA (UPSI-0)     *
003400*                            PARA DEPURAR CORRIDAS EN PRODUCCION *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     CARTERA1.
003800 AUTHOR.         LUIS FERNANDO SOLARES.
003900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
004000 DATE-WRITTEN.   12/06/1989.
004100 DATE-COMPILED.
004200 SECURITY.       USO INTERNO - CONFIDENCIAL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800     UPSI-0 ON STATUS  IS WKS-TRAZA-ACTIVA
004900              OFF STATUS IS WKS-TRAZA-INACTIVA.
005000     CLASS ACCION-VALIDA   IS 'A', 'L', 'C'.
005100******************************************************************
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT HOLDFL   ASSIGN   TO HOLDFL
005500             ORGANIZATION     IS SEQUENTIAL
005600             FILE STATUS      IS FS-HOLDFL
005700                                 FSE-HOLDFL.
005800     SELECT LISTFL   ASSIGN   TO LISTFL
005900             FILE STATUS      IS FS-LISTFL.
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*1 -->MAESTRO DE CARTERA (ENTRADA/SALIDA SEGUN LA ACCION)
006400 FD  HOLDFL
006500     LABEL RECORDS ARE STANDARD.
006600     COPY BVHOLD1.
006700*2 -->LISTADO DE POSICIONES ACTIVAS (SALIDA, IMPRESION)
006800 FD  LISTFL
006900     LABEL RECORDS ARE STANDARD.
007000 01  LINEA-LISTADO                 PIC X(132).
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*         TARJETA DE PARAMETROS (ACCEPT ... FROM SYSIN)          *
007500*         COL 01     : ACCION (A/L/C)                            *
007600*         COL 02-09  : SIMBOLO (ALTA)                            *
007700*         COL 10-17  : FECHA DE COMPRA (ALTA, YYYYMMDD)          *
007800*         COL 18-28  : PRECIO DE COMPRA (ALTA, S9(07)V9(04))     *
007900*         COL 29-35  : CANTIDAD DE ACCIONES (ALTA, 9(07))        *
008000*         COL 36-41  : ID DE POSICION (ALTA Y CIERRE, 9(06))     *
008100*         COL 42-49  : FECHA DE VENTA (CIERRE, YYYYMMDD)         *
008200*         COL 50-60  : PRECIO DE VENTA (CIERRE, S9(07)V9(04))    *
008300*         COL 61-80  : SIN USO                                   *
008400******************************************************************
008500 01  WKS-TARJETA-PARAMETROS       PIC X(80).
008600 01  WKS-TARJETA-CAMPOS REDEFINES WKS-TARJETA-PARAMETROS.
008700     05  WKS-TC-ACCION             PIC X(01).
008800     05  WKS-TC-SIMBOLO            PIC X(08).
008900     05  WKS-TC-FECHA-COMPRA       PIC X(08).
009000     05  WKS-TC-PRECIO-COMPRA      PIC X(11).
009100     05  WKS-TC-CANTIDAD           PIC X(07).
009200     05  WKS-TC-ID-POSICION        PIC X(06).
009300     05  WKS-TC-FECHA-VENTA        PIC X(08).
009400     05  WKS-TC-PRECIO-VENTA       PIC X(11).
009500     05  FILLER                    PIC X(20).
009600******************************************************************
009700*         CAMPOS NUMERICOS DE TRABAJO (RECIBIDOS EN LA TARJETA   *
009800*         COMO ZONA DECIMAL Y MOVIDOS A CAMPO NUMERICO)          *
009900******************************************************************
010000 01  WKS-CAMPOS-NUMERICOS.
010100     05  WKS-PRECIO-COMPRA-NUM     PIC S9(07)V9(04).
010200     05  WKS-CANTIDAD-NUM          PIC 9(07).
010300     05  WKS-ID-POSICION-NUM       PIC 9(06).
010400     05  WKS-PRECIO-VENTA-NUM      PIC S9(07)V9(04).
010500     05  FILLER                    PIC X(08).
010550******************************************************************
010560*         CONTADOR SUELTO DE REGISTROS LEIDOS DE HOLDFL (VER      *
010570*         TKT-010220)                                             *
010580******************************************************************
010590 77  WKS-NUM-LEIDAS-HOLDFL        PIC 9(05) COMP VALUE 0.
010600******************************************************************
010700*         BLOQUE DE ESTADO DE ARCHIVOS (FILE STATUS / FSE)       *
010800******************************************************************
010900 01  WKS-FS-STATUS.
011000     02  WKS-ESTADO-HOLDFL.
011100         04  FS-HOLDFL             PIC 9(02) VALUE ZEROES.
011200         04  FSE-HOLDFL.
011300             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
011400             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
011500             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
011600     02  FS-LISTFL                 PIC 9(02) VALUE ZEROES.
011700 01  WKS-FS-CONSOLIDADO.
011800     02  WKS-FSC-HOLDFL            PIC 9(02).
011900     02  WKS-FSC-LISTFL            PIC 9(02).
012000 01  WKS-FS-CONSOLIDADO-R REDEFINES WKS-FS-CONSOLIDADO
012100                                   PIC X(04).
012200******************************************************************
012300*         VARIABLES DE APOYO PARA BITACORA DE ERRORES (DEBD1R00) *
012400******************************************************************
012500 01  WKS-CAMPOS-DEBD1.
012600     05  WKS-PROGRAMA              PIC X(08) VALUE 'CARTERA1'.
012700     05  WKS-ARCHIVO               PIC X(08).
012800     05  WKS-ACCION-DEBD1          PIC X(08).
012900     05  WKS-LLAVE                 PIC X(20).
013000     05  FILLER                    PIC X(08).
013100******************************************************************
013200*         INDICADORES DE FIN DE ARCHIVO Y DE TRABAJO             *
013300******************************************************************
013400 01  WKS-INDICADORES.
013500     05  WKS-FIN-HOLDFL            PIC 9 COMP VALUE 0.
013600         88  FIN-HOLDFL                       VALUE 1.
013700     05  WKS-ENCONTRADO            PIC 9 COMP VALUE 0.
013800         88  POSICION-ENCONTRADA              VALUE 1.
013900     05  WKS-NUM-LISTADAS          PIC 9(05) COMP VALUE 0.
014000     05  FILLER                    PIC X(06).
014100******************************************************************
014200*         FECHA DE CORRIDA (TOMADA DEL RELOJ DEL SISTEMA, SE     *
014300*         USA COMO FECHA DE COMPRA POR DEFECTO SI LA TARJETA     *
014400*         LLEGA EN BLANCO)                                       *
014500******************************************************************
014600 01  WKS-FECHA-JULIANA             PIC 9(06).
014700 01  WKS-FECHA-JULIANA-R REDEFINES WKS-FECHA-JULIANA.
014800     05  WKS-JUL-AA                PIC 9(02).
014900     05  WKS-JUL-MM                PIC 9(02).
015000     05  WKS-JUL-DD                PIC 9(02).
015100 01  WKS-SIGLO-CORRIDA             PIC 9(04) COMP.
015200 01  WKS-FECHA-CORRIDA             PIC X(08).
015300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
015400     05  WKS-FCR-AAAA              PIC 9(04).
015500     05  WKS-FCR-MM                PIC 9(02).
015600     05  WKS-FCR-DD                PIC 9(02).
015700******************************************************************
015800*         LINEAS DE IMPRESION DEL LISTADO DE CARTERA ACTIVA      *
015900******************************************************************
016000 01  WKS-LINEA-TITULO1.
016100     05  FILLER                    PIC X(42) VALUE SPACES.
016200     05  FILLER                    PIC X(48)
016300             VALUE 'LISTADO DE POSICIONES ACTIVAS - CARTERA'.
016400     05  FILLER                    PIC X(42) VALUE SPACES.
016500 01  WKS-LINEA-ENCABEZADO-COL.
016600     05  FILLER                    PIC X(01) VALUE SPACES.
016700     05  FILLER                    PIC X(08) VALUE 'ID POS'.
016800     05  FILLER                    PIC X(10) VALUE 'SIMBOLO'.
016900     05  FILLER                    PIC X(14) VALUE 'FECHA COMPRA'.
017000     05  FILLER                    PIC X(16) VALUE 'PRECIO COMPRA'.
017100     05  FILLER                    PIC X(12) VALUE 'CANTIDAD'.
017200     05  FILLER                    PIC X(71) VALUE SPACES.
017300 01  WKS-LINEA-BLANCO              PIC X(132) VALUE SPACES.
017400 01  WKS-LINEA-SEPARADORA          PIC X(132) VALUE ALL '-'.
017500 01  WKS-LINEA-DETALLE.
017600     05  FILLER                    PIC X(01) VALUE SPACES.
017700     05  WKS-LD-ID-POSICION        PIC ZZZZZ9.
017800     05  FILLER                    PIC X(03) VALUE SPACES.
017900     05  WKS-LD-SIMBOLO            PIC X(09).
018000     05  FILLER                    PIC X(02) VALUE SPACES.
018100     05  WKS-LD-FECHA-COMPRA       PIC X(11).
018200     05  FILLER                    PIC X(02) VALUE SPACES.
018300     05  WKS-LD-PRECIO-COMPRA      PIC ZZ,ZZ9.9999.
018400     05  FILLER                    PIC X(03) VALUE SPACES.
018500     05  WKS-LD-CANTIDAD           PIC ZZZ,ZZ9.
018600     05  FILLER                    PIC X(77) VALUE SPACES.
018700 01  WKS-LINEA-TOTALES.
018800     05  FILLER                    PIC X(01) VALUE SPACES.
018900     05  FILLER                    PIC X(29)
019000             VALUE 'POSICIONES ACTIVAS LISTADAS: '.
019100     05  WKS-LTOT-LISTADAS         PIC ZZZZ9.
019200     05  FILLER                    PIC X(97) VALUE SPACES.
019300******************************************************************
019400 PROCEDURE DIVISION.
019500******************************************************************
019600 000-MAIN SECTION.
019616******************************************************************
019632*         LA VALIDACION DE ACCION SE HIZO GUARDA DE ENTRADA PARA *
019648*         QUE NINGUNA DE LAS TRES RUTAS DE PROCESO TENGA QUE     *
019664*         VOLVER A CHECAR SI EL CODIGO RECIBIDO ES VALIDO.       *
019680******************************************************************
019700     PERFORM INICIALIZA-TRABAJO
019800     PERFORM LEE-TARJETA-PARAMETROS
019850     IF WKS-TC-ACCION IS NOT ACCION-VALIDA
019860        PERFORM ACCION-INVALIDA
019900     ELSE
019910        IF WKS-TC-ACCION = 'A'
020000           PERFORM PROCESA-ALTA
020100        ELSE
020200           IF WKS-TC-ACCION = 'L'
020300              PERFORM PROCESA-LISTADO
020400           ELSE
020600              PERFORM PROCESA-CIERRE
020700           END-IF
021000        END-IF
021100     END-IF
021200     PERFORM TRAZA-DE-CORRIDA
021300     STOP RUN.
021400 000-MAIN-E. EXIT.
021500******************************************************************
021600 INICIALIZA-TRABAJO SECTION.
021616******************************************************************
021632*         LA VENTANA Y2K PARA LA FECHA POR DEFECTO ES LA MISMA   *
021648*         QUE USA ANALDIA1: AÑOS 00-49 SE LEEN COMO 2000-2049 Y  *
021664*         50-99 COMO 1950-1999.                                  *
021680******************************************************************
021700     MOVE 0 TO WKS-ENCONTRADO
021800     MOVE 0 TO WKS-NUM-LISTADAS
021900     ACCEPT WKS-FECHA-JULIANA FROM DATE
022000     IF WKS-JUL-AA < 50
022100        COMPUTE WKS-SIGLO-CORRIDA = 2000 + WKS-JUL-AA
022200     ELSE
022300        COMPUTE WKS-SIGLO-CORRIDA = 1900 + WKS-JUL-AA
022400     END-IF
022500     MOVE WKS-SIGLO-CORRIDA TO WKS-FCR-AAAA
022600     MOVE WKS-JUL-MM TO WKS-FCR-MM
022700     MOVE WKS-JUL-DD TO WKS-FCR-DD.
022800 INICIALIZA-TRABAJO-E. EXIT.
022900******************************************************************
023000 LEE-TARJETA-PARAMETROS SECTION.
023016******************************************************************
023032*         LA TARJETA DE PARAMETROS TRAE EL CODIGO DE ACCION Y,   *
023048*         SEGUN LA ACCION, EL SIMBOLO Y PRECIO PARA ALTA O EL    *
023064*         NUMERO DE POSICION PARA CIERRE.                        *
023080******************************************************************
023100     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
023200     MOVE WKS-TC-PRECIO-COMPRA TO WKS-PRECIO-COMPRA-NUM
023300     MOVE WKS-TC-CANTIDAD      TO WKS-CANTIDAD-NUM
023400     MOVE WKS-TC-ID-POSICION   TO WKS-ID-POSICION-NUM
023500     MOVE WKS-TC-PRECIO-VENTA  TO WKS-PRECIO-VENTA-NUM.
023600 LEE-TARJETA-PARAMETROS-E. EXIT.
023700******************************************************************
023800*         ALTA DE UNA POSICION NUEVA EN LA CARTERA               *
023900******************************************************************
024000 PROCESA-ALTA SECTION.
024016******************************************************************
024032*         UNA ALTA SIEMPRE ABRE LA POSICION COMO ACTIVA Y DEJA   *
024048*         LOS CAMPOS DE VENTA EN BLANCO/CERO; ESOS CAMPOS SOLO SE*
024064*         LLENAN CUANDO LA POSICION SE CIERRA.                   *
024080******************************************************************
024100     OPEN EXTEND HOLDFL
024200     IF FS-HOLDFL NOT EQUAL 0 AND 97
024300        MOVE 'HOLDFL'  TO WKS-ARCHIVO
024400        MOVE 'OPEN'    TO WKS-ACCION-DEBD1
024500        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
024600                              WKS-ACCION-DEBD1, WKS-LLAVE,
024700                              FS-HOLDFL, FSE-HOLDFL
024800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO HOLDFL <<<'
024900                UPON CONSOLE
025000        MOVE 91 TO RETURN-CODE
025100        STOP RUN
025200     END-IF
025300     MOVE WKS-ID-POSICION-NUM  TO HLD-ID-POSICION
025400     MOVE WKS-TC-SIMBOLO       TO HLD-SIMBOLO
025500     IF WKS-TC-FECHA-COMPRA = SPACES
025600        MOVE WKS-FECHA-CORRIDA TO HLD-FECHA-COMPRA
025700     ELSE
025800        MOVE WKS-TC-FECHA-COMPRA TO HLD-FECHA-COMPRA
025900     END-IF
026000     MOVE WKS-PRECIO-COMPRA-NUM TO HLD-PRECIO-COMPRA
026100     MOVE WKS-CANTIDAD-NUM      TO HLD-CANTIDAD
026200     MOVE 'ACTIVE'              TO HLD-ESTADO
026300     MOVE SPACES                TO HLD-FECHA-VENTA
026400     MOVE ZEROS                 TO HLD-PRECIO-VENTA
026500     MOVE ZEROS                 TO HLD-GANANCIA-PERDIDA
026600     WRITE REG-HOLDFL
026700     IF FS-HOLDFL NOT EQUAL 0
026800        MOVE 'HOLDFL'  TO WKS-ARCHIVO
026900        MOVE 'WRITE'   TO WKS-ACCION-DEBD1
027000        MOVE HLD-SIMBOLO TO WKS-LLAVE
027100        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
027200                              WKS-ACCION-DEBD1, WKS-LLAVE,
027300                              FS-HOLDFL, FSE-HOLDFL
027400     ELSE
027500        DISPLAY 'CARTERA1 - ALTA REGISTRADA, SIMBOLO: '
027600                HLD-SIMBOLO UPON CONSOLE
027700     END-IF
027800     CLOSE HOLDFL.
027900 PROCESA-ALTA-E. EXIT.
028000******************************************************************
028100*         LISTADO DE POSICIONES ACTIVAS DE LA CARTERA            *
028200******************************************************************
028300 PROCESA-LISTADO SECTION.
028316******************************************************************
028332*         EL LISTADO SOLO MUESTRA POSICIONES ACTIVAS; UNA        *
028348*         POSICION YA CERRADA NO APARECE AUNQUE SIGA FISICAMENTE *
028364*         EN HOLDFL.                                             *
028380******************************************************************
028400     OPEN INPUT HOLDFL
028500     IF FS-HOLDFL NOT EQUAL 0 AND 97
028600        MOVE 'HOLDFL'  TO WKS-ARCHIVO
028700        MOVE 'OPEN'    TO WKS-ACCION-DEBD1
028800        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
028900                              WKS-ACCION-DEBD1, WKS-LLAVE,
029000                              FS-HOLDFL, FSE-HOLDFL
029100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO HOLDFL <<<'
029200                UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF
029600     OPEN OUTPUT LISTFL
029700     IF FS-LISTFL NOT EQUAL 0
029800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO LISTFL <<<'
029900                UPON CONSOLE
030000        CLOSE HOLDFL
030100        MOVE 91 TO RETURN-CODE
030200        STOP RUN
030300     END-IF
030400     WRITE LINEA-LISTADO FROM WKS-LINEA-TITULO1
030500     WRITE LINEA-LISTADO FROM WKS-LINEA-BLANCO
030600     WRITE LINEA-LISTADO FROM WKS-LINEA-ENCABEZADO-COL
030700     WRITE LINEA-LISTADO FROM WKS-LINEA-SEPARADORA
030800     PERFORM LEE-HOLDFL
030900     PERFORM IMPRIME-SI-ACTIVA UNTIL FIN-HOLDFL
031000     WRITE LINEA-LISTADO FROM WKS-LINEA-SEPARADORA
031100     MOVE WKS-NUM-LISTADAS TO WKS-LTOT-LISTADAS
031200     WRITE LINEA-LISTADO FROM WKS-LINEA-TOTALES
031300     CLOSE HOLDFL, LISTFL.
031400 PROCESA-LISTADO-E. EXIT.
031500******************************************************************
031600 LEE-HOLDFL SECTION.
031616******************************************************************
031632*         EL CONTADOR DE REGISTROS LEIDOS SE ACUMULA AQUI PORQUE *
031648*         ES EL UNICO PUNTO DEL PROGRAMA QUE LEE HOLDFL, YA SEA  *
031664*         PARA LISTADO O PARA CIERRE.                            *
031680******************************************************************
031700     READ HOLDFL NEXT RECORD
031800         AT END
031900             MOVE 1 TO WKS-FIN-HOLDFL
031950         NOT AT END
031960             ADD 1 TO WKS-NUM-LEIDAS-HOLDFL
032000     END-READ.
032100 LEE-HOLDFL-E. EXIT.
032200******************************************************************
032300 IMPRIME-SI-ACTIVA SECTION.
032316******************************************************************
032332*         FILTRA POR HLD-ACTIVA ANTES DE ESCRIBIR LA LINEA; UNA  *
032348*         POSICION CERRADA SIMPLEMENTE NO GENERA RENGLON EN      *
032364*         LISTFL.                                                *
032380******************************************************************
032400     IF HLD-ACTIVA
032500        ADD 1 TO WKS-NUM-LISTADAS
032600        MOVE HLD-ID-POSICION   TO WKS-LD-ID-POSICION
032700        MOVE HLD-SIMBOLO       TO WKS-LD-SIMBOLO
032800        MOVE HLD-FECHA-COMPRA  TO WKS-LD-FECHA-COMPRA
032900        MOVE HLD-PRECIO-COMPRA TO WKS-LD-PRECIO-COMPRA
033000        MOVE HLD-CANTIDAD      TO WKS-LD-CANTIDAD
033100        WRITE LINEA-LISTADO FROM WKS-LINEA-DETALLE
033200     END-IF
033300     PERFORM LEE-HOLDFL.
033400 IMPRIME-SI-ACTIVA-E. EXIT.
033500******************************************************************
033600*         CIERRE DE UNA POSICION EXISTENTE (CALCULA GANANCIA O   *
033700*         PERDIDA Y MARCA LA POSICION COMO CLOSED)                *
033800******************************************************************
034000 PROCESA-CIERRE SECTION.
034016******************************************************************
034032*         EL CIERRE BUSCA LA POSICION POR NUMERO EXACTO, NO POR  *
034048*         SIMBOLO, PORQUE UN MISMO SIMBOLO PUEDE TENER VARIAS    *
034064*         POSICIONES ABIERTAS EN DISTINTAS FECHAS.               *
034080******************************************************************
034100     OPEN I-O HOLDFL
034200     IF FS-HOLDFL NOT EQUAL 0 AND 97
034300        MOVE 'HOLDFL'  TO WKS-ARCHIVO
034400        MOVE 'OPEN'    TO WKS-ACCION-DEBD1
034500        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
034600                              WKS-ACCION-DEBD1, WKS-LLAVE,
034700                              FS-HOLDFL, FSE-HOLDFL
034800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO HOLDFL <<<'
034900                UPON CONSOLE
035000        MOVE 91 TO RETURN-CODE
035100        STOP RUN
035200     END-IF
035300     PERFORM LEE-HOLDFL
035400     PERFORM ACTUALIZA-SI-COINCIDE UNTIL FIN-HOLDFL
035500     CLOSE HOLDFL
035600     IF WKS-ENCONTRADO = 0
035700        DISPLAY 'CARTERA1 - NO EXISTE POSICION ACTIVA CON ID: '
035800                WKS-ID-POSICION-NUM UPON CONSOLE
035900     END-IF.
036000 PROCESA-CIERRE-E. EXIT.
036050******************************************************************
036100 ACTUALIZA-SI-COINCIDE SECTION.                                 TKT9608
036142******************************************************************
036184*         LA GANANCIA O PERDIDA SE CALCULA UNA SOLA VEZ, AL      *
036226*         MOMENTO DEL CIERRE, Y QUEDA GRABADA EN EL REGISTRO; NO *
036268*         SE VUELVE A RECALCULAR DESPUES AUNQUE CAMBIE EL PRECIO *
036310*         DE MERCADO.                                            *
036352******************************************************************
036400     IF HLD-ID-POSICION = WKS-ID-POSICION-NUM AND HLD-ACTIVA
036500        MOVE 1 TO WKS-ENCONTRADO
036600        MOVE WKS-TC-FECHA-VENTA  TO HLD-FECHA-VENTA
036700        MOVE WKS-PRECIO-VENTA-NUM TO HLD-PRECIO-VENTA
036800        COMPUTE HLD-GANANCIA-PERDIDA ROUNDED =
036900                (HLD-PRECIO-VENTA - HLD-PRECIO-COMPRA) *
037000                 HLD-CANTIDAD
037100        MOVE 'CLOSED' TO HLD-ESTADO
037200        REWRITE REG-HOLDFL
037300        IF FS-HOLDFL NOT EQUAL 0
037400           MOVE 'HOLDFL'  TO WKS-ARCHIVO
037500           MOVE 'REWRITE' TO WKS-ACCION-DEBD1
037600           MOVE HLD-SIMBOLO TO WKS-LLAVE
037700           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
037800                                 WKS-ACCION-DEBD1, WKS-LLAVE,
037900                                 FS-HOLDFL, FSE-HOLDFL
038000        ELSE
038100           DISPLAY 'CARTERA1 - POSICION CERRADA, SIMBOLO: '
038200                   HLD-SIMBOLO UPON CONSOLE
038300        END-IF
038400     END-IF
038500     PERFORM LEE-HOLDFL.
038600 ACTUALIZA-SI-COINCIDE-E. EXIT.
038700******************************************************************
038800 ACCION-INVALIDA SECTION.
038814******************************************************************
038828*         UN CODIGO DE ACCION FUERA DE A/L/C DEVUELVE RETURN-CODE*
038842*         92 PARA QUE EL JCL PUEDA DETENER EL PASO SIGUIENTE EN  *
038856*         VEZ DE SEGUIR CON UNA CARTERA POSIBLEMENTE             *
038870*         INCONSISTENTE.                                         *
038884******************************************************************
038900     DISPLAY '>>> ACCION DE TARJETA INVALIDA, DEBE SER A/L/C <<<'
039000             UPON CONSOLE
039100     MOVE 92 TO RETURN-CODE.
039200 ACCION-INVALIDA-E. EXIT.
039300******************************************************************
039400*         BITACORA DE DEPURACION (SOLO SI CORRE CON UPSI-0 ON)   *
039500******************************************************************
039600 TRAZA-DE-CORRIDA SECTION.
039616******************************************************************
039632*         SE IMPRIME EL TOTAL DE REGISTROS LEIDOS DE HOLDFL PARA *
039648*         QUE OPERACIONES PUEDA CUADRARLO CONTRA EL NUMERO DE    *
039664*         POSICIONES QUE REPORTA EL LISTADO DE CARTERA.          *
039680******************************************************************
039700     IF WKS-TRAZA-ACTIVA
039800        MOVE FS-HOLDFL TO WKS-FSC-HOLDFL
039900        MOVE FS-LISTFL TO WKS-FSC-LISTFL
040000        DISPLAY 'CARTERA1 - ACCION: ' WKS-TC-ACCION
040100                ' LISTADAS: ' WKS-NUM-LISTADAS UPON CONSOLE
040150        DISPLAY 'CARTERA1 - REGISTROS LEIDOS DE HOLDFL: '
040160                WKS-NUM-LEIDAS-HOLDFL UPON CONSOLE
040200        DISPLAY 'CARTERA1 - STATUS ARCHIVOS: '
040300                WKS-FS-CONSOLIDADO-R UPON CONSOLE
040400     END-IF.
040500 TRAZA-DE-CORRIDA-E. EXIT.
