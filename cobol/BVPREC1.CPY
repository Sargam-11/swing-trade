000100******************************************************************
000200*              MAESTRO DE PRECIOS DIARIOS POR SIMBOLO             *
000300*         (UN REGISTRO POR SIMBOLO Y DIA HABIL DE COTIZACION)     *
000400*         LLEGAN AGRUPADOS POR SIMBOLO, FECHA ASCENDENTE          *
000500******************************************************************
000550*         14/09/1998 LFS TKT-980903 SE AGREGA INDICADOR DE TIPO   *
000560*                    DE COTIZACION Y DESGLOSE DE FECHA POR AA/MM/ *
000570*                    DD PARA EL NUEVO PROCESO DE AJUSTE POR       *
000580*                    DIVIDENDOS/SPLITS                            *
000590*         22/03/2001 EDR TKT-010318 SE RESERVAN CAMPOS PARA EL    *
000600*                    FUTURO CODIGO DE PROVEEDOR DE COTIZACIONES   *
000650******************************************************************
000700 01  REG-PRICEFL.
000800     05  PRC-SIMBOLO           PIC X(08).
000900     05  PRC-FECHA-COTIZ       PIC X(08).
001000     05  PRC-FECHA-COTIZ-R REDEFINES PRC-FECHA-COTIZ.
001010         10  PRC-FC-AAAA           PIC 9(04).
001020         10  PRC-FC-MM             PIC 9(02).
001030         10  PRC-FC-DD             PIC 9(02).
001100     05  PRC-PRECIO-APERTURA   PIC S9(07)V9(04).
001200     05  PRC-PRECIO-MAXIMO     PIC S9(07)V9(04).
001300     05  PRC-PRECIO-MINIMO     PIC S9(07)V9(04).
001400     05  PRC-PRECIO-CIERRE     PIC S9(07)V9(04).
001500     05  PRC-VOLUMEN           PIC 9(12).
001600******************************************************************
001610*         INDICADOR DEL TIPO DE COTIZACION RECIBIDA EN EL DIA     *
001620******************************************************************
001700     05  PRC-IND-COTIZACION    PIC X(01).
001710         88  PRC-COTIZACION-NORMAL         VALUE 'N'.
001720         88  PRC-COTIZACION-AJUSTADA       VALUE 'A'.
001730         88  PRC-COTIZACION-PARCIAL        VALUE 'P'.
001800*         CODIGO DE BOLSA DEL ALIMENTADOR ORIGINAL (ANTES DE      *
001810*         CONSOLIDAR TODOS LOS PROVEEDORES EN EL FEED UNICO)      *
001900     05  PRC-COD-BOLSA-ANTIGUO PIC X(03).
002000*         RESERVADO PARA EL CODIGO DEL PROVEEDOR DE COTIZACIONES  *
002100*         CUANDO SE HABILITE EL SEGUNDO ALIMENTADOR (VER TKT-     *
002200*         010318); POR AHORA VIENE EN BLANCO                     *
002300     05  PRC-COD-PROVEEDOR     PIC X(04).
002400     05  FILLER                PIC X(20).
