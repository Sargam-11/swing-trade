000100******************************************************************
000200*         SALIDA DE RECOMENDACIONES DE COMPRA/VENTA POR DIA       *
000300*         UN REGISTRO POR SIMBOLO RECOMENDADO EN LA CORRIDA       *
000400******************************************************************
000450*         09/11/1999 EDR TKT-991103 SE AGREGA DESGLOSE DE FECHA   *
000460*                    POR AA/MM/DD Y 88-NIVELES DE LA RECOMEN-     *
000470*                    DACION PARA LOS PROGRAMAS DE DISTRIBUCION    *
000480*         05/06/2002 LFS TKT-020531 SE AGREGA INDICADOR DE TIPO   *
000490*                    DE CANDIDATO (COMPRA/VENTA) Y REFERENCIA A   *
000500*                    LA POSICION DE CARTERA CUANDO APLICA         *
000550******************************************************************
000600 01  REG-RECSFL.
000700     05  REC-SIMBOLO             PIC X(08).
000800     05  REC-FECHA-CORRIDA       PIC X(08).
000810     05  REC-FECHA-CORRIDA-R REDEFINES REC-FECHA-CORRIDA.
000820         10  REC-FCR-AAAA            PIC 9(04).
000830         10  REC-FCR-MM              PIC 9(02).
000840         10  REC-FCR-DD              PIC 9(02).
000900     05  REC-RECOMENDACION       PIC X(12).
000910         88  REC-ES-COMPRA-FUERTE       VALUE 'STRONG BUY  '.
000920         88  REC-ES-COMPRA              VALUE 'BUY         '.
000930         88  REC-ES-MANTENER            VALUE 'HOLD        '.
000940         88  REC-ES-VENTA               VALUE 'SELL        '.
000950         88  REC-ES-VENTA-FUERTE        VALUE 'STRONG SELL '.
001000     05  REC-PUNTAJE-GENERAL     PIC S9(03)V9(02).
001100     05  REC-PUNTAJE-TECNICO     PIC S9(03)V9(02).
001200     05  REC-PUNTAJE-FUNDAM      PIC S9(03)V9(02).
001300     05  REC-PRECIO-ACTUAL       PIC S9(07)V9(04).
001400*         INDICADOR DE TIPO DE CANDIDATO PARA LOS PROGRAMAS DE    *
001410*         DISTRIBUCION DEL LISTADO (COMPRA NUEVA O VENTA DE       *
001420*         POSICION EXISTENTE)                                    *
001500     05  REC-IND-TIPO-CANDIDATO  PIC X(01).
001510         88  REC-CANDIDATO-COMPRA       VALUE 'C'.
001520         88  REC-CANDIDATO-VENTA        VALUE 'V'.
001600*         NUMERO DE POSICION DE CARTERA REFERENCIADA (SOLO SE     *
001610*         LLENA CUANDO REC-CANDIDATO-VENTA), CEROS EN COMPRA      *
001700     05  REC-ID-POSICION-REF     PIC 9(06).
001800     05  REC-RAZONAMIENTO        PIC X(200).
001900*         RESERVADO PARA EL CODIGO DEL ANALISTA QUE REVISA LA     *
002000*                    CORRIDA ANTES DE LIBERAR EL LISTADO A LA     *
002100*                    MESA (VER TKT-020531)                       *
002200     05  REC-COD-ANALISTA-REVISOR PIC X(04).
002300     05  FILLER                  PIC X(16).
