000100******************************************************************
000200* FECHA       : 08/04/1988                                       *
000300* PROGRAMADOR : LUIS FERNANDO SOLARES (LFS)                      *
000400* APLICACION  : ANALISIS BURSATIL / SWING TRADE                  *
000500* PROGRAMA    : BVSC1030                                         *
000600* TIPO        : BATCH (PRINCIPAL)                                *
000700* DESCRIPCION : MOTOR DIARIO DE ANALISIS BURSATIL. LEE EL        *
000800*             : ARCHIVO DE PRECIOS POR SIMBOLO Y FECHA, ARMA     *
000900*             : LA SERIE DE CADA SIMBOLO, INVOCA AL ANALIZADOR   *
001000*             : TECNICO (TECNCO01) Y AL ANALIZADOR FUNDAMENTAL   *
001100*             : (FUNDAM01), MEZCLA LOS DOS PUNTAJES, ORDENA LOS  *
001200*             : RESULTADOS, DETERMINA LAS RECOMENDACIONES DE     *
001300*             : COMPRA Y VENTA CONTRA LA CARTERA VIGENTE, Y      *
001400*             : PRODUCE EL ARCHIVO DE RECOMENDACIONES Y EL       *
001500*             : REPORTE RESUMEN DE LA CORRIDA.                  *
001600* ARCHIVOS    : PRICEFL (E) FUNDFL (E) HOLDFL (E)                *
001700*             : RECSFL (S) RPTFL (S)                             *
001800* ACCION (ES) : P=PROCESA                                        *
001900* PROGRAMA(S) : TECNCO01, FUNDAM01                                *
002000* INSTALADO   : 08/04/1988                                       *
002100* BPM/RATIONAL: 880406                                           *
002200* NOMBRE      : MOTOR DE ANALISIS DIARIO DE ACCIONES (SWING)     *
002300* DESCRIPCION : NUEVO DESARROLLO                                 *
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 08/04/1988 LFS TKT-880406 VERSION INICIAL DEL PROGRAMA         *
002800* 17/09/1990 LFS TKT-900912 SE AGREGA EL FILTRO DE VENTA CONTRA  *
002900*                            LA CARTERA VIGENTE (HOLDFL)         *
003000* 05/05/1994 EDR TKT-940502 CORRIGE ORDEN DEL REPORTE, LAS       *
003100*                            RECOMENDACIONES DE VENTA SALIAN     *
003200*                            EN ORDEN DE CARTERA Y NO DE PUNTAJE *
003300* 11/11/1997 LFS TKT-971108 AGREGA REGISTRO DE ERROR PARA        *
003400*                            SIMBOLOS DE CARTERA SIN PRECIOS     *
003500* 29/12/1998 EDR TKT-981229 VENTANEO DE SIGLO (Y2K) SOBRE LA     *
003600*                            FECHA DE CORRIDA TOMADA DEL SISTEMA *
003700* 20/02/2001 LFS TKT-010220 AGREGA BANDERA DE TRAZA (UPSI-0)     *
003800*                            PARA DEPURAR CORRIDAS EN PRODUCCION *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     ANALDIA1.
004200 AUTHOR.         LUIS FERNANDO SOLARES.
004300 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
004400 DATE-WRITTEN.   08/04/1988.
004500 DATE-COMPILED.
004600 SECURITY.       USO INTERNO - CONFIDENCIAL.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200     UPSI-0 ON STATUS  IS WKS-TRAZA-ACTIVA
005300              OFF STATUS IS WKS-TRAZA-INACTIVA.
005400     CLASS SIMBOLO-VALIDO  IS 'A' THRU 'Z', '0' THRU '9', SPACE.
005500******************************************************************
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PRICEFL  ASSIGN   TO PRICEFL
005900             ORGANIZATION     IS SEQUENTIAL
006000             FILE STATUS      IS FS-PRICEFL
006100                                 FSE-PRICEFL.
006200     SELECT FUNDFL   ASSIGN   TO FUNDFL
006300             ORGANIZATION     IS SEQUENTIAL
006400             FILE STATUS      IS FS-FUNDFL
006500                                 FSE-FUNDFL.
006600     SELECT HOLDFL   ASSIGN   TO HOLDFL
006700             ORGANIZATION     IS SEQUENTIAL
006800             FILE STATUS      IS FS-HOLDFL
006900                                 FSE-HOLDFL.
007000     SELECT RECSFL   ASSIGN   TO RECSFL
007100             ORGANIZATION     IS SEQUENTIAL
007200             FILE STATUS      IS FS-RECSFL
007300                                 FSE-RECSFL.
007400     SELECT RPTFL    ASSIGN   TO RPTFL
007500             FILE STATUS      IS FS-RPTFL.
007600******************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900*1 -->MAESTRO DE PRECIOS DIARIOS POR SIMBOLO (ENTRADA)
008000 FD  PRICEFL
008100     LABEL RECORDS ARE STANDARD.
008200     COPY BVPREC1.
008300*2 -->MAESTRO DE RAZONES FUNDAMENTALES POR SIMBOLO (ENTRADA)
008400 FD  FUNDFL
008500     LABEL RECORDS ARE STANDARD.
008600     COPY BVFUND1.
008700*3 -->MAESTRO DE CARTERA (ENTRADA, SOLO LECTURA EN ESTE MOTOR)
008800 FD  HOLDFL
008900     LABEL RECORDS ARE STANDARD.
009000     COPY BVHOLD1.
009100*4 -->ARCHIVO DE RECOMENDACIONES DE LA CORRIDA (SALIDA)
009200 FD  RECSFL
009300     LABEL RECORDS ARE STANDARD.
009400     COPY BVRECO1.
009500*5 -->REPORTE RESUMEN DE LA CORRIDA (SALIDA, IMPRESION)
009600 FD  RPTFL
009700     LABEL RECORDS ARE STANDARD.
009800 01  LINEA-REPORTE                 PIC X(132).
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*         CONSTANTES DE CONFIGURACION DE LA CORRIDA              *
010300******************************************************************
010400 01  WKS-PARAMETROS-CORRIDA.
010500     05  WKS-MAX-SIMBOLOS          PIC 9(03) COMP VALUE 300.
010600     05  WKS-MAX-COMPRAS           PIC 9(02) COMP VALUE 10.
010700     05  WKS-PESO-TECNICO          PIC 9V99  VALUE 0.60.
010800     05  WKS-PESO-FUNDAMENTAL      PIC 9V99  VALUE 0.40.
010900     05  WKS-CORTE-COMPRA          PIC 9(03) VALUE 60.
011000     05  WKS-CORTE-VENTA           PIC 9(03) VALUE 40.
011100     05  FILLER                    PIC X(12).
011200******************************************************************
011300*         BLOQUE DE ESTADO DE ARCHIVOS (FILE STATUS / FSE)       *
011400******************************************************************
011500 01  WKS-FS-STATUS.
011600     02  WKS-ESTADO-PRICEFL.
011700         04  FS-PRICEFL            PIC 9(02) VALUE ZEROES.
011800         04  FSE-PRICEFL.
011900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012200     02  WKS-ESTADO-FUNDFL.
012300         04  FS-FUNDFL             PIC 9(02) VALUE ZEROES.
012400         04  FSE-FUNDFL.
012500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012800     02  WKS-ESTADO-HOLDFL.
012900         04  FS-HOLDFL             PIC 9(02) VALUE ZEROES.
013000         04  FSE-HOLDFL.
013100             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013200             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013300             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013400     02  WKS-ESTADO-RECSFL.
013500         04  FS-RECSFL             PIC 9(02) VALUE ZEROES.
013600         04  FSE-RECSFL.
013700             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013800             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013900             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-RPTFL                  PIC 9(02) VALUE ZEROES.
014100 01  WKS-FS-CONSOLIDADO.
014200     02  WKS-FSC-PRICEFL           PIC 9(02).
014300     02  WKS-FSC-FUNDFL            PIC 9(02).
014400     02  WKS-FSC-HOLDFL            PIC 9(02).
014500     02  WKS-FSC-RECSFL            PIC 9(02).
014600     02  WKS-FSC-RPTFL             PIC 9(02).
014700 01  WKS-FS-CONSOLIDADO-R REDEFINES WKS-FS-CONSOLIDADO
014800                                   PIC X(10).
014900******************************************************************
015000*         VARIABLES DE APOYO PARA BITACORA DE ERRORES (DEBD1R00) *
015100******************************************************************
015200 01  WKS-CAMPOS-DEBD1.
015300     05  WKS-PROGRAMA              PIC X(08) VALUE 'ANALDIA1'.
015400     05  WKS-ARCHIVO               PIC X(08).
015500     05  WKS-ACCION                PIC X(08).
015600     05  WKS-LLAVE                 PIC X(20).
015700     05  FILLER                    PIC X(08).
016000******************************************************************
016100*         INDICADORES DE FIN DE ARCHIVO                          *
016200******************************************************************
016300 01  WKS-INDICADORES-FIN.
016400     05  WKS-FIN-PRICEFL           PIC 9 COMP VALUE 0.
016500         88  FIN-PRICEFL                      VALUE 1.
016600     05  WKS-FIN-FUNDFL            PIC 9 COMP VALUE 0.
016700         88  FIN-FUNDFL                       VALUE 1.
016800     05  WKS-FIN-HOLDFL            PIC 9 COMP VALUE 0.
016900         88  FIN-HOLDFL                       VALUE 1.
017000     05  FILLER                    PIC X(06).
017100******************************************************************
017200*         FECHA DE CORRIDA (TOMADA DEL RELOJ DEL SISTEMA)        *
017300******************************************************************
017400 01  WKS-FECHA-JULIANA             PIC 9(06).
017500 01  WKS-FECHA-JULIANA-R REDEFINES WKS-FECHA-JULIANA.
017600     05  WKS-JUL-AA                PIC 9(02).
017700     05  WKS-JUL-MM                PIC 9(02).
017800     05  WKS-JUL-DD                PIC 9(02).
017900 01  WKS-SIGLO-CORRIDA             PIC 9(04) COMP.
018000 01  WKS-FECHA-CORRIDA             PIC X(08).
018100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
018200     05  WKS-FCR-AAAA              PIC 9(04).
018300     05  WKS-FCR-MM                PIC 9(02).
018400     05  WKS-FCR-DD                PIC 9(02).
018500******************************************************************
018600*         TABLA DE TRABAJO - SERIE DE PRECIOS DEL SIMBOLO EN     *
018700*         PROCESO (SE PASA POR LINKAGE A TECNCO01)               *
018800******************************************************************
018900 COPY BVSERIE.
019000******************************************************************
019100*         TABLA DE RAZONES FUNDAMENTALES CARGADA EN MEMORIA      *
019200*         (FUNDFL VIENE ORDENADO POR SIMBOLO, SE BUSCA CON       *
019300*         SEARCH ALL EN LUGAR DEL INDICE RELACIONAL ORIGINAL)    *
019400******************************************************************
019500 01  WKS-TABLA-FUNDAMENTALES.
019600     05  WKS-NUM-FUNDAMENTALES     PIC 9(03) COMP VALUE 0.
019700     05  FILLER                    PIC X(04).
019800     05  WKS-FUND-REGISTRO OCCURS 1 TO 300 TIMES
019900                 DEPENDING ON WKS-NUM-FUNDAMENTALES
020000                 ASCENDING KEY IS WKS-TF-SIMBOLO
020100                 INDEXED BY WKS-IF.
020110         10  WKS-TF-SIMBOLO            PIC X(08).
020120         10  WKS-TF-RAZON-PU           PIC S9(05)V9(04).
020130         10  WKS-TF-MARGEN-UTILIDAD    PIC S9(03)V9(04).
020140         10  WKS-TF-DEUDA-CAPITAL      PIC S9(05)V9(04).
020150         10  WKS-TF-CRECIM-INGRESOS    PIC S9(03)V9(04).
020160         10  WKS-TF-RENT-CAPITAL       PIC S9(03)V9(04).
020170         10  WKS-TF-RENT-ACTIVOS       PIC S9(03)V9(04).
020180         10  WKS-TF-RAZON-CORRIENTE    PIC S9(03)V9(04).
020190         10  WKS-TF-CRECIM-UTILIDAD    PIC S9(03)V9(04).
020200         10  WKS-TF-MARGEN-OPERATIVO   PIC S9(03)V9(04).
020210         10  WKS-TF-IND-RAZON-PU       PIC X(01).
020220         10  WKS-TF-IND-MARGEN-UTIL    PIC X(01).
020230         10  WKS-TF-IND-DEUDA-CAPITAL  PIC X(01).
020240         10  WKS-TF-IND-CRECIM-INGR    PIC X(01).
020250         10  WKS-TF-IND-RENT-CAPITAL   PIC X(01).
020260         10  WKS-TF-IND-RENT-ACTIVOS   PIC X(01).
020270         10  WKS-TF-IND-RAZON-CORR     PIC X(01).
020280         10  WKS-TF-IND-CRECIM-UTIL    PIC X(01).
020290         10  WKS-TF-IND-MARGEN-OPER    PIC X(01).
020300         10  FILLER                    PIC X(23).
020310******************************************************************
020400*         TABLA DE SIMBOLOS CON POSICION ACTIVA EN CARTERA       *
020500******************************************************************
020600 01  WKS-TABLA-CARTERA-ACTIVA.
020700     05  WKS-NUM-CARTERA           PIC 9(03) COMP VALUE 0.
020800     05  FILLER                    PIC X(04).
020900     05  WKS-CARTERA-REGISTRO OCCURS 1 TO 300 TIMES
021000                 DEPENDING ON WKS-NUM-CARTERA
021100                 INDEXED BY WKS-IH.
021200         10  WKS-TC-SIMBOLO        PIC X(08).
021220         10  WKS-TC-ID-POSICION    PIC 9(06).
021250         10  FILLER                PIC X(04).
021300******************************************************************
021400*         TABLA DE RESULTADOS DE LA CORRIDA (UN RENGLON POR      *
021500*         SIMBOLO PROCESADO, SE ORDENA DESCENDENTE POR PUNTAJE)  *
021600******************************************************************
021700 01  WKS-TABLA-RESULTADOS.
021800     05  WKS-NUM-RESULTADOS        PIC 9(03) COMP VALUE 0.
021900     05  FILLER                    PIC X(04).
022000     05  WKS-RESULTADO OCCURS 1 TO 300 TIMES
022100                 DEPENDING ON WKS-NUM-RESULTADOS
022200                 INDEXED BY WKS-IR.
022300         10  WKS-R-SIMBOLO         PIC X(08).
022400         10  WKS-R-PRECIO          PIC S9(07)V9(04).
022500         10  WKS-R-PUNTAJE-GRAL    PIC S9(03)V9(02).
022600         10  WKS-R-PUNTAJE-TEC     PIC S9(03)V9(02).
022700         10  WKS-R-PUNTAJE-FUND    PIC S9(03)V9(02).
022800         10  WKS-R-RECOMENDACION   PIC X(12).
022900         10  WKS-R-RAZONAMIENTO    PIC X(200).
022950         10  FILLER                PIC X(04).
022960******************************************************************
022970*         RENGLON AUXILIAR PARA EL INTERCAMBIO DE LA BURBUJA      *
022980*         (MISMO ANCHO QUE UN RENGLON DE WKS-RESULTADO)           *
022990******************************************************************
022995 01  WKS-RESULTADO-AUX             PIC X(250).
023000******************************************************************
023100*         TABLAS DE SALIDA - COMPRAS Y VENTAS DE LA CORRIDA      *
023200******************************************************************
023300 01  WKS-TABLA-COMPRAS.
023400     05  WKS-NUM-COMPRAS           PIC 9(02) COMP VALUE 0.
023500     05  FILLER                    PIC X(04).
023600     05  WKS-COMPRA OCCURS 10 TIMES INDEXED BY WKS-IC.
023700         10  WKS-CP-SIMBOLO        PIC X(08).
023800         10  WKS-CP-PUNTAJE-GRAL   PIC S9(03)V9(02).
023900         10  WKS-CP-PUNTAJE-TEC    PIC S9(03)V9(02).
024000         10  WKS-CP-PUNTAJE-FUND   PIC S9(03)V9(02).
024100         10  WKS-CP-PRECIO         PIC S9(07)V9(04).
024150         10  WKS-CP-RECOMENDACION  PIC X(12).
024160         10  FILLER                PIC X(04).
024300 01  WKS-TABLA-VENTAS.
024400     05  WKS-NUM-VENTAS            PIC 9(03) COMP VALUE 0.
024500     05  FILLER                    PIC X(04).
024600     05  WKS-VENTA OCCURS 1 TO 300 TIMES
024700                 DEPENDING ON WKS-NUM-VENTAS
024800                 INDEXED BY WKS-IV.
024900         10  WKS-VT-SIMBOLO        PIC X(08).
025000         10  WKS-VT-PUNTAJE-GRAL   PIC S9(03)V9(02).
025100         10  WKS-VT-PUNTAJE-TEC    PIC S9(03)V9(02).
025200         10  WKS-VT-PUNTAJE-FUND   PIC S9(03)V9(02).
025300         10  WKS-VT-PRECIO         PIC S9(07)V9(04).
025350         10  WKS-VT-RECOMENDACION  PIC X(12).
025360         10  FILLER                PIC X(04).
025500******************************************************************
025600*         AREAS DE INTERFASE CON LOS SUBPROGRAMAS ANALIZADORES   *
025700******************************************************************
025800 01  WKS-SIMBOLO-GRUPO             PIC X(08).
025900 01  WKS-RESULTADO-TECNICO.
026000     05  WKS-RT-PUNTAJE            PIC S9(03)V9(02).
026100     05  WKS-RT-PRECIO             PIC S9(07)V9(04).
026200     05  WKS-RT-RAZONAMIENTO       PIC X(160).
026300     05  FILLER                    PIC X(08).
026400 COPY BVFUND1 REPLACING ==REG-FUNDFL== BY ==WKS-REG-FUNDFL-BUSCADO==.
026600 01  WKS-RESULTADO-FUNDAMENTAL.
026700     05  WKS-RF-PUNTAJE            PIC S9(03)V9(02).
026800     05  WKS-RF-CATEGORIA         PIC X(08).
026900     05  WKS-RF-PUNTAJE-CALIDAD   PIC S9(03)V9(02).
027000     05  WKS-RF-RAZONAMIENTO      PIC X(160).
027100     05  FILLER                   PIC X(08).
027200******************************************************************
027300*         AREAS DE TRABAJO PARA EL TEXTO DE RAZONAMIENTO         *
027400******************************************************************
027500 01  WKS-RAZON-COMBINADA           PIC X(400).
027600 01  WKS-PUNT-TEC-EDIT             PIC ZZ9.99.
027700 01  WKS-PUNT-FUND-EDIT            PIC ZZ9.99.
027800 01  WKS-LON-TEC                   PIC 9(03) COMP VALUE 0.
027900 01  WKS-LON-FUND                  PIC 9(03) COMP VALUE 0.
027901 77  WKS-SIMBOLO-FORMATO-OK       PIC 9 COMP VALUE 1.
027902     88  SIMBOLO-CON-FORMATO-VALIDO            VALUE 1.
027903     88  SIMBOLO-CON-FORMATO-INVALIDO          VALUE 0.
027905******************************************************************
027906*         CAMPOS SUELTOS DE TRABAJO (VER TKT-020531)             *
027907******************************************************************
027908 77  WKS-ID-POSICION-VENTA-CALC   PIC 9(06) COMP VALUE 0.
027909 77  WKS-LINEAS-REPORTE-EMITIDAS  PIC 9(05) COMP VALUE 0.
027910******************************************************************
027920*         RENGLON DE TRABAJO PARA EL RESULTADO DEL SIMBOLO       *
027930*         QUE SE ESTA ANALIZANDO, ANTES DE AGREGARLO A LA TABLA  *
027940******************************************************************
027950 01  WKS-RENGLON-CALC.
027960     05  WKS-PUNTAJE-GRAL-CALC     PIC S9(03)V9(02).
027970     05  WKS-RECOMENDACION-CALC    PIC X(12).
027980     05  FILLER                    PIC X(06).
028000******************************************************************
028100*         CONTADORES Y SUBINDICES DE TRABAJO                     *
028200******************************************************************
028300 01  WKS-CONTADORES-CORRIDA.
028400     05  WKS-SIMBOLOS-PROCESADOS   PIC 9(03) COMP VALUE 0.
028500     05  WKS-J                     PIC 9(03) COMP VALUE 0.
028600     05  WKS-K                     PIC 9(03) COMP VALUE 0.
028700     05  FILLER                    PIC X(06).
028800 01  WKS-CONTADORES-CORRIDA-R REDEFINES WKS-CONTADORES-CORRIDA.
028900     05  WKS-CCR-PROCESADOS-ED     PIC ZZ9.
029000     05  WKS-CCR-RESTO             PIC X(09).
029100******************************************************************
029200*         LINEAS DE IMPRESION DEL REPORTE RESUMEN                *
029300******************************************************************
029400 01  WKS-LINEA-TITULO1.
029500     05  FILLER                    PIC X(40) VALUE SPACES.
029600     05  FILLER                    PIC X(52)
029700             VALUE 'REPORTE DIARIO DE ANALISIS BURSATIL - SWING TRADE'.
029800     05  FILLER                    PIC X(40) VALUE SPACES.
029900 01  WKS-LINEA-TITULO2.
030000     05  FILLER                    PIC X(45) VALUE SPACES.
030100     05  FILLER                    PIC X(20) VALUE 'FECHA DE CORRIDA : '.
030200     05  WKS-LT2-FECHA             PIC X(08).
030300     05  FILLER                    PIC X(59) VALUE SPACES.
030400 01  WKS-LINEA-BLANCO              PIC X(132) VALUE SPACES.
030500 01  WKS-LINEA-SEPARADORA          PIC X(132) VALUE ALL '-'.
030600 01  WKS-LINEA-TITULO-SECCION.
030700     05  FILLER                    PIC X(01) VALUE SPACES.
030800     05  WKS-LTS-TEXTO             PIC X(30).
030900     05  FILLER                    PIC X(101) VALUE SPACES.
031000 01  WKS-LINEA-ENCABEZADO-COL.
031100     05  FILLER                    PIC X(01) VALUE SPACES.
031200     05  FILLER                    PIC X(09) VALUE 'SIMBOLO'.
031300     05  FILLER                    PIC X(09) VALUE 'PUNTAJE'.
031400     05  FILLER                    PIC X(08) VALUE 'TECNICO'.
031500     05  FILLER                    PIC X(08) VALUE 'FUNDAM'.
031600     05  FILLER                    PIC X(12) VALUE 'PRECIO'.
031700     05  FILLER                    PIC X(15) VALUE 'RECOMENDACION'.
031800     05  FILLER                    PIC X(70) VALUE SPACES.
031900 01  WKS-LINEA-DETALLE.
032000     05  FILLER                    PIC X(01) VALUE SPACES.
032100     05  WKS-LD-SIMBOLO            PIC X(09).
032200     05  WKS-LD-PUNTAJE            PIC ZZ9.99.
032300     05  FILLER                    PIC X(03) VALUE SPACES.
032400     05  WKS-LD-TEC                PIC ZZ9.99.
032500     05  FILLER                    PIC X(03) VALUE SPACES.
032600     05  WKS-LD-FUND               PIC ZZ9.99.
032700     05  FILLER                    PIC X(04) VALUE SPACES.
032800     05  WKS-LD-PRECIO             PIC ZZ,ZZ9.9999.
032900     05  FILLER                    PIC X(03) VALUE SPACES.
033000     05  WKS-LD-RECOMENDACION      PIC X(12).
033100     05  FILLER                    PIC X(68) VALUE SPACES.
033200 01  WKS-LINEA-TOTALES.
033300     05  FILLER                    PIC X(01) VALUE SPACES.
033400     05  FILLER                    PIC X(29)
033500             VALUE 'SIMBOLOS PROCESADOS ......: '.
033600     05  WKS-LTOT-PROCESADOS       PIC ZZ9.
033700     05  FILLER                    PIC X(06) VALUE SPACES.
033800     05  FILLER                    PIC X(29)
033900             VALUE 'RECOMENDACIONES DE COMPRA .: '.
034000     05  WKS-LTOT-COMPRAS          PIC Z9.
034100     05  FILLER                    PIC X(06) VALUE SPACES.
034200     05  FILLER                    PIC X(29)
034300             VALUE 'RECOMENDACIONES DE VENTA ..: '.
034400     05  WKS-LTOT-VENTAS           PIC ZZ9.
034500     05  FILLER                    PIC X(24) VALUE SPACES.
034600******************************************************************
035000 PROCEDURE DIVISION.
035100******************************************************************
035200 000-MAIN SECTION.
035212******************************************************************
035224*         EL ORDEN DE ESTAS LLAMADAS ES DELIBERADO: LA CARTERA Y *
035236*         LOS FUNDAMENTALES SE CARGAN A MEMORIA ANTES DE LEER    *
035248*         PRECIOS PORQUE CADA SIMBOLO SE ANALIZA UNA SOLA VEZ, EN*
035260*         UN SOLO PASE, SIN RELEER NINGUNO DE LOS OTROS DOS      *
035272*         ARCHIVOS.                                              *
035284******************************************************************
035300     PERFORM INICIALIZA-TRABAJO
035400     PERFORM APERTURA-ARCHIVOS
035500     PERFORM CARGA-FUNDAMENTALES
035600     PERFORM CARGA-CARTERA-ACTIVA
035700     PERFORM LEE-PRICEFL
035800     PERFORM PROCESA-SIMBOLOS UNTIL FIN-PRICEFL
035900     PERFORM AGREGA-CARTERA-SIN-PRECIO
036000     PERFORM ORDENA-RESULTADOS
036100     PERFORM SELECCIONA-COMPRAS
036200     PERFORM SELECCIONA-VENTAS
036300     PERFORM IMPRIME-REPORTE
036400     PERFORM TRAZA-DE-CORRIDA
036500     PERFORM CIERRA-ARCHIVOS
036600     STOP RUN.
036700 000-MAIN-E. EXIT.
036800******************************************************************
036900 INICIALIZA-TRABAJO SECTION.
036914******************************************************************
036928*         LOS CONTADORES DE TABLA SE PONEN EN CERO AQUI Y NO EN  *
036942*         VALUE PORQUE EL PROGRAMA PUEDE CORRER VARIAS VECES EN  *
036956*         LA MISMA SESION DE PRUEBA (JCL DE CERTIFICACION) SIN   *
036970*         RECARGAR EL LOAD.                                      *
036984******************************************************************
037000     MOVE 0 TO WKS-NUM-FUNDAMENTALES
037100     MOVE 0 TO WKS-NUM-CARTERA
037200     MOVE 0 TO WKS-NUM-RESULTADOS
037300     MOVE 0 TO WKS-NUM-COMPRAS
037400     MOVE 0 TO WKS-NUM-VENTAS
037500     MOVE 0 TO WKS-SIMBOLOS-PROCESADOS
037600     ACCEPT WKS-FECHA-JULIANA FROM DATE
037700     IF WKS-JUL-AA < 50                                           TKT9812
037800        COMPUTE WKS-SIGLO-CORRIDA = 2000 + WKS-JUL-AA
037900     ELSE
038000        COMPUTE WKS-SIGLO-CORRIDA = 1900 + WKS-JUL-AA
038100     END-IF
038200     MOVE WKS-SIGLO-CORRIDA TO WKS-FCR-AAAA
038300     MOVE WKS-JUL-MM TO WKS-FCR-MM
038400     MOVE WKS-JUL-DD TO WKS-FCR-DD
038500     MOVE WKS-FECHA-CORRIDA TO WKS-LT2-FECHA.
038600 INICIALIZA-TRABAJO-E. EXIT.
038700******************************************************************
038800 APERTURA-ARCHIVOS SECTION.
038816******************************************************************
038832*         SE ABREN LOS CINCO ARCHIVOS DE UNA VEZ PARA QUE UN     *
038848*         ERROR DE APERTURA EN CUALQUIERA DE ELLOS DETENGA LA    *
038864*         CORRIDA ANTES DE GASTAR TIEMPO DE CPU LEYENDO PRECIOS. *
038880******************************************************************
038900     OPEN INPUT PRICEFL
039000     IF FS-PRICEFL NOT EQUAL 0 AND 97
039100        MOVE 'PRICEFL' TO WKS-ARCHIVO
039200        MOVE 'OPEN'    TO WKS-ACCION
039300        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
039400                              WKS-LLAVE, FS-PRICEFL, FSE-PRICEFL
039500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PRICEFL <<<'
039600                UPON CONSOLE
039700        MOVE 91 TO RETURN-CODE
039800        STOP RUN
039900     END-IF
040000     OPEN INPUT FUNDFL
040100     IF FS-FUNDFL NOT EQUAL 0 AND 97
040200        MOVE 'FUNDFL'  TO WKS-ARCHIVO
040300        MOVE 'OPEN'    TO WKS-ACCION
040400        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
040500                              WKS-LLAVE, FS-FUNDFL, FSE-FUNDFL
040600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FUNDFL <<<'
040700                UPON CONSOLE
040800        CLOSE PRICEFL
040900        MOVE 91 TO RETURN-CODE
041000        STOP RUN
041100     END-IF
041200     OPEN INPUT HOLDFL
041300     IF FS-HOLDFL NOT EQUAL 0 AND 97
041400        MOVE 'HOLDFL'  TO WKS-ARCHIVO
041500        MOVE 'OPEN'    TO WKS-ACCION
041600        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
041700                              WKS-LLAVE, FS-HOLDFL, FSE-HOLDFL
041800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO HOLDFL <<<'
041900                UPON CONSOLE
042000        CLOSE PRICEFL, FUNDFL
042100        MOVE 91 TO RETURN-CODE
042200        STOP RUN
042300     END-IF
042400     OPEN OUTPUT RECSFL
042500     IF FS-RECSFL NOT EQUAL 0
042600        MOVE 'RECSFL'  TO WKS-ARCHIVO
042700        MOVE 'OPEN'    TO WKS-ACCION
042800        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
042900                              WKS-LLAVE, FS-RECSFL, FSE-RECSFL
043000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RECSFL <<<'
043100                UPON CONSOLE
043200        CLOSE PRICEFL, FUNDFL, HOLDFL
043300        MOVE 91 TO RETURN-CODE
043400        STOP RUN
043500     END-IF
043600     OPEN OUTPUT RPTFL
043700     IF FS-RPTFL NOT EQUAL 0
043800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTFL <<<'
043900                UPON CONSOLE
044000        CLOSE PRICEFL, FUNDFL, HOLDFL, RECSFL
044100        MOVE 91 TO RETURN-CODE
044200        STOP RUN
044300     END-IF.
044400 APERTURA-ARCHIVOS-E. EXIT.
044500******************************************************************
044600 CARGA-FUNDAMENTALES SECTION.
044614******************************************************************
044628*         FUNDFL VIENE ORDENADO POR SIMBOLO IGUAL QUE PRICEFL,   *
044642*         POR ESO SE PUEDE CARGAR COMPLETO A LA TABLA EN MEMORIA *
044656*         Y LUEGO BUSCARLO POR COINCIDENCIA EN VEZ DE HACER UN   *
044670*         MATCH-MERGE CLASICO DE DOS ARCHIVOS.                   *
044684******************************************************************
044700     PERFORM LEE-FUNDFL
044800     PERFORM ACUMULA-FUNDAMENTAL UNTIL FIN-FUNDFL.
044900 CARGA-FUNDAMENTALES-E. EXIT.
045000******************************************************************
045100 LEE-FUNDFL SECTION.
045114******************************************************************
045128*         LECTURA SECUENCIAL SIMPLE; EL VOLUMEN DE SIMBOLOS      *
045142*         FUNDAMEN- TALES ES PEQUEÑO COMPARADO CON PRICEFL, POR  *
045156*         ESO CABE ENTERO EN LA TABLA WKS-FUNDAMENTAL SIN SORT NI*
045170*         INDICE.                                                *
045184******************************************************************
045200     READ FUNDFL NEXT RECORD
045300         AT END
045400             MOVE 1 TO WKS-FIN-FUNDFL
045500     END-READ.
045600 LEE-FUNDFL-E. EXIT.
045700******************************************************************
045800 ACUMULA-FUNDAMENTAL SECTION.
045814******************************************************************
045828*         SI LA TABLA SE LLENA (WKS-LON-FUND EXCEDIDO) EL        *
045842*         REGISTRO SE DESCARTA EN SILENCIO; EL PUNTAJE           *
045856*         FUNDAMENTAL DE ESE SIMBOLO SIMPLEMENTE QUEDARA EN EL   *
045870*         VALOR POR DEFECTO.                                     *
045884******************************************************************
045900     IF WKS-NUM-FUNDAMENTALES < WKS-MAX-SIMBOLOS
046000        ADD 1 TO WKS-NUM-FUNDAMENTALES
046100        MOVE REG-FUNDFL
046200             TO WKS-FUND-REGISTRO(WKS-NUM-FUNDAMENTALES)
046300     END-IF
046400     PERFORM LEE-FUNDFL.
046500 ACUMULA-FUNDAMENTAL-E. EXIT.
046600******************************************************************
046700 CARGA-CARTERA-ACTIVA SECTION.
046714******************************************************************
046728*         IGUAL QUE LOS FUNDAMENTALES, LA CARTERA SE CARGA       *
046742*         COMPLETA A MEMORIA PARA EVITAR ABRIR HOLDFL UNA SEGUNDA*
046756*         VEZ CUANDO SE BUSCAN LAS POSICIONES A VENDER MAS       *
046770*         ADELANTE EN LA CORRIDA.                                *
046784******************************************************************
046800     PERFORM LEE-HOLDFL
046900     PERFORM ACUMULA-CARTERA UNTIL FIN-HOLDFL.
047000 CARGA-CARTERA-ACTIVA-E. EXIT.
047100******************************************************************
047200 LEE-HOLDFL SECTION.
047216******************************************************************
047232*         SOLO SE TRAEN LAS POSICIONES; EL FILTRO DE             *
047248*         ACTIVA/CERRADA SE APLICA AL MOMENTO DE ACUMULAR, NO    *
047264*         AQUI.                                                  *
047280******************************************************************
047300     READ HOLDFL NEXT RECORD
047400         AT END
047500             MOVE 1 TO WKS-FIN-HOLDFL
047600     END-READ.
047700 LEE-HOLDFL-E. EXIT.
047800******************************************************************
047900 ACUMULA-CARTERA SECTION.
047911******************************************************************
047922*         UNICAMENTE LAS POSICIONES ACTIVAS ENTRAN A LA TABLA DE *
047933*         TRABAJO; UNA POSICION YA CERRADA NO PUEDE VOLVER A     *
047944*         GENERAR UNA RECOMENDACION DE VENTA EN LA CORRIDA DE    *
047955*         HOY. EL NUMERO DE POSICION SE GUARDA JUNTO CON EL      *
047966*         SIMBOLO PARA PODER REFERENCIARLA DESPUES EN EL REGISTRO*
047977*         DE RECOMENDACION.                                      *
047988******************************************************************
048000     IF HLD-ACTIVA AND WKS-NUM-CARTERA < WKS-MAX-SIMBOLOS
048100        ADD 1 TO WKS-NUM-CARTERA
048200        MOVE HLD-SIMBOLO      TO WKS-TC-SIMBOLO(WKS-NUM-CARTERA)
048250        MOVE HLD-ID-POSICION  TO WKS-TC-ID-POSICION(WKS-NUM-CARTERA)
048300     END-IF
048400     PERFORM LEE-HOLDFL.
048500 ACUMULA-CARTERA-E. EXIT.
048600******************************************************************
048700 LEE-PRICEFL SECTION.
048714******************************************************************
048728*         PRICEFL VIENE ORDENADO POR SIMBOLO Y FECHA ASCENDENTE; *
048742*         ESE ORDEN ES LO QUE PERMITE ARMAR LA SERIE DE UN       *
048756*         SIMBOLO CON UNA SOLA PASADA DE CONTROL BREAK, SIN SORT *
048770*         PREVIO.                                                *
048784******************************************************************
048800     READ PRICEFL NEXT RECORD
048900         AT END
049000             MOVE 1 TO WKS-FIN-PRICEFL
049100     END-READ.
049200 LEE-PRICEFL-E. EXIT.
049300******************************************************************
049400*         CONTROL DE QUIEBRE POR SIMBOLO SOBRE PRICEFL           *
049500******************************************************************
049600 PROCESA-SIMBOLOS SECTION.
049611******************************************************************
049622*         CONTROL BREAK CLASICO POR SIMBOLO: MIENTRAS EL SIMBOLO *
049633*         NO CAMBIE SE SIGUE ACUMULANDO LA SERIE; AL CAMBIAR (O  *
049644*         AL LLEGAR FIN DE ARCHIVO) SE DISPARA EL ANALISIS DEL   *
049655*         SIMBOLO ANTERIOR. EL FORMATO DEL SIMBOLO SE VALIDA AQUI*
049666*         PORQUE ES EL UNICO PUNTO DONDE SE LEE DIRECTAMENTE DEL *
049677*         ARCHIVO DE ENTRADA.                                    *
049688******************************************************************
049700     MOVE PRC-SIMBOLO TO WKS-SIMBOLO-GRUPO
049750     IF WKS-SIMBOLO-GRUPO IS SIMBOLO-VALIDO
049760        MOVE 1 TO WKS-SIMBOLO-FORMATO-OK
049770     ELSE
049780        MOVE 0 TO WKS-SIMBOLO-FORMATO-OK
049790        DISPLAY 'ANALDIA1 - AVISO: SIMBOLO CON FORMATO FUERA '
049795                'DE CLASE ESPERADA: ' WKS-SIMBOLO-GRUPO
049798                UPON CONSOLE
049799     END-IF
049800     MOVE 0 TO TAB-NUM-DIAS
049900     PERFORM ACUMULA-DIA-PRECIO
050000             UNTIL FIN-PRICEFL OR PRC-SIMBOLO NOT = WKS-SIMBOLO-GRUPO
050100     PERFORM ANALIZA-SIMBOLO
050200     ADD 1 TO WKS-SIMBOLOS-PROCESADOS.
050300 PROCESA-SIMBOLOS-E. EXIT.
050400******************************************************************
050500 ACUMULA-DIA-PRECIO SECTION.
050516******************************************************************
050532*         SI LA SERIE YA TIENE 260 DIAS (UN AÑO BURSATIL) LOS    *
050548*         DIAS ADICIONALES SE IGNORAN; EL ANALISIS TECNICO NO USA*
050564*         MAS DE UN AÑO DE HISTORIA PARA NINGUN INDICADOR.       *
050580******************************************************************
050600     IF TAB-NUM-DIAS < 260
050700        ADD 1 TO TAB-NUM-DIAS
050800        MOVE PRC-PRECIO-CIERRE  TO TAB-CIERRE(TAB-NUM-DIAS)
050900        MOVE PRC-PRECIO-MAXIMO  TO TAB-MAXIMO(TAB-NUM-DIAS)
051000        MOVE PRC-PRECIO-MINIMO  TO TAB-MINIMO(TAB-NUM-DIAS)
051100        MOVE PRC-VOLUMEN        TO TAB-VOLUMEN(TAB-NUM-DIAS)
051200     END-IF
051300     PERFORM LEE-PRICEFL.
051400 ACUMULA-DIA-PRECIO-E. EXIT.
051500******************************************************************
051600*         INVOCA A LOS DOS ANALIZADORES Y MEZCLA LOS PUNTAJES    *
051700******************************************************************
051800 ANALIZA-SIMBOLO SECTION.
051814******************************************************************
051828*         AQUI SE UNEN LOS DOS ANALISIS: SI NO HUBO NINGUN PRECIO*
051842*         PARA EL SIMBOLO SE ARMA UN RESULTADO POR DEFECTO EN VEZ*
051856*         DE LLAMAR AL SUBPROGRAMA TECNICO, QUE NECESITA AL MENOS*
051870*         2 PRECIOS PARA CALCULAR CUALQUIER INDICADOR.           *
051884******************************************************************
051900     CALL 'TECNCO01' USING WKS-SIMBOLO-GRUPO,
052000                            TAB-SERIE-PRECIOS,
052100                            WKS-RESULTADO-TECNICO
052200     PERFORM BUSCA-FUNDAMENTAL
052300     CALL 'FUNDAM01' USING WKS-SIMBOLO-GRUPO,
052400                            WKS-REG-FUNDFL-BUSCADO,
052500                            WKS-RESULTADO-FUNDAMENTAL
052600     COMPUTE WKS-PUNTAJE-GRAL-CALC ROUNDED =
052700             (WKS-RT-PUNTAJE * WKS-PESO-TECNICO) +
052800             (WKS-RF-PUNTAJE * WKS-PESO-FUNDAMENTAL)
052900     PERFORM DETERMINA-RECOMENDACION
053000     PERFORM ARMA-RAZON-COMBINADA
053100     PERFORM AGREGA-RESULTADO.
053200 ANALIZA-SIMBOLO-E. EXIT.
053300******************************************************************
053400*         BUSQUEDA EN MEMORIA DEL FUNDAMENTAL DEL SIMBOLO        *
053500*         (SEARCH ALL, LA TABLA VIENE ORDENADA POR SIMBOLO       *
053600*         PORQUE FUNDFL LLEGA ORDENADO Y SE CARGA SECUENCIAL)    *
053700******************************************************************
053800 BUSCA-FUNDAMENTAL SECTION.
053814******************************************************************
053828*         BUSQUEDA SECUENCIAL EN LA TABLA CARGADA EN MEMORIA; NO *
053842*         HAY INDICE PORQUE EL VOLUMEN DE SIMBOLOS CON           *
053856*         FUNDAMENTALES ES PEQUEÑO Y EL COSTO DE UN SEARCH LINEAL*
053870*         ES ACEPTABLE.                                          *
053884******************************************************************
053900     MOVE SPACES TO WKS-REG-FUNDFL-BUSCADO
054000     SET WKS-IF TO 1
054100     IF WKS-NUM-FUNDAMENTALES > 0
054200        SEARCH ALL WKS-FUND-REGISTRO
054300           AT END
054400              PERFORM ARMA-FUNDAMENTAL-DEFECTO
054500           WHEN WKS-TF-SIMBOLO(WKS-IF) = WKS-SIMBOLO-GRUPO
054600              MOVE WKS-FUND-REGISTRO(WKS-IF)
054700                   TO WKS-REG-FUNDFL-BUSCADO
054800        END-SEARCH
054900     ELSE
055000        PERFORM ARMA-FUNDAMENTAL-DEFECTO
055100     END-IF.
055200 BUSCA-FUNDAMENTAL-E. EXIT.
055300******************************************************************
055400 ARMA-FUNDAMENTAL-DEFECTO SECTION.
055414******************************************************************
055428*         UN SIMBOLO SIN FUNDAMENTALES NO SE DESCARTA DEL        *
055442*         ANALISIS; SIMPLEMENTE SU PUNTAJE FUNDAMENTAL QUEDA     *
055456*         NEUTRO (50) PARA QUE LA MEZCLA 60/40 LO SIGA           *
055470*         CALIFICANDO SOLO POR TECNICO.                          *
055484******************************************************************
055500     MOVE WKS-SIMBOLO-GRUPO TO FND-SIMBOLO OF WKS-REG-FUNDFL-BUSCADO
055600     MOVE 'N' TO FND-IND-RAZON-PU     OF WKS-REG-FUNDFL-BUSCADO
055700     MOVE 'N' TO FND-IND-MARGEN-UTIL  OF WKS-REG-FUNDFL-BUSCADO
055800     MOVE 'N' TO FND-IND-DEUDA-CAPITAL OF WKS-REG-FUNDFL-BUSCADO
055900     MOVE 'N' TO FND-IND-CRECIM-INGR  OF WKS-REG-FUNDFL-BUSCADO
056000     MOVE 'N' TO FND-IND-RENT-CAPITAL OF WKS-REG-FUNDFL-BUSCADO
056100     MOVE 'N' TO FND-IND-RENT-ACTIVOS OF WKS-REG-FUNDFL-BUSCADO
056200     MOVE 'N' TO FND-IND-RAZON-CORR   OF WKS-REG-FUNDFL-BUSCADO
056300     MOVE 'N' TO FND-IND-CRECIM-UTIL  OF WKS-REG-FUNDFL-BUSCADO
056400     MOVE 'N' TO FND-IND-MARGEN-OPER  OF WKS-REG-FUNDFL-BUSCADO.
056500 ARMA-FUNDAMENTAL-DEFECTO-E. EXIT.
056600******************************************************************
056700 DETERMINA-RECOMENDACION SECTION.
056712******************************************************************
056724*         LAS BANDAS DE PUNTAJE (STRONG BUY / BUY / HOLD / SELL /*
056736*         STRONG SELL) SON LAS MISMAS QUE USA LA MESA PARA       *
056748*         CLASIFICAR MANUALMENTE UNA ACCION; SE FIJARON UNA SOLA *
056760*         VEZ Y NO SE HAN TOCADO DESDE LA VERSION INICIAL DEL    *
056772*         PROGRAMA.                                              *
056784******************************************************************
056800     IF WKS-PUNTAJE-GRAL-CALC >= 80
056900        MOVE 'STRONG BUY' TO WKS-RECOMENDACION-CALC
057000     ELSE
057100        IF WKS-PUNTAJE-GRAL-CALC >= 65
057200           MOVE 'BUY' TO WKS-RECOMENDACION-CALC
057300        ELSE
057400           IF WKS-PUNTAJE-GRAL-CALC >= 45
057500              MOVE 'HOLD' TO WKS-RECOMENDACION-CALC
057600           ELSE
057700              IF WKS-PUNTAJE-GRAL-CALC >= 30
057800                 MOVE 'SELL' TO WKS-RECOMENDACION-CALC
057900              ELSE
058000                 MOVE 'STRONG SELL' TO WKS-RECOMENDACION-CALC
058100              END-IF
058200           END-IF
058300        END-IF
058400     END-IF.
058500 DETERMINA-RECOMENDACION-E. EXIT.
058600******************************************************************
058700*         ARMA EL TEXTO DE RAZONAMIENTO COMBINADO (TEC + FUND)   *
058800******************************************************************
058900 ARMA-RAZON-COMBINADA SECTION.
058911******************************************************************
058922*         EL TEXTO SE RECORTA DE DERECHA A IZQUIERDA (RECORTA-TEC*
058933*         Y RECORTA-FUND) PARA NO ARRASTRAR ESPACIOS EN BLANCO A *
058944*         MITAD DE LA CADENA CONCATENADA. LAS PALABRAS           *
058955*         'TECHNICAL' Y 'FUNDAMENTAL' SE DEJAN EN INGLES PORQUE  *
058966*         ASI LAS ESPERA EL PROGRAMA DE DISTRIBUCION DEL LISTADO *
058977*         A LA MESA.                                             *
058988******************************************************************
059000     MOVE SPACES TO WKS-RAZON-COMBINADA
059100     MOVE WKS-RT-PUNTAJE  TO WKS-PUNT-TEC-EDIT
059200     MOVE WKS-RF-PUNTAJE  TO WKS-PUNT-FUND-EDIT
059300     MOVE 160 TO WKS-LON-TEC
059400     PERFORM RECORTA-TEC
059500             UNTIL WKS-RT-RAZONAMIENTO(WKS-LON-TEC:1) NOT = SPACE
059600                OR WKS-LON-TEC = 1
059700     MOVE 160 TO WKS-LON-FUND
059800     PERFORM RECORTA-FUND
059900             UNTIL WKS-RF-RAZONAMIENTO(WKS-LON-FUND:1) NOT = SPACE
060000                OR WKS-LON-FUND = 1
060100     STRING 'Technical ('      DELIMITED BY SIZE
060200            WKS-PUNT-TEC-EDIT  DELIMITED BY SIZE
060300            '/100): '         DELIMITED BY SIZE
060400            WKS-RT-RAZONAMIENTO(1:WKS-LON-TEC) DELIMITED BY SIZE
060500            ' || Fundamental (' DELIMITED BY SIZE
060600            WKS-PUNT-FUND-EDIT DELIMITED BY SIZE
060700            '/100): '         DELIMITED BY SIZE
060800            WKS-RF-RAZONAMIENTO(1:WKS-LON-FUND) DELIMITED BY SIZE
060900       INTO WKS-RAZON-COMBINADA
061000     END-STRING.
061100 ARMA-RAZON-COMBINADA-E. EXIT.
061200******************************************************************
061300 RECORTA-TEC SECTION.
061316******************************************************************
061332*         SE RESTA DE UNO EN UNO HASTA ENCONTRAR UN CARACTER QUE *
061348*         NO SEA ESPACIO; ES LENTO PERO EL CAMPO ES DE SOLO 160  *
061364*         BYTES.                                                 *
061380******************************************************************
061400     SUBTRACT 1 FROM WKS-LON-TEC.
061500 RECORTA-TEC-E. EXIT.
061600******************************************************************
061700 RECORTA-FUND SECTION.
061720******************************************************************
061740*         MISMA LOGICA QUE RECORTA-TEC, APLICADA AL RAZONAMIENTO *
061760*         FUNDAMENTAL QUE DEVUELVE FUNDAM01.                     *
061780******************************************************************
061800     SUBTRACT 1 FROM WKS-LON-FUND.
061900 RECORTA-FUND-E. EXIT.
062000******************************************************************
062100 AGREGA-RESULTADO SECTION.
062114******************************************************************
062128*         SI LA TABLA DE RESULTADOS SE LLENA, EL SIMBOLO         *
062142*         EXCEDENTE SE PIERDE; EN PRODUCCION EL UNIVERSO DE      *
062156*         SIMBOLOS ANALIZADOS NUNCA HA LLEGADO AL LIMITE DE LA   *
062170*         TABLA.                                                 *
062184******************************************************************
062200     IF WKS-NUM-RESULTADOS < WKS-MAX-SIMBOLOS
062300        ADD 1 TO WKS-NUM-RESULTADOS
062400        MOVE WKS-SIMBOLO-GRUPO    TO WKS-R-SIMBOLO(WKS-NUM-RESULTADOS)
062500        MOVE WKS-RT-PRECIO        TO WKS-R-PRECIO(WKS-NUM-RESULTADOS)
062600        MOVE WKS-RT-PUNTAJE       TO WKS-R-PUNTAJE-TEC(WKS-NUM-RESULTADOS)
062700        MOVE WKS-RF-PUNTAJE       TO WKS-R-PUNTAJE-FUND(WKS-NUM-RESULTADOS)
062800        MOVE WKS-RECOMENDACION-CALC
062810             TO WKS-R-RECOMENDACION(WKS-NUM-RESULTADOS)
062900        MOVE WKS-RAZON-COMBINADA  TO WKS-R-RAZONAMIENTO(WKS-NUM-RESULTADOS)
063000        MOVE WKS-PUNTAJE-GRAL-CALC
063010             TO WKS-R-PUNTAJE-GRAL(WKS-NUM-RESULTADOS)
063100     END-IF.
063200 AGREGA-RESULTADO-E. EXIT.
063300******************************************************************
063400*         SIMBOLOS DE CARTERA QUE NO APARECEN EN PRICEFL: NO SE  *
063500*         PUEDEN CALIFICAR, SE REGISTRAN CON EL RESULTADO POR    *
063600*         DEFECTO (PUNTAJE NEUTRO, SIN PRECIO DISPONIBLE)        *
063700******************************************************************
063800 AGREGA-CARTERA-SIN-PRECIO SECTION.                               TKT9711
063811******************************************************************
063822*         UNA POSICION ACTIVA CUYO SIMBOLO NO APARECIO EN PRICEFL*
063833*         EL DIA DE HOY (SIMBOLO SUSPENDIDO, DESLISTADO, ETC.)   *
063844*         TODAVIA DEBE PODER EVALUARSE PARA VENTA CONTRA EL      *
063855*         ULTIMO PRECIO CONOCIDO, POR ESO SE AGREGA A RESULTADOS *
063866*         CON UN PUNTAJE NEUTRO EN VEZ DE QUEDAR FUERA DEL       *
063877*         ANALISIS.                                              *
063888******************************************************************
063900     PERFORM VERIFICA-CARTERA-SIN-PRECIO
064000             VARYING WKS-IH FROM 1 BY 1
064100             UNTIL WKS-IH > WKS-NUM-CARTERA.
064300 AGREGA-CARTERA-SIN-PRECIO-E. EXIT.
064400******************************************************************
064500 VERIFICA-CARTERA-SIN-PRECIO SECTION.
064516******************************************************************
064532*         RECORRE LA CARTERA ACTIVA BUSCANDO SIMBOLOS QUE NO     *
064548*         HAYAN SIDO TOCADOS POR PROCESA-SIMBOLOS EN LA CORRIDA  *
064564*         DE HOY.                                                *
064580******************************************************************
064600     SET WKS-J TO 0
064700     PERFORM COMPARA-CARTERA-RESULTADO
064800             VARYING WKS-IR FROM 1 BY 1
064900             UNTIL WKS-IR > WKS-NUM-RESULTADOS
065300     IF WKS-J = 0 AND WKS-NUM-RESULTADOS < WKS-MAX-SIMBOLOS
065400        ADD 1 TO WKS-NUM-RESULTADOS
065500        MOVE WKS-TC-SIMBOLO(WKS-IH) TO WKS-R-SIMBOLO(WKS-NUM-RESULTADOS)
065600        MOVE ZEROS   TO WKS-R-PRECIO(WKS-NUM-RESULTADOS)
065700        MOVE 50      TO WKS-R-PUNTAJE-GRAL(WKS-NUM-RESULTADOS)
065800        MOVE 50      TO WKS-R-PUNTAJE-TEC(WKS-NUM-RESULTADOS)
065900        MOVE 50      TO WKS-R-PUNTAJE-FUND(WKS-NUM-RESULTADOS)
066000        MOVE 'HOLD'  TO WKS-R-RECOMENDACION(WKS-NUM-RESULTADOS)
066100        MOVE 'ERROR: NO PRICE DATA AVAILABLE'
066200                     TO WKS-R-RAZONAMIENTO(WKS-NUM-RESULTADOS)
066300        ADD 1 TO WKS-SIMBOLOS-PROCESADOS
066400     END-IF.
066500 VERIFICA-CARTERA-SIN-PRECIO-E. EXIT.
066550******************************************************************
066560 COMPARA-CARTERA-RESULTADO SECTION.
066561******************************************************************
066562*         COMPARACION SIMPLE CONTRA LA TABLA DE RESULTADOS YA    *
066563*         ARMADA; SI EL SIMBOLO NO ESTA, SE CONSIDERA SIN PRECIO *
066564*         DEL DIA.                                               *
066565******************************************************************
066570     IF WKS-R-SIMBOLO(WKS-IR) = WKS-TC-SIMBOLO(WKS-IH)
066580        MOVE 1 TO WKS-J
066590     END-IF.
066595 COMPARA-CARTERA-RESULTADO-E. EXIT.
066600******************************************************************
066700*         ORDENAMIENTO DESCENDENTE POR PUNTAJE GENERAL           *
066800*         (BURBUJA, LA TABLA ES PEQUEÑA - HASTA 300 SIMBOLOS)    *
066900******************************************************************
067000 ORDENA-RESULTADOS SECTION.
067016******************************************************************
067032*         BUBBLE SORT DESCENDENTE POR PUNTAJE GENERAL; EL VOLUMEN*
067048*         DE SIMBOLOS POR CORRIDA (UNOS CUANTOS CIENTOS) HACE    *
067064*         INNECESARIO UN SORT EXTERNO PARA ESTA TABLA EN MEMORIA.*
067080******************************************************************
067100     PERFORM ORDENA-PASADA
067200             VARYING WKS-IR FROM 1 BY 1
067300             UNTIL WKS-IR > WKS-NUM-RESULTADOS - 1.
067700 ORDENA-RESULTADOS-E. EXIT.
067800******************************************************************
067900 ORDENA-PASADA SECTION.
067920******************************************************************
067940*         UNA PASADA COMPLETA DEL BUBBLE SORT; SE REPITE MIENTRAS*
067960*         HUBO AL MENOS UN INTERCAMBIO EN LA PASADA ANTERIOR.    *
067980******************************************************************
068000     PERFORM COMPARA-INTERCAMBIA
068100             VARYING WKS-IH FROM 1 BY 1
068200             UNTIL WKS-IH > WKS-NUM-RESULTADOS - WKS-IR.
068600 ORDENA-PASADA-E. EXIT.
068650******************************************************************
068660 COMPARA-INTERCAMBIA SECTION.
068662******************************************************************
068664*         COMPARA DOS POSICIONES CONSECUTIVAS DE LA TABLA Y MARCA*
068666*         BANDERA DE INTERCAMBIO SI ESTAN FUERA DE ORDEN.        *
068668******************************************************************
068670     IF WKS-R-PUNTAJE-GRAL(WKS-IH) < WKS-R-PUNTAJE-GRAL(WKS-IH + 1)
068680        PERFORM INTERCAMBIA-RESULTADOS
068690     END-IF.
068695 COMPARA-INTERCAMBIA-E. EXIT.
068700******************************************************************
068800 INTERCAMBIA-RESULTADOS SECTION.
068816******************************************************************
068832*         INTERCAMBIO CLASICO POR REGISTRO INTERMEDIO; LA TABLA  *
068848*         ES PEQUEÑA ASI QUE MOVER EL REGISTRO COMPLETO ES MAS   *
068864*         SIMPLE QUE INTERCAMBIAR CAMPO POR CAMPO.               *
068880******************************************************************
068900     MOVE WKS-RESULTADO(WKS-IH)     TO WKS-RESULTADO-AUX
069000     MOVE WKS-RESULTADO(WKS-IH + 1) TO WKS-RESULTADO(WKS-IH)
069100     MOVE WKS-RESULTADO-AUX         TO WKS-RESULTADO(WKS-IH + 1).
069200 INTERCAMBIA-RESULTADOS-E. EXIT.
069300******************************************************************
069400*         FILTRO DE COMPRA: TOP 10, STRONG BUY/BUY Y >= 60       *
069500******************************************************************
069600 SELECCIONA-COMPRAS SECTION.
069614******************************************************************
069628*         COMO LA TABLA YA VIENE ORDENADA DESCENDENTE, LAS       *
069642*         PRIMERAS 10 QUE CUMPLEN EL FILTRO DE COMPRA SON, POR   *
069656*         DEFINICION, LAS 10 MEJORES CALIFICADAS DE TODA LA      *
069670*         CORRIDA.                                               *
069684******************************************************************
069700     PERFORM EVALUA-COMPRA-CANDIDATO
069800             VARYING WKS-IR FROM 1 BY 1
069900             UNTIL WKS-IR > WKS-NUM-RESULTADOS
070000                OR WKS-NUM-COMPRAS >= WKS-MAX-COMPRAS.
070200 SELECCIONA-COMPRAS-E. EXIT.
070300******************************************************************
070400 EVALUA-COMPRA-CANDIDATO SECTION.
070416******************************************************************
070432*         EL FILTRO DE COMPRA EXIGE RECOMENDACION BUY O STRONG   *
070448*         BUY Y PUNTAJE MINIMO DE 60; UN SIMBOLO BUY CON PUNTAJE *
070464*         BAJO (POR EJEMPLO 61 EN LA FRONTERA) TODAVIA CALIFICA. *
070480******************************************************************
070500     IF (WKS-R-RECOMENDACION(WKS-IR) = 'STRONG BUY'
070600         OR WKS-R-RECOMENDACION(WKS-IR) = 'BUY')
070700        AND WKS-R-PUNTAJE-GRAL(WKS-IR) >= WKS-CORTE-COMPRA
070800        ADD 1 TO WKS-NUM-COMPRAS
070900        MOVE WKS-R-SIMBOLO(WKS-IR)       TO WKS-CP-SIMBOLO(WKS-NUM-COMPRAS)
071000        MOVE WKS-R-PUNTAJE-GRAL(WKS-IR)  TO WKS-CP-PUNTAJE-GRAL(WKS-NUM-COMPRAS)
071100        MOVE WKS-R-PUNTAJE-TEC(WKS-IR)   TO WKS-CP-PUNTAJE-TEC(WKS-NUM-COMPRAS)
071200        MOVE WKS-R-PUNTAJE-FUND(WKS-IR)  TO WKS-CP-PUNTAJE-FUND(WKS-NUM-COMPRAS)
071300        MOVE WKS-R-PRECIO(WKS-IR)        TO WKS-CP-PRECIO(WKS-NUM-COMPRAS)
071400        MOVE WKS-R-RECOMENDACION(WKS-IR) TO WKS-CP-RECOMENDACION(WKS-NUM-COMPRAS)
071500        PERFORM ESCRIBE-RECOMENDACION
071600     END-IF.
071700 EVALUA-COMPRA-CANDIDATO-E. EXIT.
071800******************************************************************
071900*         FILTRO DE VENTA: TENENCIA ACTIVA Y SELL/STRONG SELL    *
072000*         O PUNTAJE <= 40 (RECORRE LOS RESULTADOS YA ORDENADOS   *
072100*         PARA QUE LA SECCION DE VENTAS TAMBIEN SALGA EN ORDEN   *
072200*         DE PUNTAJE, TKT-940502)                                *
072300******************************************************************
072400 SELECCIONA-VENTAS SECTION.
072416******************************************************************
072432*         SOLO SE EVALUAN POSICIONES QUE YA ESTAN EN CARTERA; UNA*
072448*         ACCION EXCELENTE QUE NO SE POSEE NUNCA GENERA          *
072464*         RECOMENDACION DE VENTA, SOLO DE COMPRA.                *
072480******************************************************************
072500     PERFORM EVALUA-VENTA-CANDIDATO
072600             VARYING WKS-IR FROM 1 BY 1
072700             UNTIL WKS-IR > WKS-NUM-RESULTADOS.
072900 SELECCIONA-VENTAS-E. EXIT.
073000******************************************************************
073100 EVALUA-VENTA-CANDIDATO SECTION.                                  TKT9009
073112******************************************************************
073124*         EL FILTRO DE VENTA ES MAS ESTRICTO QUE EL DE COMPRA:   *
073136*         RECOMENDACION SELL O STRONG SELL, SIN PISO DE PUNTAJE, *
073148*         PORQUE CUALQUIER SEÑAL DE VENTA SOBRE UNA POSICION     *
073160*         EXISTENTE DEBE LLEGAR AL LISTADO PARA QUE LA MESA LA   *
073172*         REVISE.                                                *
073184******************************************************************
073200     SET WKS-J TO 0
073300     PERFORM COMPARA-CARTERA-VENTA
073400             VARYING WKS-IH FROM 1 BY 1
073500             UNTIL WKS-IH > WKS-NUM-CARTERA
073900     IF WKS-J = 1
074000        IF WKS-R-RECOMENDACION(WKS-IR) = 'SELL'
074100           OR WKS-R-RECOMENDACION(WKS-IR) = 'STRONG SELL'
074200           OR WKS-R-PUNTAJE-GRAL(WKS-IR) <= WKS-CORTE-VENTA
074300           IF WKS-NUM-VENTAS < WKS-MAX-SIMBOLOS
074400              ADD 1 TO WKS-NUM-VENTAS
074500              MOVE WKS-R-SIMBOLO(WKS-IR)
074600                          TO WKS-VT-SIMBOLO(WKS-NUM-VENTAS)
074700              MOVE WKS-R-PUNTAJE-GRAL(WKS-IR)
074800                          TO WKS-VT-PUNTAJE-GRAL(WKS-NUM-VENTAS)
074900              MOVE WKS-R-PUNTAJE-TEC(WKS-IR)
075000                          TO WKS-VT-PUNTAJE-TEC(WKS-NUM-VENTAS)
075100              MOVE WKS-R-PUNTAJE-FUND(WKS-IR)
075200                          TO WKS-VT-PUNTAJE-FUND(WKS-NUM-VENTAS)
075300              MOVE WKS-R-PRECIO(WKS-IR)
075400                          TO WKS-VT-PRECIO(WKS-NUM-VENTAS)
075500              MOVE WKS-R-RECOMENDACION(WKS-IR)
075600                          TO WKS-VT-RECOMENDACION(WKS-NUM-VENTAS)
075700              PERFORM ESCRIBE-RECOMENDACION-VENTA
075800           END-IF
075900        END-IF
076000     END-IF.
076100 EVALUA-VENTA-CANDIDATO-E. EXIT.
076150******************************************************************
076160 COMPARA-CARTERA-VENTA SECTION.
076161******************************************************************
076162*         SE RECUPERA EL NUMERO DE POSICION GUARDADO EN LA TABLA *
076163*         DE CARTERA PARA PODER REFERENCIARLO EN EL REGISTRO DE  *
076164*         SALIDA; SIN ESE DATO EL PROGRAMA DE CIERRE (BVHP1040)  *
076165*         NO SABRIA CUAL POSICION ESPECIFICA CERRAR.             *
076166******************************************************************
076170     IF WKS-TC-SIMBOLO(WKS-IH) = WKS-R-SIMBOLO(WKS-IR)
076180        MOVE 1 TO WKS-J
076185        MOVE WKS-TC-ID-POSICION(WKS-IH) TO WKS-ID-POSICION-VENTA-CALC
076190     END-IF.
076195 COMPARA-CARTERA-VENTA-E. EXIT.
076200******************************************************************
076300*         GRABACION DEL ARCHIVO DE RECOMENDACIONES (RECSFL)      *
076400******************************************************************
076500 ESCRIBE-RECOMENDACION SECTION.
076516******************************************************************
076532*         CADA CANDIDATO DE COMPRA SE ESCRIBE COMO UN REGISTRO   *
076548*         NUEVO; NO EXISTE POSICION PREVIA QUE REFERENCIAR, POR  *
076564*         ESO EL CAMPO DE REFERENCIA DE CARTERA SE DEJA EN CEROS.*
076580******************************************************************
076600     MOVE WKS-CP-SIMBOLO(WKS-NUM-COMPRAS)      TO REC-SIMBOLO
076700     MOVE WKS-FECHA-CORRIDA                    TO REC-FECHA-CORRIDA
076800     MOVE WKS-CP-RECOMENDACION(WKS-NUM-COMPRAS) TO REC-RECOMENDACION
076900     MOVE WKS-CP-PUNTAJE-GRAL(WKS-NUM-COMPRAS) TO REC-PUNTAJE-GENERAL
077000     MOVE WKS-CP-PUNTAJE-TEC(WKS-NUM-COMPRAS)  TO REC-PUNTAJE-TECNICO
077100     MOVE WKS-CP-PUNTAJE-FUND(WKS-NUM-COMPRAS) TO REC-PUNTAJE-FUNDAM
077150     MOVE WKS-CP-PRECIO(WKS-NUM-COMPRAS)       TO REC-PRECIO-ACTUAL
077160     MOVE 'C'                                  TO REC-IND-TIPO-CANDIDATO
077170     MOVE ZEROS                                TO REC-ID-POSICION-REF
077300     MOVE WKS-R-RAZONAMIENTO(WKS-IR)           TO REC-RAZONAMIENTO
077400     WRITE REG-RECSFL
077500     IF FS-RECSFL NOT EQUAL 0
077600        MOVE 'RECSFL'  TO WKS-ARCHIVO
077700        MOVE 'WRITE'   TO WKS-ACCION
077800        MOVE REC-SIMBOLO TO WKS-LLAVE
077900        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
078000                              WKS-LLAVE, FS-RECSFL, FSE-RECSFL
078100     END-IF.
078200 ESCRIBE-RECOMENDACION-E. EXIT.
078300******************************************************************
078400 ESCRIBE-RECOMENDACION-VENTA SECTION.
078414******************************************************************
078428*         A DIFERENCIA DE LA COMPRA, LA VENTA SI CARGA EL NUMERO *
078442*         DE POSICION DE CARTERA PARA QUE EL PROCESO DE CIERRE   *
078456*         PUEDA LOCALIZARLA SIN AMBIGUEDAD CUANDO EL ANALISTA    *
078470*         APRUEBE LA VENTA.                                      *
078484******************************************************************
078500     MOVE WKS-VT-SIMBOLO(WKS-NUM-VENTAS)      TO REC-SIMBOLO
078600     MOVE WKS-FECHA-CORRIDA                   TO REC-FECHA-CORRIDA
078700     MOVE WKS-VT-RECOMENDACION(WKS-NUM-VENTAS) TO REC-RECOMENDACION
078800     MOVE WKS-VT-PUNTAJE-GRAL(WKS-NUM-VENTAS)  TO REC-PUNTAJE-GENERAL
078900     MOVE WKS-VT-PUNTAJE-TEC(WKS-NUM-VENTAS)  TO REC-PUNTAJE-TECNICO
079000     MOVE WKS-VT-PUNTAJE-FUND(WKS-NUM-VENTAS) TO REC-PUNTAJE-FUNDAM
079050     MOVE WKS-VT-PRECIO(WKS-NUM-VENTAS)       TO REC-PRECIO-ACTUAL
079060     MOVE 'V'                                 TO REC-IND-TIPO-CANDIDATO
079070     MOVE WKS-ID-POSICION-VENTA-CALC          TO REC-ID-POSICION-REF
079200     MOVE WKS-R-RAZONAMIENTO(WKS-IR)          TO REC-RAZONAMIENTO
079300     WRITE REG-RECSFL
079400     IF FS-RECSFL NOT EQUAL 0
079500        MOVE 'RECSFL'  TO WKS-ARCHIVO
079600        MOVE 'WRITE'   TO WKS-ACCION
079700        MOVE REC-SIMBOLO TO WKS-LLAVE
079800        CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
079900                              WKS-LLAVE, FS-RECSFL, FSE-RECSFL
080000     END-IF.
080100 ESCRIBE-RECOMENDACION-VENTA-E. EXIT.
080200******************************************************************
080300*         IMPRESION DEL REPORTE RESUMEN DE LA CORRIDA            *
080400******************************************************************
080500 IMPRIME-REPORTE SECTION.
080516******************************************************************
080532*         EL REPORTE SEPARA COMPRAS Y VENTAS EN DOS SECCIONES    *
080548*         PARA QUE LA MESA PUEDA REVISAR CADA LISTA POR SEPARADO *
080564*         SIN TENER QUE FILTRAR EL RENGLON POR TIPO DE CANDIDATO.*
080580******************************************************************
080600     WRITE LINEA-REPORTE FROM WKS-LINEA-TITULO1
080700     WRITE LINEA-REPORTE FROM WKS-LINEA-TITULO2
080800     WRITE LINEA-REPORTE FROM WKS-LINEA-BLANCO
080900     MOVE 'RECOMENDACIONES DE COMPRA' TO WKS-LTS-TEXTO
081000     WRITE LINEA-REPORTE FROM WKS-LINEA-TITULO-SECCION
081100     WRITE LINEA-REPORTE FROM WKS-LINEA-ENCABEZADO-COL
081200     WRITE LINEA-REPORTE FROM WKS-LINEA-SEPARADORA
081300     PERFORM IMPRIME-DETALLE-COMPRA
081400             VARYING WKS-IC FROM 1 BY 1
081500             UNTIL WKS-IC > WKS-NUM-COMPRAS
081700     WRITE LINEA-REPORTE FROM WKS-LINEA-BLANCO
081800     MOVE 'RECOMENDACIONES DE VENTA' TO WKS-LTS-TEXTO
081900     WRITE LINEA-REPORTE FROM WKS-LINEA-TITULO-SECCION
082000     WRITE LINEA-REPORTE FROM WKS-LINEA-ENCABEZADO-COL
082100     WRITE LINEA-REPORTE FROM WKS-LINEA-SEPARADORA
082200     PERFORM IMPRIME-DETALLE-VENTA
082300             VARYING WKS-IV FROM 1 BY 1
082400             UNTIL WKS-IV > WKS-NUM-VENTAS
082600     WRITE LINEA-REPORTE FROM WKS-LINEA-BLANCO
082700     WRITE LINEA-REPORTE FROM WKS-LINEA-SEPARADORA
082800     MOVE WKS-SIMBOLOS-PROCESADOS TO WKS-LTOT-PROCESADOS
082900     MOVE WKS-NUM-COMPRAS         TO WKS-LTOT-COMPRAS
083000     MOVE WKS-NUM-VENTAS          TO WKS-LTOT-VENTAS
083100     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTALES.
083200 IMPRIME-REPORTE-E. EXIT.
083300******************************************************************
083400 IMPRIME-DETALLE-COMPRA SECTION.
083414******************************************************************
083428*         UNA LINEA POR CANDIDATO DE COMPRA; EL CONTADOR DE      *
083442*         LINEAS EMITIDAS SE ACUMULA AQUI PARA PODER CUADRARLO   *
083456*         CONTRA LOS TOTALES QUE SE MUESTRAN EN LA TRAZA DE LA   *
083470*         CORRIDA.                                               *
083484******************************************************************
083500     MOVE WKS-CP-SIMBOLO(WKS-IC)       TO WKS-LD-SIMBOLO
083600     MOVE WKS-CP-PUNTAJE-GRAL(WKS-IC)  TO WKS-LD-PUNTAJE
083700     MOVE WKS-CP-PUNTAJE-TEC(WKS-IC)   TO WKS-LD-TEC
083800     MOVE WKS-CP-PUNTAJE-FUND(WKS-IC)  TO WKS-LD-FUND
083900     MOVE WKS-CP-PRECIO(WKS-IC)        TO WKS-LD-PRECIO
084000     MOVE WKS-CP-RECOMENDACION(WKS-IC) TO WKS-LD-RECOMENDACION
084050     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
084060     ADD 1 TO WKS-LINEAS-REPORTE-EMITIDAS.
084200 IMPRIME-DETALLE-COMPRA-E. EXIT.
084300******************************************************************
084400 IMPRIME-DETALLE-VENTA SECTION.
084416******************************************************************
084432*         UNA LINEA POR CANDIDATO DE VENTA; MISMO CONTADOR       *
084448*         COMPARTIDO CON EL DETALLE DE COMPRA PARA TENER UN SOLO *
084464*         TOTAL DE LINEAS DE REPORTE.                            *
084480******************************************************************
084500     MOVE WKS-VT-SIMBOLO(WKS-IV)       TO WKS-LD-SIMBOLO
084600     MOVE WKS-VT-PUNTAJE-GRAL(WKS-IV)  TO WKS-LD-PUNTAJE
084700     MOVE WKS-VT-PUNTAJE-TEC(WKS-IV)   TO WKS-LD-TEC
084800     MOVE WKS-VT-PUNTAJE-FUND(WKS-IV)  TO WKS-LD-FUND
084900     MOVE WKS-VT-PRECIO(WKS-IV)        TO WKS-LD-PRECIO
085000     MOVE WKS-VT-RECOMENDACION(WKS-IV) TO WKS-LD-RECOMENDACION
085050     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
085060     ADD 1 TO WKS-LINEAS-REPORTE-EMITIDAS.
085200 IMPRIME-DETALLE-VENTA-E. EXIT.
085300******************************************************************
085400 CIERRA-ARCHIVOS SECTION.
085416******************************************************************
085432*         SE CIERRAN LOS CINCO ARCHIVOS SIN VERIFICAR FSE; UN    *
085448*         ERROR DE CIERRE A ESTAS ALTURAS YA NO PUEDE AFECTAR LOS*
085464*         DATOS QUE YA SE ESCRIBIERON.                           *
085480******************************************************************
085500     CLOSE PRICEFL, FUNDFL, HOLDFL, RECSFL, RPTFL.
085600 CIERRA-ARCHIVOS-E. EXIT.
085700******************************************************************
085800*         BITACORA DE DEPURACION (SOLO SI CORRE CON UPSI-0 ON)   *
085900******************************************************************
086000 TRAZA-DE-CORRIDA SECTION.                                        TKT0102
086014******************************************************************
086028*         ESTA TRAZA SE AGREGO A PETICION DE OPERACIONES PARA    *
086042*         PODER CUADRAR, SIN ABRIR EL REPORTE, CUANTOS SIMBOLOS  *
086056*         SE PROCESA- RON Y CUANTAS RECOMENDACIONES SALIERON EN  *
086070*         CADA CORRIDA.                                          *
086084******************************************************************
086100     IF WKS-TRAZA-ACTIVA
086200        MOVE WKS-SIMBOLOS-PROCESADOS TO WKS-CCR-PROCESADOS-ED
086300        MOVE FS-PRICEFL TO WKS-FSC-PRICEFL
086400        MOVE FS-FUNDFL  TO WKS-FSC-FUNDFL
086500        MOVE FS-HOLDFL  TO WKS-FSC-HOLDFL
086600        MOVE FS-RECSFL  TO WKS-FSC-RECSFL
086700        MOVE FS-RPTFL   TO WKS-FSC-RPTFL
086800        DISPLAY 'ANALDIA1 - SIMBOLOS PROCESADOS: '
086900                WKS-CCR-PROCESADOS-ED UPON CONSOLE
086950        DISPLAY 'ANALDIA1 - LINEAS DE REPORTE EMITIDAS: '
086960                WKS-LINEAS-REPORTE-EMITIDAS UPON CONSOLE
087000        DISPLAY 'ANALDIA1 - COMPRAS: ' WKS-NUM-COMPRAS
087100                ' VENTAS: ' WKS-NUM-VENTAS UPON CONSOLE
087200        DISPLAY 'ANALDIA1 - STATUS ARCHIVOS: '
087300                WKS-FS-CONSOLIDADO-R UPON CONSOLE
087400     END-IF.
087500 TRAZA-DE-CORRIDA-E. EXIT.
