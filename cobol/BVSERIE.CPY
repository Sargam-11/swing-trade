000100******************************************************************
000200*         TABLA DE TRABAJO - SERIE DE PRECIOS DE UN SIMBOLO       *
000300*         (HASTA 260 DIAS HABILES, UN AÑO DE HISTORIA)            *
000400*         SE CARGA EN EL MOTOR DIARIO Y SE PASA POR LINKAGE       *
000500*         AL ANALIZADOR TECNICO (TECNCO01) PARA CALCULAR LOS      *
000600*         INDICADORES Y LAS SIETE SEÑALES                        *
000700******************************************************************
000800 01  TAB-SERIE-PRECIOS.
000900     05  TAB-NUM-DIAS          PIC 9(03) COMP.
000950     05  FILLER                PIC X(04).
001000     05  TAB-DIA OCCURS 1 TO 260 TIMES
001100                 DEPENDING ON TAB-NUM-DIAS
001200                 INDEXED BY TAB-IX.
001300         10  TAB-CIERRE        PIC S9(07)V9(04).
001400         10  TAB-MAXIMO        PIC S9(07)V9(04).
001500         10  TAB-MINIMO        PIC S9(07)V9(04).
001600         10  TAB-VOLUMEN       PIC 9(12).
