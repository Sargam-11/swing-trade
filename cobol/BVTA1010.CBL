000100******************************************************************
000200* FECHA       : 12/06/1987                                       *
000300* PROGRAMADOR : LUIS FERNANDO SOLARES (LFS)                      *
000400* APLICACION  : ANALISIS BURSATIL / SWING TRADE                  *
000500* PROGRAMA    : BVTA1010                                         *
000600* TIPO        : BATCH (SUBRUTINA)                                *
000700* DESCRIPCION : CALCULA LOS INDICADORES TECNICOS (PROMEDIOS      *
000800*             : MOVILES, RSI, MACD, BANDAS DE BOLLINGER,         *
000900*             : ESTOCASTICO Y TENDENCIA) SOBRE LA SERIE DE       *
001000*             : PRECIOS DE UN SIMBOLO Y DEVUELVE LAS SIETE       *
001100*             : SEÑALES, EL PUNTAJE TECNICO 0-100 Y EL TEXTO     *
001200*             : DE RAZONAMIENTO AL PROGRAMA QUE LA INVOCA        *
001300*             : (BVSC1030).                                      *
001400* ARCHIVOS    : NO APLICA (RECIBE LA SERIE POR LINKAGE)          *
001500* ACCION (ES) : C=CALCULA                                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 12/06/1987                                       *
001800* BPM/RATIONAL: 870143                                           *
001900* NOMBRE      : MOTOR DE ANALISIS TECNICO DIARIO DE ACCIONES     *
002000* DESCRIPCION : NUEVO DESARROLLO                                 *
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300******************************************************************
002400* 12/06/1987 LFS TKT-870143 VERSION INICIAL DEL PROGRAMA         *
002500* 03/11/1989 LFS TKT-891005 SE AGREGA EL CALCULO DE ESTOCASTICO  *
002600*                            14,3 QUE FALTABA EN EL PRIMER PASE  *
002700* 22/02/1993 EDR TKT-930287 CORRIGE SEMILLA DE EMA(9) DE LA      *
002800*                            LINEA DE SEÑAL DEL MACD, USABA      *
002900*                            PROMEDIO DE 12 VALORES EN VEZ DE 9  *
003000* 14/08/1995 LFS TKT-950812 AJUSTA REDONDEO DEL RSI A 4          *
003100*                            DECIMALES INTERNOS PARA EVITAR      *
003200*                            ARRASTRE DE ERROR EN WILDER         *
003300* 30/12/1998 EDR TKT-981231 VALIDACION Y2K DE FORMATOS DE FECHA  *
003400*                            DE LA SERIE, SIN IMPACTO EN CALCULO *
003500* 15/03/2001 LFS TKT-010315 AGREGA BANDERA DE TRAZA (UPSI-0)     *
003600*                            PARA DEPURAR CORRIDAS EN PRODUCCION *
003650* 18/07/2004 EDR TKT-040712 CORRIGE %D DEL ESTOCASTICO, SE       *
003660*                            PROMEDIABAN LOS %K CRUDOS EN VEZ DE *
003670*                            LOS %K YA SUAVIZADOS DE LOS 3 DIAS  *
003680*                            PREVIOS (VER BITACORA DE SOPORTE)   *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     TECNCO01.
004000 AUTHOR.         LUIS FERNANDO SOLARES.
004100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
004200 DATE-WRITTEN.   12/06/1987.
004300 DATE-COMPILED.
004400 SECURITY.       USO INTERNO - CONFIDENCIAL.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS  IS WKS-TRAZA-ACTIVA
005000              OFF STATUS IS WKS-TRAZA-INACTIVA.
005100     CLASS SIMBOLO-VALIDO  IS 'A' THRU 'Z', '0' THRU '9', SPACE.
005200******************************************************************
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600*         CONSTANTES DE CONFIGURACION (PERIODOS Y PESOS)         *
005700******************************************************************
005800 01  WKS-PARAMETROS.
005814******************************************************************
005828*         LOS PERIODOS DE CADA INDICADOR (14, 20, 26, ETC.) SE   *
005842*         DEJARON COMO CAMPOS DE TRABAJO EN VEZ DE CONSTANTES    *
005856*         FIJAS POR SI ALGUN DIA SE NECESITA PARAMETRIZARLOS SIN *
005870*         RECOMPILAR.                                            *
005884******************************************************************
005900     05  WKS-PERIODO-SMA-CORTO     PIC 9(03) COMP VALUE 20.
006000     05  WKS-PERIODO-SMA-MEDIO     PIC 9(03) COMP VALUE 50.
006100     05  WKS-PERIODO-SMA-LARGO     PIC 9(03) COMP VALUE 200.
006200     05  WKS-PERIODO-RSI           PIC 9(03) COMP VALUE 14.
006300     05  WKS-PERIODO-EMA-RAPIDA    PIC 9(03) COMP VALUE 12.
006400     05  WKS-PERIODO-EMA-LENTA     PIC 9(03) COMP VALUE 26.
006500     05  WKS-PERIODO-SENAL-MACD    PIC 9(03) COMP VALUE 9.
006600     05  WKS-PERIODO-BANDAS        PIC 9(03) COMP VALUE 20.
006700     05  WKS-PERIODO-ESTOCASTICO   PIC 9(03) COMP VALUE 14.
006800     05  WKS-PERIODO-SUAVIZADO     PIC 9(03) COMP VALUE 3.
006900     05  WKS-PERIODO-TENDENCIA     PIC 9(03) COMP VALUE 20.
007000     05  FILLER                    PIC X(20).
007020******************************************************************
007030*         BANDERA SUELTA DE FORMATO DE SIMBOLO (VER CLASE         *
007040*         SIMBOLO-VALIDO EN SPECIAL-NAMES)                        *
007050******************************************************************
007060 77  WKS-SIMBOLO-FORMATO-OK    PIC 9 COMP VALUE 1.
007070     88  SIMBOLO-CON-FORMATO-VALIDO         VALUE 1.
007080     88  SIMBOLO-CON-FORMATO-INVALIDO       VALUE 0.
007090 77  WKS-DIAS-CON-DATOS        PIC 9(03) COMP VALUE 0.
007100 01  WKS-PESOS-SENALES.
007116******************************************************************
007132*         LA SUMA DE LOS SIETE PESOS DEBE DAR 100; SI SE AGREGA  *
007148*         UNA OCTAVA SEÑAL HAY QUE REDISTRIBUIR TODOS LOS PESOS  *
007164*         PARA NO ROMPER LA ESCALA DEL PUNTAJE TECNICO.          *
007180******************************************************************
007200     05  WKS-PESO-RSI              PIC 9V9   VALUE 2.0.
007300     05  WKS-PESO-MACD             PIC 9V9   VALUE 2.5.
007400     05  WKS-PESO-PROMEDIOS        PIC 9V9   VALUE 2.0.
007500     05  WKS-PESO-BANDAS           PIC 9V9   VALUE 1.5.
007600     05  WKS-PESO-VOLUMEN          PIC 9V9   VALUE 1.0.
007700     05  WKS-PESO-TENDENCIA        PIC 9V9   VALUE 2.0.
007800     05  WKS-PESO-ESTOCASTICO      PIC 9V9   VALUE 1.0.
007900     05  FILLER                    PIC X(10).
008000******************************************************************
008100*         BANDERAS DE DATOS SUFICIENTES POR INDICADOR            *
008200******************************************************************
008300 01  WKS-BANDERAS-DATOS.
008316******************************************************************
008332*         CADA BANDERA INDICA SI HUBO SUFICIENTE HISTORIA PARA   *
008348*         CALCULAR ESE INDICADOR; SIN LA BANDERA EN VERDADERO LA *
008364*         SEÑAL CORRESPONDIENTE NUNCA SE EVALUA.                 *
008380******************************************************************
008400     05  WKS-SW-SMA20              PIC 9 COMP VALUE 0.
008500         88  HAY-SMA20                         VALUE 1.
008600     05  WKS-SW-SMA50              PIC 9 COMP VALUE 0.
008700         88  HAY-SMA50                         VALUE 1.
008800     05  WKS-SW-SMA200             PIC 9 COMP VALUE 0.
008900         88  HAY-SMA200                        VALUE 1.
009000     05  WKS-SW-VOL-SMA20          PIC 9 COMP VALUE 0.
009100         88  HAY-VOL-SMA20                     VALUE 1.
009200     05  WKS-SW-RSI                PIC 9 COMP VALUE 0.
009300         88  HAY-RSI                           VALUE 1.
009400     05  WKS-SW-MACD               PIC 9 COMP VALUE 0.
009500         88  HAY-MACD                          VALUE 1.
009600     05  WKS-SW-BANDAS             PIC 9 COMP VALUE 0.
009700         88  HAY-BANDAS                        VALUE 1.
009800     05  WKS-SW-ESTOCASTICO        PIC 9 COMP VALUE 0.
009900         88  HAY-ESTOCASTICO                   VALUE 1.
010000     05  WKS-SW-TENDENCIA-PLENA    PIC 9 COMP VALUE 0.
010100         88  HAY-TENDENCIA-PLENA               VALUE 1.
010150     05  FILLER                    PIC X(08).
010200******************************************************************
010300*              VALORES CALCULADOS DE LOS INDICADORES             *
010400******************************************************************
010500 01  WKS-INDICADORES.
010516******************************************************************
010532*         UN SOLO GRUPO CON EL VALOR MAS RECIENTE DE CADA        *
010548*         INDICADOR; NO SE GUARDA HISTORIA DE INDICADORES, SOLO  *
010564*         DE LA SERIE DE PRECIOS CRUDA.                          *
010580******************************************************************
010600     05  WKS-SMA20                 PIC S9(07)V9(04) VALUE 0.
010700     05  WKS-SMA50                 PIC S9(07)V9(04) VALUE 0.
010800     05  WKS-SMA200                PIC S9(07)V9(04) VALUE 0.
010900     05  WKS-VOL-SMA20             PIC 9(15)V9(04)  VALUE 0.
011000     05  WKS-RSI                   PIC S9(03)V9(04) VALUE 0.
011100     05  WKS-PROM-GANANCIA         PIC S9(07)V9(04) VALUE 0.
011200     05  WKS-PROM-PERDIDA          PIC S9(07)V9(04) VALUE 0.
011300     05  WKS-RS                    PIC S9(07)V9(04) VALUE 0.
011400     05  WKS-EMA-RAPIDA            PIC S9(07)V9(04) VALUE 0.
011500     05  WKS-EMA-LENTA             PIC S9(07)V9(04) VALUE 0.
011600     05  WKS-MACD-ACTUAL           PIC S9(07)V9(04) VALUE 0.
011700     05  WKS-MACD-ANTERIOR         PIC S9(07)V9(04) VALUE 0.
011800     05  WKS-SENAL-MACD-ACTUAL     PIC S9(07)V9(04) VALUE 0.
011900     05  WKS-SENAL-MACD-ANTERIOR   PIC S9(07)V9(04) VALUE 0.
012000     05  WKS-HISTOGRAMA-MACD       PIC S9(07)V9(04) VALUE 0.
012100     05  WKS-BANDA-MEDIA           PIC S9(07)V9(04) VALUE 0.
012200     05  WKS-BANDA-SUPERIOR        PIC S9(07)V9(04) VALUE 0.
012300     05  WKS-BANDA-INFERIOR        PIC S9(07)V9(04) VALUE 0.
012400     05  WKS-DESV-ESTANDAR         PIC S9(07)V9(04) VALUE 0.
012500     05  WKS-PORC-K                PIC S9(05)V9(04) VALUE 0.
012600     05  WKS-PORC-D                PIC S9(05)V9(04) VALUE 0.
012620*         %K SUAVIZADO DE 1 Y 2 DIAS ATRAS, PARA EL SMA(3) DEL   *
012640*         %D (VER TKT-040712)                                    *
012660     05  WKS-PORC-K-D1             PIC S9(05)V9(04) VALUE 0.
012680     05  WKS-PORC-K-D2             PIC S9(05)V9(04) VALUE 0.
012700     05  WKS-PENDIENTE-TENDENCIA   PIC S9(07)V9(06) VALUE 0.
012800     05  WKS-FUERZA-TENDENCIA      PIC S9(05)V9(04) VALUE 0.
012900     05  WKS-RATIO-VOLUMEN         PIC S9(05)V9(04) VALUE 0.
013000     05  FILLER                    PIC X(30).
013100******************************************************************
013200*         TABLA DE TRABAJO PARA LA LINEA DE MACD Y SEÑAL         *
013300******************************************************************
013400 01  WKS-TABLA-MACD.
013500     05  WKS-NUM-MACD              PIC 9(03) COMP VALUE 0.
013600     05  WKS-MACD-DIA OCCURS 235 TIMES INDEXED BY WKS-IM.
013700         10  WKS-MACD-VALOR        PIC S9(07)V9(04).
013800         10  WKS-SENAL-VALOR       PIC S9(07)V9(04).
013900     05  FILLER                    PIC X(08).
014000******************************************************************
014100*         VALORES CRUDOS DE %K PARA EL ESTOCASTICO 14,3          *
014200******************************************************************
014300 01  WKS-TABLA-ESTOCASTICO.
014400     05  WKS-K-CRUDO OCCURS 5 TIMES INDEXED BY WKS-IK
014500                     PIC S9(05)V9(04).
014550     05  FILLER                    PIC X(08).
014600******************************************************************
014700*                 SUBINDICES Y ACUMULADORES DE TRABAJO           *
014800******************************************************************
014900 01  WKS-CONTADORES.
014916******************************************************************
014932*         SUBINDICES Y ACUMULADORES COMPARTIDOS ENTRE VARIAS     *
014948*         SECTION; SE REINICIAN EXPLICITAMENTE ANTES DE CADA USO *
014964*         PORQUE SE REUTILIZAN EN CALCULOS DISTINTOS.            *
014980******************************************************************
015000     05  WKS-I                     PIC 9(03) COMP VALUE 0.
015100     05  WKS-J                     PIC 9(03) COMP VALUE 0.
015200     05  WKS-INICIO-VENTANA        PIC 9(03) COMP VALUE 0.
015300     05  WKS-FIN-VENTANA           PIC 9(03) COMP VALUE 0.
015400     05  WKS-DELTA                 PIC S9(07)V9(04) VALUE 0.
015500     05  WKS-GANANCIA-DIA          PIC S9(07)V9(04) VALUE 0.
015600     05  WKS-PERDIDA-DIA           PIC S9(07)V9(04) VALUE 0.
015700     05  WKS-SUMA-GANANCIA         PIC S9(09)V9(04) VALUE 0.
015800     05  WKS-SUMA-PERDIDA          PIC S9(09)V9(04) VALUE 0.
015900     05  WKS-SUMA-CIERRES          PIC S9(11)V9(04) VALUE 0.
016000     05  WKS-SUMA-VOLUMEN          PIC 9(17)V9(04)  VALUE 0.
016100     05  WKS-SUMA-CUADRADOS        PIC S9(15)V9(04) VALUE 0.
016200     05  WKS-DIFERENCIA-CUAD       PIC S9(15)V9(04) VALUE 0.
016300     05  WKS-MAXIMO-VENTANA        PIC S9(07)V9(04) VALUE 0.
016400     05  WKS-MINIMO-VENTANA        PIC S9(07)V9(04) VALUE 0.
016500     05  WKS-RANGO-VENTANA         PIC S9(07)V9(04) VALUE 0.
016600     05  WKS-SUMA-K                PIC S9(07)V9(04) VALUE 0.
016700     05  FILLER                    PIC X(15).
016800******************************************************************
016900*         CAMPOS DE TRABAJO PARA EL TEXTO DE RAZONAMIENTO        *
017000******************************************************************
017100 01  WKS-RAZONAMIENTO-AUX.
017120******************************************************************
017140*         AREA DE TRABAJO PARA ARMAR CADA FRASE DE RAZONAMIENTO  *
017160*         ANTES DE CONCATENARLA AL TEXTO FINAL.                  *
017180******************************************************************
017200     05  WKS-RAZON-TEC             PIC X(160) VALUE SPACES.
017300     05  WKS-PUNTERO-RAZON         PIC 9(03) COMP VALUE 1.
017400     05  WKS-FRASE                 PIC X(70)  VALUE SPACES.
017500     05  WKS-VALOR-EDITADO         PIC ZZ9.9(01) VALUE ZEROES.
017600     05  WKS-VALOR-EDITADO2        PIC Z9.9(01)  VALUE ZEROES.
017650     05  FILLER                    PIC X(08).
017700******************************************************************
017800*         CAMPOS DE DEPURACION (SOLO SI UPSI-0 ESTA ACTIVO)      *
017900*         SE MANTIENEN VISTAS ALTERNAS DE LOS INDICADORES PARA   *
018000*         PODER DESPLEGARLOS COMO ENTERO EN EL SPOOL DE TRAZA    *
018100******************************************************************
018200 01  WKS-DEPURACION.
018216******************************************************************
018232*         CAMPOS DE APOYO SOLO PARA LA TRAZA DE CORRIDA BAJO     *
018248*         UPSI-0; NO INTERVIENEN EN NINGUN CALCULO DE INDICADOR  *
018264*         NI DE PUNTAJE.                                         *
018280******************************************************************
018300     05  WKS-RSI-TRAZA             PIC S9(03)V9(04) VALUE 0.
018400     05  WKS-RSI-TRAZA-R REDEFINES WKS-RSI-TRAZA
018500                                   PIC S9(07).
018600     05  WKS-MACD-TRAZA            PIC S9(07)V9(04) VALUE 0.
018700     05  WKS-MACD-TRAZA-R REDEFINES WKS-MACD-TRAZA
018800                                   PIC S9(11).
018900     05  WKS-TENDEN-TRAZA          PIC S9(05)V9(04) VALUE 0.
019000     05  WKS-TENDEN-TRAZA-R REDEFINES WKS-TENDEN-TRAZA
019100                                   PIC S9(09).
019150     05  FILLER                    PIC X(08).
019200******************************************************************
019300*                   S E Ñ A L E S   Y   P U N T A J E            *
019400******************************************************************
019500 01  WKS-SENALES.
019516******************************************************************
019532*         UNA BANDERA POR CADA UNA DE LAS SIETE SEÑALES TECNICAS;*
019548*         CALCULA-PUNTAJE-TECNICO SOLO SUMA EL PESO DE LAS QUE   *
019564*         ESTAN EN VERDADERO.                                    *
019580******************************************************************
019600     05  WKS-FZA-RSI               PIC S9 COMP VALUE 0.
019700     05  WKS-FZA-MACD              PIC S9 COMP VALUE 0.
019800     05  WKS-FZA-PROMEDIOS         PIC S9 COMP VALUE 0.
019900     05  WKS-FZA-BANDAS            PIC S9 COMP VALUE 0.
020000     05  WKS-FZA-VOLUMEN           PIC S9 COMP VALUE 0.
020100     05  WKS-FZA-TENDENCIA         PIC S9 COMP VALUE 0.
020200     05  WKS-FZA-ESTOCASTICO       PIC S9 COMP VALUE 0.
020250     05  FILLER                    PIC X(08).
020300 01  WKS-CALCULO-PUNTAJE.
020316******************************************************************
020332*         ACUMULADOR DE TRABAJO PARA EL PUNTAJE TECNICO; SE      *
020348*         REINICIA A CERO AL PRINCIPIO DE CADA INVOCACION DEL    *
020364*         SUBPROGRAMA.                                           *
020380******************************************************************
020400     05  WKS-TOTAL-PONDERADO       PIC S9(05)V9(04) VALUE 0.
020500     05  WKS-MAX-POSIBLE           PIC S9(05)V9(04) VALUE 0.
020600     05  FILLER                    PIC X(10).
020700******************************************************************
020800 LINKAGE SECTION.
020900 01  LK-SIMBOLO                    PIC X(08).
021000 COPY BVSERIE.
021100 01  LK-RESULTADO-TECNICO.
021200     05  LK-PUNTAJE-TECNICO        PIC S9(03)V9(02).
021300     05  LK-PRECIO-ACTUAL          PIC S9(07)V9(04).
021400     05  LK-RAZONAMIENTO-TEC       PIC X(160).
021450     05  FILLER                    PIC X(08).
021500******************************************************************
021600 PROCEDURE DIVISION USING LK-SIMBOLO
021700                          TAB-SERIE-PRECIOS
021800                          LK-RESULTADO-TECNICO.
021900******************************************************************
022000 000-MAIN SECTION.
022014******************************************************************
022028*         EL SUBPROGRAMA RECIBE LA SERIE COMPLETA POR LINKAGE Y  *
022042*         CALCULA TODOS LOS INDICADORES EN UNA SOLA INVOCACION;  *
022056*         ANALDIA1 NO VUELVE A LLAMAR A ESTE PROGRAMA POR SIMBOLO*
022070*         PARA CADA INDICADOR POR SEPARADO.                      *
022084******************************************************************
022100     PERFORM INICIALIZA-TRABAJO
022200     PERFORM CALCULA-PROMEDIOS-MOVILES
022300     PERFORM CALCULA-RSI
022400     PERFORM CALCULA-MACD
022500     PERFORM CALCULA-BANDAS-BOLLINGER
022600     PERFORM CALCULA-ESTOCASTICO
022700     PERFORM CALCULA-TENDENCIA
022800     PERFORM EVALUA-SENAL-RSI
022900     PERFORM EVALUA-SENAL-MACD
023000     PERFORM EVALUA-SENAL-PROMEDIOS
023100     PERFORM EVALUA-SENAL-BANDAS
023200     PERFORM EVALUA-SENAL-VOLUMEN
023300     PERFORM EVALUA-SENAL-TENDENCIA
023400     PERFORM EVALUA-SENAL-ESTOCASTICO
023500     PERFORM CALCULA-PUNTAJE-TECNICO
023600     PERFORM ARMA-RAZONAMIENTO-TECNICO
023700     PERFORM TRAZA-DE-CORRIDA
023800     GOBACK.
023900 000-MAIN-E. EXIT.
024000
024100 INICIALIZA-TRABAJO SECTION.
024116******************************************************************
024132*         LA BANDERA DE FORMATO DE SIMBOLO SE EVALUA AQUI, ANTES *
024148*         DE CUALQUIER CALCULO, PORQUE ES EL PUNTO DONDE SE      *
024164*         RECIBE EL SIMBOLO POR LINKAGE DESDE ANALDIA1.          *
024180******************************************************************
024200     MOVE ZEROES TO WKS-BANDERAS-DATOS WKS-INDICADORES
024300                     WKS-SENALES WKS-CALCULO-PUNTAJE
024400                     WKS-NUM-MACD
024500     MOVE SPACES TO WKS-RAZON-TEC
024600     MOVE 1      TO WKS-PUNTERO-RAZON
024620     MOVE TAB-NUM-DIAS TO WKS-DIAS-CON-DATOS
024640     IF LK-SIMBOLO IS SIMBOLO-VALIDO
024660        MOVE 1 TO WKS-SIMBOLO-FORMATO-OK
024680     ELSE
024690        MOVE 0 TO WKS-SIMBOLO-FORMATO-OK
024695     END-IF
024700     IF TAB-NUM-DIAS > 0
024800        MOVE TAB-CIERRE (TAB-NUM-DIAS) TO LK-PRECIO-ACTUAL
024900     ELSE
025000        MOVE ZEROES TO LK-PRECIO-ACTUAL
025100     END-IF.
025200 INICIALIZA-TRABAJO-E. EXIT.
025300
025400******************************************************************
025500*         PROMEDIOS MOVILES SIMPLES DE CIERRE Y VOLUMEN          *
025600******************************************************************
025700 CALCULA-PROMEDIOS-MOVILES SECTION.
025714******************************************************************
025728*         LOS TRES PROMEDIOS (20, 50 Y 200 DIAS) SE CALCULAN SOLO*
025742*         SI HAY SUFICIENTE HISTORIA; UN SIMBOLO RECIEN LISTADO  *
025756*         PUEDE TENER SMA20 PERO NO SMA200 TODAVIA, Y ESO ES     *
025770*         NORMAL.                                                *
025784******************************************************************
025800     IF TAB-NUM-DIAS >= WKS-PERIODO-SMA-CORTO
026000        MOVE ZEROES TO WKS-SUMA-CIERRES
026100        COMPUTE WKS-INICIO-VENTANA =
026200                TAB-NUM-DIAS - WKS-PERIODO-SMA-CORTO + 1
026300        PERFORM SUMA-CIERRES-VENTANA
026400                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
026500                UNTIL WKS-I > TAB-NUM-DIAS
026600        COMPUTE WKS-SMA20 ROUNDED =
026700                WKS-SUMA-CIERRES / WKS-PERIODO-SMA-CORTO
026800        SET HAY-SMA20 TO TRUE
026900     END-IF
027000
027100     IF TAB-NUM-DIAS >= WKS-PERIODO-SMA-MEDIO
027200        MOVE ZEROES TO WKS-SUMA-CIERRES
027300        COMPUTE WKS-INICIO-VENTANA =
027400                TAB-NUM-DIAS - WKS-PERIODO-SMA-MEDIO + 1
027500        PERFORM SUMA-CIERRES-VENTANA
027600                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
027700                UNTIL WKS-I > TAB-NUM-DIAS
027800        COMPUTE WKS-SMA50 ROUNDED =
027900                WKS-SUMA-CIERRES / WKS-PERIODO-SMA-MEDIO
028000        SET HAY-SMA50 TO TRUE
028100     END-IF
028200
028300     IF TAB-NUM-DIAS >= WKS-PERIODO-SMA-LARGO
028400        MOVE ZEROES TO WKS-SUMA-CIERRES
028500        COMPUTE WKS-INICIO-VENTANA =
028600                TAB-NUM-DIAS - WKS-PERIODO-SMA-LARGO + 1
028700        PERFORM SUMA-CIERRES-VENTANA
028800                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
028900                UNTIL WKS-I > TAB-NUM-DIAS
029000        COMPUTE WKS-SMA200 ROUNDED =
029100                WKS-SUMA-CIERRES / WKS-PERIODO-SMA-LARGO
029200        SET HAY-SMA200 TO TRUE
029300     END-IF
029400
029500     IF TAB-NUM-DIAS >= WKS-PERIODO-SMA-CORTO
029600        MOVE ZEROES TO WKS-SUMA-VOLUMEN
029700        COMPUTE WKS-INICIO-VENTANA =
029800                TAB-NUM-DIAS - WKS-PERIODO-SMA-CORTO + 1
029900        PERFORM SUMA-VOLUMEN-VENTANA
030000                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
030100                UNTIL WKS-I > TAB-NUM-DIAS
030200        COMPUTE WKS-VOL-SMA20 ROUNDED =
030300                WKS-SUMA-VOLUMEN / WKS-PERIODO-SMA-CORTO
030400        SET HAY-VOL-SMA20 TO TRUE
030500        IF WKS-VOL-SMA20 > 0
030600           COMPUTE WKS-RATIO-VOLUMEN ROUNDED =
030700                   TAB-VOLUMEN (TAB-NUM-DIAS) / WKS-VOL-SMA20
030800        END-IF
030900     END-IF.
031000 CALCULA-PROMEDIOS-MOVILES-E. EXIT.
031100
031200 SUMA-CIERRES-VENTANA SECTION.
031216******************************************************************
031232*         ACUMULADOR DE LA VENTANA DE PRECIOS DE CIERRE; SE      *
031248*         REINICIA A CERO ANTES DE CADA PROMEDIO PARA NO         *
031264*         ARRASTRAR EL RESIDUO DEL PROMEDIO ANTERIOR.            *
031280******************************************************************
031300     ADD TAB-CIERRE (WKS-I) TO WKS-SUMA-CIERRES.
031400 SUMA-CIERRES-VENTANA-E. EXIT.
031500
031600 SUMA-VOLUMEN-VENTANA SECTION.
031620******************************************************************
031640*         MISMA MECANICA QUE SUMA-CIERRES-VENTANA PERO SOBRE EL  *
031660*         VOLUMEN, PARA EL PROMEDIO DE VOLUMEN DE 20 DIAS.       *
031680******************************************************************
031700     ADD TAB-VOLUMEN (WKS-I) TO WKS-SUMA-VOLUMEN.
031800 SUMA-VOLUMEN-VENTANA-E. EXIT.
031900
032000******************************************************************
032100*              R S I ( 14 )   METODO DE WILDER                   *
032200******************************************************************
032300 CALCULA-RSI SECTION.
032312******************************************************************
032324*         EL PRIMER VALOR DE GANANCIA Y PERDIDA PROMEDIO SE      *
032336*         SEMBRA CON UN PROMEDIO SIMPLE DE LOS PRIMEROS 14 DIAS; *
032348*         DE AHI EN ADELANTE SE USA EL SUAVIZADO DE WILDER, QUE  *
032360*         ES MAS LENTO QUE UNA EMA NORMAL Y ASI LO EXIGE LA      *
032372*         FORMULA CLASICA DEL RSI.                               *
032384******************************************************************
032400     IF TAB-NUM-DIAS > WKS-PERIODO-RSI
032500        SET HAY-RSI TO TRUE
032600        MOVE ZEROES TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
032700        PERFORM ACUMULA-PRIMERA-GANANCIA-PERDIDA
032800                VARYING WKS-I FROM 2 BY 1
032900                UNTIL WKS-I > WKS-PERIODO-RSI + 1
033000        COMPUTE WKS-PROM-GANANCIA ROUNDED =
033100                WKS-SUMA-GANANCIA / WKS-PERIODO-RSI
033200        COMPUTE WKS-PROM-PERDIDA  ROUNDED =
033300                WKS-SUMA-PERDIDA  / WKS-PERIODO-RSI
033400        IF TAB-NUM-DIAS > WKS-PERIODO-RSI + 1
034000           COMPUTE WKS-INICIO-VENTANA = WKS-PERIODO-RSI + 2
034050           PERFORM SUAVIZA-GANANCIA-PERDIDA
034100                   VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
034200                   UNTIL WKS-I > TAB-NUM-DIAS
034300        END-IF
034400        IF WKS-PROM-PERDIDA = 0
034500           MOVE 100 TO WKS-RSI
034600        ELSE
034700           COMPUTE WKS-RS = WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
034800           COMPUTE WKS-RSI ROUNDED =
034900                   100 - (100 / (1 + WKS-RS))
035000        END-IF
035100     END-IF.
035200 CALCULA-RSI-E. EXIT.
035300
035400 ACUMULA-PRIMERA-GANANCIA-PERDIDA SECTION.
035420******************************************************************
035440*         ESTA SEMILLA SOLO SE CALCULA UNA VEZ POR SERIE; DE AHI *
035460*         EN ADELANTE EL SUAVIZADO DE WILDER TOMA EL RELEVO.     *
035480******************************************************************
035500     COMPUTE WKS-DELTA =
035600             TAB-CIERRE (WKS-I) - TAB-CIERRE (WKS-I - 1)
035700     IF WKS-DELTA > 0
035800        ADD WKS-DELTA TO WKS-SUMA-GANANCIA
035900     ELSE
036000        COMPUTE WKS-SUMA-PERDIDA = WKS-SUMA-PERDIDA - WKS-DELTA
036100     END-IF.
036200 ACUMULA-PRIMERA-GANANCIA-PERDIDA-E. EXIT.
036300
036400 SUAVIZA-GANANCIA-PERDIDA SECTION.
036414******************************************************************
036428*         FORMULA DE WILDER: EL PROMEDIO ANTERIOR PESA 13 PARTES *
036442*         Y EL DATO NUEVO PESA 1 PARTE, SOBRE UN TOTAL DE 14; ES *
036456*         EL MISMO SUAVIZADO QUE USA EL ATR, AUNQUE ESE INDICADOR*
036470*         NO SE IMPLE- MENTA EN ESTE SISTEMA.                    *
036484******************************************************************
036500     COMPUTE WKS-DELTA =
036600             TAB-CIERRE (WKS-I) - TAB-CIERRE (WKS-I - 1)
036700     IF WKS-DELTA > 0
036800        MOVE WKS-DELTA TO WKS-GANANCIA-DIA
036900        MOVE ZEROES    TO WKS-PERDIDA-DIA
037000     ELSE
037100        MOVE ZEROES    TO WKS-GANANCIA-DIA
037200        COMPUTE WKS-PERDIDA-DIA = 0 - WKS-DELTA
037300     END-IF
037400     COMPUTE WKS-PROM-GANANCIA ROUNDED =
037500             (WKS-PROM-GANANCIA * 13 + WKS-GANANCIA-DIA) / 14
037600     COMPUTE WKS-PROM-PERDIDA ROUNDED =
037700             (WKS-PROM-PERDIDA  * 13 + WKS-PERDIDA-DIA)  / 14.
037800 SUAVIZA-GANANCIA-PERDIDA-E. EXIT.
037900
038000******************************************************************
038100*         M A C D ( 12 , 26 , 9 )  Y  L I N E A  D E  S E Ñ A L   *
038200******************************************************************
038300 CALCULA-MACD SECTION.
038314******************************************************************
038328*         EL MACD REQUIERE LA EMA(26) SEMBRADA ANTES QUE LA      *
038342*         EMA(12) PORQUE LA LINEA MACD NO EXISTE HASTA QUE AMBAS *
038356*         EMA TENGAN VALOR; POR ESO EL CALCULO ARRANCA HASTA EL  *
038370*         DIA 26 DE LA SERIE.                                    *
038384******************************************************************
038400     IF TAB-NUM-DIAS >= WKS-PERIODO-EMA-LENTA
038500        PERFORM CALCULA-LINEA-MACD
038600                VARYING WKS-I FROM WKS-PERIODO-EMA-RAPIDA BY 1
038700                UNTIL WKS-I > TAB-NUM-DIAS
038800        IF WKS-NUM-MACD >= WKS-PERIODO-SENAL-MACD
038900           PERFORM CALCULA-LINEA-SENAL
039000           SET HAY-MACD TO TRUE
039100           SET WKS-IM TO WKS-NUM-MACD
039200           MOVE WKS-MACD-VALOR (WKS-IM)  TO WKS-MACD-ACTUAL
039300           MOVE WKS-SENAL-VALOR (WKS-IM) TO WKS-SENAL-MACD-ACTUAL
039400           IF WKS-NUM-MACD > WKS-PERIODO-SENAL-MACD
039500              SET WKS-IM TO WKS-NUM-MACD
039600              SET WKS-IM DOWN BY 1
039700              MOVE WKS-MACD-VALOR (WKS-IM) TO WKS-MACD-ANTERIOR
039800              MOVE WKS-SENAL-VALOR (WKS-IM)
039900                                       TO WKS-SENAL-MACD-ANTERIOR
040000           ELSE
040100              MOVE WKS-MACD-ACTUAL       TO WKS-MACD-ANTERIOR
040200              MOVE WKS-SENAL-MACD-ACTUAL TO WKS-SENAL-MACD-ANTERIOR
040300           END-IF
040400           COMPUTE WKS-HISTOGRAMA-MACD =
040500                   WKS-MACD-ACTUAL - WKS-SENAL-MACD-ACTUAL
040600        END-IF
040700     END-IF.
040800 CALCULA-MACD-E. EXIT.
040900
041000******************************************************************
041100*  CALCULA LA EMA(12) Y LA EMA(26) DEL DIA WKS-I Y, SI YA HAY     *
041200*  AMBAS, ACUMULA UN NUEVO PUNTO DE LA LINEA DE MACD             *
041300******************************************************************
041400 CALCULA-LINEA-MACD SECTION.
041416******************************************************************
041432*         LA CORRECCION DE 1993 (TKT-930287) FUE PRECISAMENTE    *
041448*         AQUI: LA SEMILLA DE LA EMA(9) DE LA SEÑAL SE TOMABA    *
041464*         MAL, CON UN PROMEDIO DE 12 PUNTOS DE MACD EN VEZ DE 9. *
041480******************************************************************
041500     IF WKS-I = WKS-PERIODO-EMA-RAPIDA
041600        MOVE ZEROES TO WKS-SUMA-CIERRES
041700        PERFORM SUMA-CIERRES-VENTANA
041800                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-I
041900        COMPUTE WKS-EMA-RAPIDA ROUNDED =
042000                WKS-SUMA-CIERRES / WKS-PERIODO-EMA-RAPIDA
042100     ELSE
042200        COMPUTE WKS-EMA-RAPIDA ROUNDED =
042300                WKS-EMA-RAPIDA +
042400                (TAB-CIERRE (WKS-I) - WKS-EMA-RAPIDA) * 2 /
042500                (WKS-PERIODO-EMA-RAPIDA + 1)
042600     END-IF
042700
042800     IF WKS-I = WKS-PERIODO-EMA-LENTA
042900        MOVE ZEROES TO WKS-SUMA-CIERRES
043000        PERFORM SUMA-CIERRES-VENTANA
043100                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-I
043200        COMPUTE WKS-EMA-LENTA ROUNDED =
043300                WKS-SUMA-CIERRES / WKS-PERIODO-EMA-LENTA
043400     ELSE
043500        IF WKS-I > WKS-PERIODO-EMA-LENTA
043600           COMPUTE WKS-EMA-LENTA ROUNDED =
043700                   WKS-EMA-LENTA +
043800                   (TAB-CIERRE (WKS-I) - WKS-EMA-LENTA) * 2 /
043900                   (WKS-PERIODO-EMA-LENTA + 1)
044000        END-IF
044100     END-IF
044200
044300     IF WKS-I >= WKS-PERIODO-EMA-LENTA
044400        PERFORM ACUMULA-PUNTO-MACD
044500     END-IF.
044600 CALCULA-LINEA-MACD-E. EXIT.
044650
044660 ACUMULA-PUNTO-MACD SECTION.
044661******************************************************************
044662*         GUARDA CADA VALOR DE MACD EN LA TABLA WKS-TABLA-MACD   *
044663*         PARA PODER SEMBRAR Y SUAVIZAR LA LINEA DE SEÑAL MAS    *
044664*         ADELANTE.                                              *
044665******************************************************************
044670     ADD 1 TO WKS-NUM-MACD
044680     SET WKS-IM TO WKS-NUM-MACD
044690     COMPUTE WKS-MACD-VALOR (WKS-IM) =
044700             WKS-EMA-RAPIDA - WKS-EMA-LENTA.
044710 ACUMULA-PUNTO-MACD-E. EXIT.
044800
044900******************************************************************
045000*         LINEA DE SEÑAL: EMA(9) DE LA LINEA DE MACD             *
045100*         SEMBRADA CON EL PROMEDIO SIMPLE DE SUS PRIMEROS 9      *
045200*         VALORES, TAL COMO LO PIDE LA REGLA DE NEGOCIO          *
045300******************************************************************
045400 CALCULA-LINEA-SENAL SECTION.
045414******************************************************************
045428*         LA SEÑAL ES UNA EMA(9) SOBRE LA SERIE DE VALORES DE    *
045442*         MACD, NO SOBRE EL PRECIO; POR ESO NECESITA SU PROPIA   *
045456*         TABLA DE TRABAJO EN VEZ DE REUTILIZAR LA SERIE DE      *
045470*         PRECIOS.                                               *
045484******************************************************************
045500     MOVE ZEROES TO WKS-SUMA-CIERRES
045600     PERFORM SUMA-MACD-VENTANA
045700             VARYING WKS-IM FROM 1 BY 1
045800             UNTIL WKS-IM > WKS-PERIODO-SENAL-MACD
045900     COMPUTE WKS-SENAL-VALOR (WKS-PERIODO-SENAL-MACD) ROUNDED =
046000             WKS-SUMA-CIERRES / WKS-PERIODO-SENAL-MACD
046100     IF WKS-NUM-MACD > WKS-PERIODO-SENAL-MACD
046150        COMPUTE WKS-INICIO-VENTANA = WKS-PERIODO-SENAL-MACD + 1
046200        PERFORM SUAVIZA-LINEA-SENAL
046300                VARYING WKS-IM FROM WKS-INICIO-VENTANA
046400                BY 1 UNTIL WKS-IM > WKS-NUM-MACD
046500     END-IF.
046600 CALCULA-LINEA-SENAL-E. EXIT.
046700
046800 SUMA-MACD-VENTANA SECTION.
046820******************************************************************
046840*         ACUMULA LOS PRIMEROS 9 VALORES DE MACD PARA SEMBRAR LA *
046860*         EMA DE LA LINEA DE SEÑAL CON UN PROMEDIO SIMPLE.       *
046880******************************************************************
046900     ADD WKS-MACD-VALOR (WKS-IM) TO WKS-SUMA-CIERRES.
047000 SUMA-MACD-VENTANA-E. EXIT.
047100
047200 SUAVIZA-LINEA-SENAL SECTION.
047220******************************************************************
047240*         DE AHI EN ADELANTE LA SEÑAL SE SUAVIZA CON EMA(9) IGUAL*
047260*         QUE CUALQUIER OTRA EMA DEL PROGRAMA.                   *
047280******************************************************************
047300     SET WKS-IK TO WKS-IM
047400     SET WKS-IK DOWN BY 1
047500     COMPUTE WKS-SENAL-VALOR (WKS-IM) ROUNDED =
047600             WKS-SENAL-VALOR (WKS-IK) +
047700             (WKS-MACD-VALOR (WKS-IM) - WKS-SENAL-VALOR (WKS-IK))
047800             * 2 / (WKS-PERIODO-SENAL-MACD + 1).
047900 SUAVIZA-LINEA-SENAL-E. EXIT.
048000
048100******************************************************************
048200*              B A N D A S   D E   B O L L I N G E R  (20,2)     *
048300******************************************************************
048400 CALCULA-BANDAS-BOLLINGER SECTION.
048414******************************************************************
048428*         LA DESVIACION ESTANDAR ES POBLACIONAL (ENTRE N), NO    *
048442*         MUESTRAL (ENTRE N-1), PORQUE LA VENTANA DE 20 DIAS SE  *
048456*         TRATA COMO EL UNIVERSO COMPLETO DE INTERES PARA LA     *
048470*         BANDA, NO COMO UNA MUESTRA DE ALGO MAS GRANDE.         *
048484******************************************************************
048500     IF HAY-SMA20
048600        MOVE WKS-SMA20 TO WKS-BANDA-MEDIA
048700        COMPUTE WKS-INICIO-VENTANA =
048800                TAB-NUM-DIAS - WKS-PERIODO-BANDAS + 1
049000        MOVE ZEROES TO WKS-SUMA-CUADRADOS
049100        PERFORM ACUMULA-DESVIACION-CUADRADA
049200                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
049300                UNTIL WKS-I > TAB-NUM-DIAS
049400        COMPUTE WKS-DESV-ESTANDAR ROUNDED =
049500                WKS-SUMA-CUADRADOS / WKS-PERIODO-BANDAS
049600        PERFORM RAIZ-CUADRADA-NEWTON
049700        COMPUTE WKS-BANDA-SUPERIOR ROUNDED =
049800                WKS-BANDA-MEDIA + (2 * WKS-DESV-ESTANDAR)
049900        COMPUTE WKS-BANDA-INFERIOR ROUNDED =
050000                WKS-BANDA-MEDIA - (2 * WKS-DESV-ESTANDAR)
050100        SET HAY-BANDAS TO TRUE
050200     END-IF.
050300 CALCULA-BANDAS-BOLLINGER-E. EXIT.
050400
050500 ACUMULA-DESVIACION-CUADRADA SECTION.
050516******************************************************************
050532*         SUMA LAS DIFERENCIAS AL CUADRADO CONTRA LA SMA20 YA    *
050548*         CALCULADA; ESTA SUMA ES LA QUE ALIMENTA LA RAIZ        *
050564*         CUADRADA DE NEWTON MAS ADELANTE.                       *
050580******************************************************************
050600     COMPUTE WKS-DIFERENCIA-CUAD =
050700             (TAB-CIERRE (WKS-I) - WKS-BANDA-MEDIA) *
050800             (TAB-CIERRE (WKS-I) - WKS-BANDA-MEDIA)
050900     ADD WKS-DIFERENCIA-CUAD TO WKS-SUMA-CUADRADOS.
051000 ACUMULA-DESVIACION-CUADRADA-E. EXIT.
051100
051200******************************************************************
051300*  RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (10 ITERACIONES)*
051400*  SE USA EN LUGAR DE FUNCTION SQRT PORQUE ESTE COMPILADOR DE    *
051500*  LA CASA NO TRAE FUNCIONES INTRINSECAS HABILITADAS             *
051600******************************************************************
051700 RAIZ-CUADRADA-NEWTON SECTION.
051714******************************************************************
051728*         COBOL NO TIENE UNA FUNCION INTRINSECA DE RAIZ CUADRADA *
051742*         EN ESTE COMPILADOR, POR ESO SE USA EL METODO DE NEWTON-*
051756*         RAPHSON CON UNAS CUANTAS ITERACIONES; ES SUFICIENTE    *
051770*         PARA LA PRECISION QUE NECESITA LA BANDA DE BOLLINGER.  *
051784******************************************************************
051800     MOVE WKS-DESV-ESTANDAR TO WKS-RS
051900     IF WKS-RS > 0
052000        COMPUTE WKS-DESV-ESTANDAR ROUNDED = (WKS-RS + 1) / 2
052100        PERFORM ITERA-NEWTON VARYING WKS-J FROM 1 BY 1
052200                UNTIL WKS-J > 10
052300     ELSE
052400        MOVE ZEROES TO WKS-DESV-ESTANDAR
052500     END-IF.
052600 RAIZ-CUADRADA-NEWTON-E. EXIT.
052700
052800 ITERA-NEWTON SECTION.
052814******************************************************************
052828*         CADA ITERACION MEJORA LA APROXIMACION; CON EL NUMERO   *
052842*         FIJO DE ITERACIONES QUE USA ESTE PROGRAMA EL ERROR     *
052856*         RESIDUAL YA ES MENOR QUE LA PRECISION DEL CAMPO DE     *
052870*         SALIDA.                                                *
052884******************************************************************
052900     COMPUTE WKS-DESV-ESTANDAR ROUNDED =
053000             (WKS-DESV-ESTANDAR + (WKS-RS / WKS-DESV-ESTANDAR))
053100             / 2.
053200 ITERA-NEWTON-E. EXIT.
053300
053400******************************************************************
053500*              E S T O C A S T I C O   (14,3)                    *
053600******************************************************************
053700 CALCULA-ESTOCASTICO SECTION.
053711******************************************************************
053722*         EL %K QUE SE REPORTA YA ES SUAVIZADO (SMA DE 3 DIAS    *
053733*         SOBRE EL %K CRUDO); EL %D ES OTRO SMA DE 3 DIAS PERO   *
053744*         SOBRE ESE %K YA SUAVIZADO, NO SOBRE EL CRUDO. LA       *
053755*         CORRECCION DE TKT-040712 FUE JUSTAMENTE ESA: ANTES SE  *
053766*         PROMEDIABA EL %K CRUDO OTRA VEZ EN VEZ DE PROMEDIAR LOS*
053777*         TRES ULTIMOS %K YA SUAVIZADOS.                         *
053788******************************************************************
053800     IF TAB-NUM-DIAS >= WKS-PERIODO-ESTOCASTICO + 2
054000        SET HAY-ESTOCASTICO TO TRUE
054100        PERFORM CALCULA-K-CRUDO
054200                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5
054300        MOVE ZEROES TO WKS-SUMA-K
054400        PERFORM SUMA-K-CRUDO VARYING WKS-IK FROM 3 BY 1
054500                UNTIL WKS-IK > 5
054600        COMPUTE WKS-PORC-K ROUNDED = WKS-SUMA-K / 3
054620        MOVE ZEROES TO WKS-SUMA-K
054640        PERFORM SUMA-K-CRUDO VARYING WKS-IK FROM 2 BY 1
054650                UNTIL WKS-IK > 4
054660        COMPUTE WKS-PORC-K-D1 ROUNDED = WKS-SUMA-K / 3
054680        MOVE ZEROES TO WKS-SUMA-K
054700        PERFORM SUMA-K-CRUDO VARYING WKS-IK FROM 1 BY 1
054900                UNTIL WKS-IK > 3
054950        COMPUTE WKS-PORC-K-D2 ROUNDED = WKS-SUMA-K / 3
055000        COMPUTE WKS-PORC-D ROUNDED =
055050                (WKS-PORC-K + WKS-PORC-K-D1 + WKS-PORC-K-D2) / 3
055100     END-IF.
055200 CALCULA-ESTOCASTICO-E. EXIT.
055300
055400******************************************************************
055500*  CALCULA EL %K CRUDO PARA CADA UNO DE LOS ULTIMOS 5 DIAS,      *
055600*  GUARDANDO EL RESULTADO EN LA POSICION WKS-J DE LA TABLA       *
055700*  (WKS-J=5 ES EL DIA MAS RECIENTE, WKS-J=1 EL MAS ANTIGUO)      *
055800******************************************************************
055900 CALCULA-K-CRUDO SECTION.
055914******************************************************************
055928*         EL %K CRUDO COMPARA EL CIERRE DE HOY CONTRA EL RANGO   *
055942*         MAXIMO-MINIMO DE LOS ULTIMOS 14 DIAS; SI EL RANGO ES   *
055956*         CERO (SIMBOLO SIN MOVIMIENTO) EL %K SE DEJA EN CERO    *
055970*         PARA EVITAR UNA DIVISION ENTRE CERO.                   *
055984******************************************************************
056000     COMPUTE WKS-I = TAB-NUM-DIAS - (5 - WKS-J)
056100     COMPUTE WKS-INICIO-VENTANA = WKS-I -
056200             WKS-PERIODO-ESTOCASTICO + 1
056300     MOVE TAB-MAXIMO (WKS-I) TO WKS-MAXIMO-VENTANA
056400     MOVE TAB-MINIMO (WKS-I) TO WKS-MINIMO-VENTANA
056500     PERFORM AJUSTA-MAX-MIN-VENTANA
056600             VARYING WKS-INICIO-VENTANA FROM WKS-INICIO-VENTANA
056700             BY 1 UNTIL WKS-INICIO-VENTANA > WKS-I
056800     COMPUTE WKS-RANGO-VENTANA =
056900             WKS-MAXIMO-VENTANA - WKS-MINIMO-VENTANA
057000     IF WKS-RANGO-VENTANA = 0
057100        MOVE ZEROES TO WKS-K-CRUDO (WKS-J)
057200     ELSE
057300        COMPUTE WKS-K-CRUDO (WKS-J) ROUNDED =
057400                100 * (TAB-CIERRE (WKS-I) - WKS-MINIMO-VENTANA)
057500                / WKS-RANGO-VENTANA
057600     END-IF.
057700 CALCULA-K-CRUDO-E. EXIT.
057800
057900 AJUSTA-MAX-MIN-VENTANA SECTION.
057914******************************************************************
057928*         RECORRE LA VENTANA DE 14 DIAS BUSCANDO EL VERDADERO    *
057942*         MAXIMO Y MINIMO; SE HACE CON UN PERFORM VARYING PORQUE *
057956*         COBOL NO TIENE UNA FUNCION DE MAXIMO/MINIMO SOBRE UN   *
057970*         RANGO DE TABLA.                                        *
057984******************************************************************
058000     IF TAB-MAXIMO (WKS-INICIO-VENTANA) > WKS-MAXIMO-VENTANA
058100        MOVE TAB-MAXIMO (WKS-INICIO-VENTANA) TO WKS-MAXIMO-VENTANA
058200     END-IF
058300     IF TAB-MINIMO (WKS-INICIO-VENTANA) < WKS-MINIMO-VENTANA
058400        MOVE TAB-MINIMO (WKS-INICIO-VENTANA) TO WKS-MINIMO-VENTANA
058500     END-IF.
058600 AJUSTA-MAX-MIN-VENTANA-E. EXIT.
058700
058800 SUMA-K-CRUDO SECTION.
058816******************************************************************
058832*         ACUMULADOR REUTILIZADO TRES VECES DENTRO DE CALCULA-   *
058848*         ESTOCASTICO, UNA POR CADA VENTANA DE 3 DIAS QUE SE     *
058864*         PROMEDIA.                                              *
058880******************************************************************
058900     ADD WKS-K-CRUDO (WKS-IK) TO WKS-SUMA-K.
059000 SUMA-K-CRUDO-E. EXIT.
059100
059200******************************************************************
059300*                    T E N D E N C I A  (20)                     *
059400******************************************************************
059500 CALCULA-TENDENCIA SECTION.
059514******************************************************************
059528*         LA PENDIENTE SE CALCULA POR REGRESION SIMPLE SOBRE LOS *
059542*         ULTIMOS 20 CIERRES; UNA PENDIENTE POSITIVA GRANDE      *
059556*         INDICA TENDENCIA ALCISTA FUERTE Y UNA NEGATIVA GRANDE, *
059570*         BAJISTA FUERTE.                                        *
059584******************************************************************
059600     IF TAB-NUM-DIAS >= WKS-PERIODO-TENDENCIA
059700        SET HAY-TENDENCIA-PLENA TO TRUE
059800        COMPUTE WKS-PENDIENTE-TENDENCIA =
059900             (TAB-CIERRE (TAB-NUM-DIAS) -
060000              TAB-CIERRE (TAB-NUM-DIAS - WKS-PERIODO-TENDENCIA + 1))
060100             / WKS-PERIODO-TENDENCIA
060200        COMPUTE WKS-INICIO-VENTANA =
060300                TAB-NUM-DIAS - WKS-PERIODO-TENDENCIA + 1
060400        MOVE ZEROES TO WKS-SUMA-CIERRES
060500        PERFORM SUMA-CIERRES-VENTANA
060600                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
060700                UNTIL WKS-I > TAB-NUM-DIAS
060800        COMPUTE WKS-BANDA-MEDIA ROUNDED =
060900                WKS-SUMA-CIERRES / WKS-PERIODO-TENDENCIA
061000        IF WKS-BANDA-MEDIA NOT = 0
061100           COMPUTE WKS-FUERZA-TENDENCIA ROUNDED =
061200                   WKS-PENDIENTE-TENDENCIA / WKS-BANDA-MEDIA * 100
061300        END-IF
061400     ELSE
061500        MOVE ZEROES TO WKS-FUERZA-TENDENCIA
061600     END-IF.
061700 CALCULA-TENDENCIA-E. EXIT.
061800
061900******************************************************************
062000*                  E V A L U A C I O N   D E   S E Ñ A L E S     *
062100******************************************************************
062200 EVALUA-SENAL-RSI SECTION.
062216******************************************************************
062232*         RSI POR DEBAJO DE 30 SE LEE COMO SOBREVENTA (SEÑAL DE  *
062248*         COMPRA) Y POR ARRIBA DE 70 COMO SOBRECOMPRA (SEÑAL DE  *
062264*         VENTA); SON LOS MISMOS UMBRALES CLASICOS DE WILDER.    *
062280******************************************************************
062300     MOVE 0 TO WKS-FZA-RSI
062400     IF HAY-RSI
062500        IF WKS-RSI < 30
062600           MOVE 2 TO WKS-FZA-RSI
062700        ELSE
062800           IF WKS-RSI > 70
062900              MOVE -2 TO WKS-FZA-RSI
063000           ELSE
063100              IF WKS-RSI < 40
063200                 MOVE 1 TO WKS-FZA-RSI
063300              ELSE
063400                 IF WKS-RSI > 60
063500                    MOVE -1 TO WKS-FZA-RSI
063600                 END-IF
063700              END-IF
063800           END-IF
063900        END-IF
064000     END-IF.
064100 EVALUA-SENAL-RSI-E. EXIT.
064200
064300 EVALUA-SENAL-MACD SECTION.
064314******************************************************************
064328*         LA SEÑAL ES EL CRUCE DE LA LINEA MACD SOBRE SU LINEA DE*
064342*         SEÑAL; SE NECESITA EL VALOR DEL DIA ANTERIOR PARA      *
064356*         DETECTAR EL MOMENTO EXACTO DEL CRUCE, NO SOLO LA       *
064370*         POSICION ACTUAL.                                       *
064384******************************************************************
064400     MOVE 0 TO WKS-FZA-MACD
064500     IF HAY-MACD
064600        IF WKS-MACD-ANTERIOR <= WKS-SENAL-MACD-ANTERIOR AND
064700           WKS-MACD-ACTUAL   >  WKS-SENAL-MACD-ACTUAL
064800           MOVE 2 TO WKS-FZA-MACD
064900        ELSE
065000           IF WKS-MACD-ANTERIOR >= WKS-SENAL-MACD-ANTERIOR AND
065100              WKS-MACD-ACTUAL   <  WKS-SENAL-MACD-ACTUAL
065200              MOVE -2 TO WKS-FZA-MACD
065300           ELSE
065400              IF WKS-MACD-ACTUAL > WKS-SENAL-MACD-ACTUAL
065500                 MOVE 1 TO WKS-FZA-MACD
065600              ELSE
065700                 MOVE -1 TO WKS-FZA-MACD
065800              END-IF
065900           END-IF
066000        END-IF
066100     END-IF.
066200 EVALUA-SENAL-MACD-E. EXIT.
066300
066400 EVALUA-SENAL-PROMEDIOS SECTION.
066416******************************************************************
066432*         UN PRECIO POR ARRIBA DE SUS TRES PROMEDIOS MOVILES, EN *
066448*         ORDEN ASCENDENTE (20 SOBRE 50 SOBRE 200), ES LA        *
066464*         ALINEACION ALCISTA CLASICA QUE BUSCA ESTA SEÑAL.       *
066480******************************************************************
066500     MOVE 0 TO WKS-FZA-PROMEDIOS
066600     IF HAY-SMA20 AND HAY-SMA50 AND HAY-SMA200
066700        IF WKS-SMA20 > WKS-SMA50 AND WKS-SMA50 > WKS-SMA200
066800                       AND LK-PRECIO-ACTUAL > WKS-SMA20
066900           MOVE 2 TO WKS-FZA-PROMEDIOS
067000        ELSE
067100           IF WKS-SMA20 < WKS-SMA50 AND WKS-SMA50 < WKS-SMA200
067200                          AND LK-PRECIO-ACTUAL < WKS-SMA20
067300              MOVE -2 TO WKS-FZA-PROMEDIOS
067400           ELSE
067500              IF LK-PRECIO-ACTUAL > WKS-SMA20 AND
067600                 LK-PRECIO-ACTUAL > WKS-SMA50 AND
067700                 LK-PRECIO-ACTUAL > WKS-SMA200
067800                 MOVE 1 TO WKS-FZA-PROMEDIOS
067900              ELSE
068000                 IF LK-PRECIO-ACTUAL < WKS-SMA20 AND
068100                    LK-PRECIO-ACTUAL < WKS-SMA50 AND
068200                    LK-PRECIO-ACTUAL < WKS-SMA200
068300                    MOVE -1 TO WKS-FZA-PROMEDIOS
068400                 END-IF
068500              END-IF
068600           END-IF
068700        END-IF
068800     END-IF.
068900 EVALUA-SENAL-PROMEDIOS-E. EXIT.
069000
069100 EVALUA-SENAL-BANDAS SECTION.
069114******************************************************************
069128*         TOCAR O ROMPER LA BANDA INFERIOR SE LEE COMO SOBREVENTA*
069142*         Y LA SUPERIOR COMO SOBRECOMPRA, IGUAL QUE EL RSI PERO  *
069156*         CON UNA REFERENCIA QUE SE AJUSTA A LA VOLATILIDAD      *
069170*         RECIENTE DEL SIMBOLO.                                  *
069184******************************************************************
069200     MOVE 0 TO WKS-FZA-BANDAS
069300     IF HAY-BANDAS
069400        IF LK-PRECIO-ACTUAL < WKS-BANDA-INFERIOR
069500           MOVE 2 TO WKS-FZA-BANDAS
069600        ELSE
069700           IF LK-PRECIO-ACTUAL > WKS-BANDA-SUPERIOR
069800              MOVE -2 TO WKS-FZA-BANDAS
069900           ELSE
070000              IF LK-PRECIO-ACTUAL < WKS-SMA20
070100                 MOVE 1 TO WKS-FZA-BANDAS
070200              ELSE
070300                 MOVE -1 TO WKS-FZA-BANDAS
070400              END-IF
070500           END-IF
070600        END-IF
070700     END-IF.
070800 EVALUA-SENAL-BANDAS-E. EXIT.
070900
071000 EVALUA-SENAL-VOLUMEN SECTION.
071016******************************************************************
071032*         UN VOLUMEN MUY POR ENCIMA DE SU PROMEDIO DE 20 DIAS    *
071048*         CONFIRMA UN MOVIMIENTO DE PRECIO; SIN ESA CONFIRMACION *
071064*         LAS OTRAS SEÑALES PESAN MENOS EN EL PUNTAJE FINAL.     *
071080******************************************************************
071100     MOVE 0 TO WKS-FZA-VOLUMEN
071200     IF HAY-VOL-SMA20
071300        IF WKS-RATIO-VOLUMEN > 1.5
071400           MOVE 1 TO WKS-FZA-VOLUMEN
071500        ELSE
071600           IF WKS-RATIO-VOLUMEN < 0.7
071700              MOVE -1 TO WKS-FZA-VOLUMEN
071800           END-IF
071900        END-IF
072000     END-IF.
072100 EVALUA-SENAL-VOLUMEN-E. EXIT.
072200
072300 EVALUA-SENAL-TENDENCIA SECTION.
072316******************************************************************
072332*         LA FUERZA DE LA TENDENCIA SE DERIVA DE LA PENDIENTE    *
072348*         CALCULADA EN CALCULA-TENDENCIA; ENTRE MAS INCLINADA LA *
072364*         RECTA DE REGRESION, MAS FUERTE SE CONSIDERA LA SEÑAL.  *
072380******************************************************************
072400     MOVE 0 TO WKS-FZA-TENDENCIA
072500     IF WKS-FUERZA-TENDENCIA > 1
072600        MOVE 2 TO WKS-FZA-TENDENCIA
072700     ELSE
072800        IF WKS-FUERZA-TENDENCIA > 0.2
072900           MOVE 1 TO WKS-FZA-TENDENCIA
073000        ELSE
073100           IF WKS-FUERZA-TENDENCIA < -1
073200              MOVE -2 TO WKS-FZA-TENDENCIA
073300           ELSE
073400              IF WKS-FUERZA-TENDENCIA < -0.2
073500                 MOVE -1 TO WKS-FZA-TENDENCIA
073600              END-IF
073700           END-IF
073800        END-IF
073900     END-IF.
074000 EVALUA-SENAL-TENDENCIA-E. EXIT.
074100
074200 EVALUA-SENAL-ESTOCASTICO SECTION.
074216******************************************************************
074232*         USA LOS MISMOS UMBRALES 20/80 QUE EL RSI PERO SOBRE EL *
074248*         %K YA SUAVIZADO, NO SOBRE EL %D; EL %D SOLO SIRVE COMO *
074264*         LINEA DE CONFIRMACION EN EL RAZONAMIENTO ESCRITO.      *
074280******************************************************************
074300     MOVE 0 TO WKS-FZA-ESTOCASTICO
074400     IF HAY-ESTOCASTICO
074500        IF WKS-PORC-K < 20
074600           MOVE 1 TO WKS-FZA-ESTOCASTICO
074700        ELSE
074800           IF WKS-PORC-K > 80
074900              MOVE -1 TO WKS-FZA-ESTOCASTICO
075000           END-IF
075100        END-IF
075200     END-IF.
075300 EVALUA-SENAL-ESTOCASTICO-E. EXIT.
075400
075500******************************************************************
075600*  PUNTAJE TECNICO 0-100: RSI, MACD, PROMEDIOS, BANDAS, VOLUMEN   *
075700*  Y TENDENCIA SIEMPRE CUENTAN EN EL DENOMINADOR (NEUTROS SI NO   *
075800*  HAY DATOS SUFICIENTES); EL ESTOCASTICO SOLO CUENTA SI SE PUDO  *
075900*  CALCULAR (HAY-ESTOCASTICO)                                    *
076000******************************************************************
076100 CALCULA-PUNTAJE-TECNICO SECTION.
076114******************************************************************
076128*         LOS PESOS DE LAS SIETE SEÑALES SE FIJARON EN LA VERSION*
076142*         INICIAL DEL PROGRAMA Y NO SE HAN AJUSTADO DESDE        *
076156*         ENTONCES; CUALQUIER CAMBIO DE PESO TENDRIA QUE         *
076170*         VALIDARSE CONTRA HISTORIA COMO SE HIZO LA PRIMERA VEZ. *
076184******************************************************************
076200     COMPUTE WKS-TOTAL-PONDERADO =
076300             (WKS-FZA-RSI       * WKS-PESO-RSI) +
076400             (WKS-FZA-MACD      * WKS-PESO-MACD) +
076500             (WKS-FZA-PROMEDIOS * WKS-PESO-PROMEDIOS) +
076600             (WKS-FZA-BANDAS    * WKS-PESO-BANDAS) +
076700             (WKS-FZA-VOLUMEN   * WKS-PESO-VOLUMEN) +
076800             (WKS-FZA-TENDENCIA * WKS-PESO-TENDENCIA)
076900     COMPUTE WKS-MAX-POSIBLE =
077000             2 * (WKS-PESO-RSI + WKS-PESO-MACD +
077100                  WKS-PESO-PROMEDIOS + WKS-PESO-BANDAS +
077200                  WKS-PESO-VOLUMEN + WKS-PESO-TENDENCIA)
077300     IF HAY-ESTOCASTICO
077400        COMPUTE WKS-TOTAL-PONDERADO =
077500                WKS-TOTAL-PONDERADO +
077600                (WKS-FZA-ESTOCASTICO * WKS-PESO-ESTOCASTICO)
077700        COMPUTE WKS-MAX-POSIBLE =
077800                WKS-MAX-POSIBLE + (2 * WKS-PESO-ESTOCASTICO)
077900     END-IF
078000     IF WKS-MAX-POSIBLE = 0
078100        MOVE 50 TO LK-PUNTAJE-TECNICO
078200     ELSE
078300        COMPUTE LK-PUNTAJE-TECNICO ROUNDED =
078400                (WKS-TOTAL-PONDERADO + WKS-MAX-POSIBLE) /
078500                (2 * WKS-MAX-POSIBLE) * 100
078600     END-IF.
078700 CALCULA-PUNTAJE-TECNICO-E. EXIT.
078800
078900******************************************************************
079000*         ARMADO DEL TEXTO DE RAZONAMIENTO TECNICO               *
079100*         (FRASES SEPARADAS POR " | ", EN EL ORDEN DE LA REGLA)  *
079200******************************************************************
079300 ARMA-RAZONAMIENTO-TECNICO SECTION.
079316******************************************************************
079332*         CADA SEÑAL QUE DISPARA AGREGA SU PROPIA FRASE AL TEXTO;*
079348*         UN SIMBOLO SIN NINGUNA SEÑAL DISPARADA TERMINA CON UN  *
079364*         TEXTO NEUTRO GENERICO EN VEZ DE UNA CADENA VACIA.      *
079380******************************************************************
079400     IF HAY-RSI AND WKS-RSI < 30
079500        MOVE WKS-RSI TO WKS-VALOR-EDITADO
079600        STRING 'RSI at ' WKS-VALOR-EDITADO
079700               ' indicates oversold conditions'
079800               DELIMITED BY SIZE INTO WKS-FRASE
079900        PERFORM AGREGA-FRASE-RAZON
080000     ELSE
080100        IF HAY-RSI AND WKS-RSI > 70
080200           MOVE WKS-RSI TO WKS-VALOR-EDITADO
080300           STRING 'RSI at ' WKS-VALOR-EDITADO
080400                  ' indicates overbought conditions'
080500                  DELIMITED BY SIZE INTO WKS-FRASE
080600           PERFORM AGREGA-FRASE-RAZON
080700        END-IF
080800     END-IF
080900
081000     IF HAY-MACD AND WKS-FZA-MACD = 2
081100        MOVE 'MACD bullish crossover detected' TO WKS-FRASE
081200        PERFORM AGREGA-FRASE-RAZON
081300     ELSE
081400        IF HAY-MACD AND WKS-FZA-MACD = -2
081500           MOVE 'MACD bearish crossover detected' TO WKS-FRASE
081600           PERFORM AGREGA-FRASE-RAZON
081700        ELSE
081800           IF HAY-MACD AND WKS-FZA-MACD = 1
081900              MOVE 'MACD above signal line (bullish)' TO WKS-FRASE
082000              PERFORM AGREGA-FRASE-RAZON
082100           END-IF
082200        END-IF
082300     END-IF
082400
082500     IF WKS-FZA-PROMEDIOS = 2
082600        MOVE 'Golden cross pattern: strong uptrend' TO WKS-FRASE
082700        PERFORM AGREGA-FRASE-RAZON
082800     ELSE
082900        IF WKS-FZA-PROMEDIOS = -2
083000           MOVE 'Death cross pattern: strong downtrend'
083100                                                    TO WKS-FRASE
083200           PERFORM AGREGA-FRASE-RAZON
083300        ELSE
083400           IF WKS-FZA-PROMEDIOS = 1
083500              MOVE 'Price above all moving averages'
083600                                                    TO WKS-FRASE
083700              PERFORM AGREGA-FRASE-RAZON
083800           ELSE
083900              IF WKS-FZA-PROMEDIOS = -1
084000                 MOVE 'Price below all moving averages'
084100                                                    TO WKS-FRASE
084200                 PERFORM AGREGA-FRASE-RAZON
084300              END-IF
084400           END-IF
084500        END-IF
084600     END-IF
084700
084800     IF HAY-BANDAS AND LK-PRECIO-ACTUAL < WKS-BANDA-INFERIOR
084900        MOVE 'Price below lower Bollinger Band (oversold)'
085000                                                    TO WKS-FRASE
085100        PERFORM AGREGA-FRASE-RAZON
085200     ELSE
085300        IF HAY-BANDAS AND LK-PRECIO-ACTUAL > WKS-BANDA-SUPERIOR
085400           MOVE 'Price above upper Bollinger Band (overbought)'
085500                                                    TO WKS-FRASE
085600           PERFORM AGREGA-FRASE-RAZON
085700        END-IF
085800     END-IF
085900
086000     IF HAY-VOL-SMA20 AND WKS-RATIO-VOLUMEN > 1.5
086100        MOVE WKS-RATIO-VOLUMEN TO WKS-VALOR-EDITADO2
086200        STRING 'Volume spike detected (' WKS-VALOR-EDITADO2
086300               'x average)' DELIMITED BY SIZE INTO WKS-FRASE
086400        PERFORM AGREGA-FRASE-RAZON
086500     END-IF
086600
086700     IF WKS-FUERZA-TENDENCIA > 1
086800        MOVE WKS-FUERZA-TENDENCIA TO WKS-VALOR-EDITADO2
086900        STRING 'Strong upward trend (' WKS-VALOR-EDITADO2
087000               '%)' DELIMITED BY SIZE INTO WKS-FRASE
087100        PERFORM AGREGA-FRASE-RAZON
087200     ELSE
087300        IF WKS-FUERZA-TENDENCIA < -1
087400           MOVE WKS-FUERZA-TENDENCIA TO WKS-VALOR-EDITADO2
087500           STRING 'Strong downward trend (' WKS-VALOR-EDITADO2
087600                  '%)' DELIMITED BY SIZE INTO WKS-FRASE
087700           PERFORM AGREGA-FRASE-RAZON
087800        END-IF
087900     END-IF
088000
088100     IF WKS-PUNTERO-RAZON = 1
088200        MOVE 'Mixed technical signals - neutral outlook'
088300                                              TO WKS-RAZON-TEC
088400     END-IF
088500     MOVE WKS-RAZON-TEC TO LK-RAZONAMIENTO-TEC.
088600 ARMA-RAZONAMIENTO-TECNICO-E. EXIT.
088700
088800******************************************************************
088900*  ANEXA UNA FRASE A WKS-RAZON-TEC, ANTEPONIENDO " | " SI NO ES   *
088900*  LA PRIMERA                                                     *
089000******************************************************************
089100 AGREGA-FRASE-RAZON SECTION.
089114******************************************************************
089128*         CONCATENA LA FRASE NUEVA AL FINAL DEL TEXTO YA ARMADO; *
089142*         SI EL TEXTO SE QUEDARA SIN ESPACIO LA FRASE SIGUIENTE  *
089156*         SIMPLEMENTE NO CABE Y SE PIERDE, SIN TRUNCAR A LA MITAD*
089170*         DE UNA PALABRA.                                        *
089184******************************************************************
089200     IF WKS-PUNTERO-RAZON > 1
089300        STRING ' | ' DELIMITED BY SIZE
089400               INTO WKS-RAZON-TEC
089500               WITH POINTER WKS-PUNTERO-RAZON
089600     END-IF
089700     STRING WKS-FRASE DELIMITED BY '  '
089800            INTO WKS-RAZON-TEC
089900            WITH POINTER WKS-PUNTERO-RAZON.
090000 AGREGA-FRASE-RAZON-E. EXIT.
090100
090200******************************************************************
090300*  TRAZA DE DEPURACION - SOLO SE ACTIVA CUANDO EL OPERADOR DE     *
090400*  CONSOLA PRENDE EL SWITCH UPSI-0 DE LA JCL                     *
090500******************************************************************
090600 TRAZA-DE-CORRIDA SECTION.
090616******************************************************************
090632*         LA BANDERA UPSI-0 CONTROLA SI ESTA TRAZA SE IMPRIME; SE*
090648*         AGREGO EN 2001 PARA DEPURAR CORRIDAS EN PRODUCCION SIN *
090664*         TENER QUE RECOMPILAR CON UN DISPLAY PERMANENTE.        *
090680******************************************************************
090700     IF WKS-TRAZA-ACTIVA
090800        MOVE WKS-RSI              TO WKS-RSI-TRAZA
090900        MOVE WKS-MACD-ACTUAL      TO WKS-MACD-TRAZA
091000        MOVE WKS-FUERZA-TENDENCIA TO WKS-TENDEN-TRAZA
091100        DISPLAY 'TECNCO01 - SIMBOLO: ' LK-SIMBOLO
091200                ' RSI(X100): '  WKS-RSI-TRAZA-R
091300                ' MACD(X100): ' WKS-MACD-TRAZA-R
091400                ' TREND(X100): ' WKS-TENDEN-TRAZA-R
091450        DISPLAY 'TECNCO01 - DIAS CON DATOS: ' WKS-DIAS-CON-DATOS
091460                UPON CONSOLE
091470        IF SIMBOLO-CON-FORMATO-INVALIDO
091480           DISPLAY 'TECNCO01 - AVISO: SIMBOLO CON FORMATO '
091490                   'FUERA DE CLASE ESPERADA: ' LK-SIMBOLO
091495                   UPON CONSOLE
091498        END-IF
091500     END-IF.
091600 TRAZA-DE-CORRIDA-E. EXIT.
